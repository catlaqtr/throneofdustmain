000100*================================================================*
000200*  TOD050  --  START A RAID                                      *
000300*                                                                *
000400*  BATCH STEP DRIVEN BY AN INPUT REQUEST FILE (STRAIDIN) -- ONE  *
000500*  ROW PER START-RAID REQUEST, USER-ID, THE MAP CODE, THE ALLY-  *
000600*  MODE FLAG AND UP TO FOUR MEMBER CHARACTER IDS.  WE CHECK THE  *
000700*  MAP EXISTS, THE SQUAD SIZE AGAINST BOTH THE TRAINING YARD'S   *
000800*  OWN CAP (TOD032) AND THE MAP'S OWN CAP, THE ACCOUNT'S GOLD    *
000900*  AGAINST THE MAP'S ENTRY COST, AND THAT EVERY NAMED CHARACTER  *
001000*  BELONGS TO THE CALLER AND IS IDLE.  IF ALL OF THAT PASSES WE  *
001100*  DEBIT THE GOLD, APPEND A NEW RAIDS.DAT ROW (IN-PROGRESS) AND  *
001200*  FLIP EVERY MEMBER'S STATUS TO ON-RAID.  TOD060 PICKS THE RAID *
001300*  ROW BACK UP ONCE ITS END-TS HAS PASSED.                       *
001400*                                                                *
001500*  USERS.DAT IS LOADED WHOLE AND REWRITTEN WHOLE TO CARRY THE    *
001600*  GOLD DEBIT FORWARD.  BUILDINGS.DAT IS READ ONLY (TRAINING     *
001700*  YARD LEVEL LOOKUP ONLY).  CHARACTERS.DAT AND RAIDS.DAT ARE    *
001800*  ALSO LOADED WHOLE AND REWRITTEN WHOLE, THE SAME SHAPE.        *
001900*----------------------------------------------------------------*
002000*  TD-0013  02/17/14  RSAYLES  INITIAL VERSION                   *
002100*  TD-0023  03/07/87  RSAYLES  ADDED THE MAP-CAP/SQUAD-CAP       *
002200*                              DOUBLE GATE                       *
002300*  TD-0072  06/10/18  JMBAKER  Y2K REVIEW -- END-TS ROLLOVER     *
002400*                              LOGIC CHECKED AGAINST A LEAP YEAR *
002500*                              TEST DECK, NO CHANGE REQUIRED     *
002600*  TD-0107  07/26/21  LKPATEL  SWITCHED TO CALL "TOD032" FOR     *
002700*                              THE SQUAD CAP (TICKET 21-209)     *
002800*  TD-0120  02/14/23  DKOWALSKI WU-WOOD/STONE/SCRAP/GOLD-QTY,    *
002900*                              WC-CHAR-XP AND WR-LOOT-GOLD/      *
003000*                              WR-LOOT-SCRAP CHANGED FROM        *
003100*                              COMP-3 TO DISPLAY, WC-CHAR-NAME   *
003200*                              TRIMMED 60 TO 40, WR FILLER       *
003300*                              WIDENED 30 TO 45 (TICKET 23-009)  *
003400*                              -- FD-USERS-REC NOW 60,           *
003500*                              FD-CHARS-REC/-OUT-REC NOW 150,    *
003600*                              FD-RAIDS-REC/-OUT-REC NOW 180     *
003700*  TD-0124  03/09/23  DKOWALSKI ADDED USERS-FILE-OUT (SELECT,    *
003800*                              FD, OPEN, 741-REWRITE-ONE-USER)   *
003900*                              -- 400-APPLY-START-RAID WAS       *
004000*                              DEBITING WU-GOLD-QTY IN MEMORY    *
004100*                              ONLY, NEVER REWRITTEN, SO ENTRY   *
004200*                              COST NEVER ACTUALLY LEFT THE      *
004300*                              ACCOUNT (TICKET 23-017).  HEADER  *
004400*                              BANNER ABOVE CORRECTED TO MATCH.  *
004500*  TD-0125  03/09/23  DKOWALSKI 260-COMPUTE-END-TS'S LEAP TEST   *
004600*                              CHECKED YEAR MOD 4 ONLY --        *
004700*                              ADDED THE MOD 100/MOD 400         *
004800*                              CENTURY EXCEPTION SO A ROLLOVER   *
004900*                              ACROSS FEB 29 IN A NON-LEAP       *
005000*                              CENTURY YEAR (E.G. 2100) COMES    *
005100*                              OUT RIGHT (TICKET 23-017)         *
005200*================================================================*
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.  TOD050.
005500 AUTHOR.  R SAYLES.
005600 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
005700 DATE-WRITTEN. 02/17/87.
005800 DATE-COMPILED.
005900 SECURITY.  NON-CONFIDENTIAL.
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT STRAID-REQ-FILE ASSIGN TO STRAIDIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-REQ-STATUS.
007200     SELECT USERS-FILE ASSIGN TO USERSIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-USERS-STATUS.
007500     SELECT USERS-FILE-OUT ASSIGN TO USERSOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-USERS-STATUS.
007800     SELECT BLDGS-FILE ASSIGN TO BLDGSIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-BLDGS-STATUS.
008100     SELECT CHARS-FILE ASSIGN TO CHARSIN
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-CHARS-STATUS.
008400     SELECT CHARS-FILE-OUT ASSIGN TO CHARSOUT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-CHARS-STATUS.
008700     SELECT RAIDS-FILE ASSIGN TO RAIDSIN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-RAIDS-STATUS.
009000     SELECT RAIDS-FILE-OUT ASSIGN TO RAIDSOUT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-RAIDS-STATUS.
009300     SELECT RPT-FILE ASSIGN TO STRAIDRPT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-RPT-STATUS.
009600*
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  STRAID-REQ-FILE
010000     RECORDING MODE IS F.
010100 01  FD-REQUEST-REC.
010200     05  REQ-USER-ID             PIC 9(09).
010300     05  REQ-MAP-CODE            PIC X(20).
010400     05  REQ-ALLY-FLAG           PIC X(01).
010500     05  REQ-MEMBER-COUNT        PIC 9(01).
010600     05  REQ-MEMBER-TBL OCCURS 4 TIMES.
010700         10  REQ-MEMBER-CHAR-ID  PIC 9(09).
010800 FD  USERS-FILE
010900     RECORDING MODE IS F.
011000 01  FD-USERS-REC                PIC X(60).
011100 FD  USERS-FILE-OUT
011200     RECORDING MODE IS F.
011300 01  FD-USERS-OUT-REC            PIC X(60).
011400 FD  BLDGS-FILE
011500     RECORDING MODE IS F.
011600 01  FD-BLDGS-REC                PIC X(60).
011700 FD  CHARS-FILE
011800     RECORDING MODE IS F.
011900 01  FD-CHARS-REC                PIC X(150).
012000 FD  CHARS-FILE-OUT
012100     RECORDING MODE IS F.
012200 01  FD-CHARS-OUT-REC            PIC X(150).
012300 FD  RAIDS-FILE
012400     RECORDING MODE IS F.
012500 01  FD-RAIDS-REC                PIC X(180).
012600 FD  RAIDS-FILE-OUT
012700     RECORDING MODE IS F.
012800 01  FD-RAIDS-OUT-REC            PIC X(180).
012900 FD  RPT-FILE
013000     RECORDING MODE IS F.
013100 01  FD-RPT-REC                  PIC X(132).
013200*
013300 WORKING-STORAGE SECTION.
013400     COPY TODWRKC.
013500     COPY TODMAPC.
013600 01  WS-REQ-STATUS                PIC X(02)      VALUE SPACES.
013700*----------------------------------------------------------------*
013800*    USERS.DAT IN MEMORY, READ ONLY -- GOLD BALANCE LOOKUP.      *
013900*----------------------------------------------------------------*
014000 01  WS-USERS-TABLE-CTL.
014100     05  WS-USERS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
014200 01  WS-USERS-TABLE.
014300     05  WS-USERS-ROW OCCURS 1 TO 5000 TIMES
014400                     DEPENDING ON WS-USERS-COUNT
014500                     ASCENDING KEY IS WU-USER-ID
014600                     INDEXED BY WU-IDX.
014700         10  WU-USER-ID          PIC 9(09).
014800         10  WU-WOOD-QTY         PIC 9(07).
014900         10  WU-STONE-QTY        PIC 9(07).
015000         10  WU-SCRAP-QTY        PIC 9(07).
015100         10  WU-GOLD-QTY         PIC 9(07).
015200         10  WU-LAST-COLL-TS     PIC 9(14).
015300         10  FILLER              PIC X(09).
015400*----------------------------------------------------------------*
015500*    BUILDINGS.DAT IN MEMORY, READ ONLY -- TRAINING YARD LEVEL   *
015600*    LOOKUP (FOR THE SQUAD CAP).                                 *
015700*----------------------------------------------------------------*
015800 01  WS-BLDGS-TABLE-CTL.
015900     05  WS-BLDGS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
016000 01  WS-BLDGS-TABLE.
016100     05  WS-BLDGS-ROW OCCURS 1 TO 3000 TIMES
016200                     DEPENDING ON WS-BLDGS-COUNT
016300                     ASCENDING KEY IS WB-USER-ID WB-BUILDING-TYPE
016400                     INDEXED BY WB-IDX.
016500         10  WB-USER-ID          PIC 9(09).
016600         10  WB-BUILDING-TYPE    PIC X(12).
016700         10  WB-BUILDING-LEVEL   PIC 9(03).
016800         10  WB-LAST-COLL-TS     PIC 9(14).
016900         10  WB-LAST-ACTION-TS   PIC 9(14).
017000         10  WB-RECRUITS-COUNT   PIC 9(05).
017100         10  FILLER              PIC X(03).
017200*----------------------------------------------------------------*
017300*    CHARACTERS.DAT IN MEMORY -- STATUS IS REWRITTEN FOR EVERY   *
017400*    MEMBER OF AN ACCEPTED SQUAD, SO THE WHOLE TABLE IS LOADED   *
017500*    AND REWRITTEN EVEN THOUGH MOST ROWS NEVER CHANGE.           *
017600*----------------------------------------------------------------*
017700 01  WS-CHARS-TABLE-CTL.
017800     05  WS-CHARS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
017900 01  WS-CHARS-TABLE.
018000     05  WS-CHARS-ROW OCCURS 1 TO 20000 TIMES
018100                     DEPENDING ON WS-CHARS-COUNT
018200                     ASCENDING KEY IS WC-CHAR-ID
018300                     INDEXED BY WC-IDX.
018400         10  WC-CHAR-ID          PIC 9(09).
018500         10  WC-USER-ID          PIC 9(09).
018600         10  WC-CHAR-NAME        PIC X(40).
018700         10  WC-CHAR-CLASS       PIC X(20).
018800         10  WC-CHAR-STATUS      PIC X(10).
018900         10  WC-CHAR-LEVEL       PIC 9(03).
019000         10  WC-CHAR-XP          PIC 9(07).
019100         10  WC-TRAIT-TBL OCCURS 3 TIMES.
019200             15  WC-TRAIT        PIC X(15).
019300         10  FILLER              PIC X(07).
019400*----------------------------------------------------------------*
019500*    RAIDS.DAT IN MEMORY -- NEW RAID ROWS ARE APPENDED AT        *
019600*    WS-RAIDS-COUNT + 1, ALWAYS WITH THE NEXT HIGHER RAID-ID.    *
019700*----------------------------------------------------------------*
019800 01  WS-RAIDS-TABLE-CTL.
019900     05  WS-RAIDS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
020000     05  WS-NEXT-RAID-ID         PIC 9(09)      COMP-3 VALUE 1.
020100 01  WS-RAIDS-TABLE.
020200     05  WS-RAIDS-ROW OCCURS 1 TO 10000 TIMES
020300                     DEPENDING ON WS-RAIDS-COUNT
020400                     INDEXED BY WR-IDX.
020500         10  WR-RAID-ID          PIC 9(09).
020600         10  WR-USER-ID          PIC 9(09).
020700         10  WR-MAP-CODE         PIC X(20).
020800         10  WR-RAID-STATUS      PIC X(12).
020900         10  WR-ALLY-MODE-FLAG   PIC X(01).
021000         10  WR-START-TS         PIC 9(14).
021100         10  WR-END-TS           PIC 9(14).
021200         10  WR-MEMBER-TBL OCCURS 4 TIMES.
021300             15  WR-MEMBER-CHAR-ID PIC 9(09).
021400         10  WR-MEMBER-COUNT     PIC 9(01).
021500         10  WR-SUCCESS-FLAG     PIC X(01).
021600         10  WR-LOOT-GOLD        PIC S9(07).
021700         10  WR-LOOT-SCRAP       PIC S9(07).
021800         10  WR-BETRAYAL-FLAG    PIC X(01).
021900         10  WR-EXTRACTION-FLAG  PIC X(01).
022000         10  WR-CASUALTIES       PIC 9(02).
022100         10  FILLER              PIC X(45).
022200*----------------------------------------------------------------*
022300*    END-TS ROLLOVER WORK AREA -- DURATION IS NEVER MORE THAN    *
022400*    45 MINUTES (SEE TODMAPC) SO EACH CARRY STEP FIRES AT MOST   *
022500*    ONCE; WE STILL TABLE-DRIVE THE DAYS-IN-MONTH CHECK SO A     *
022600*    LONGER MAP ADDED LATER DOES NOT SILENTLY MISBEHAVE.         *
022700*----------------------------------------------------------------*
022800 01  WS-END-TS-WORK               PIC 9(14).
022900 01  WS-END-TS-WORK-R REDEFINES WS-END-TS-WORK.
023000     05  WS-END-YEAR             PIC 9(04).
023100     05  WS-END-MONTH             PIC 9(02).
023200     05  WS-END-DAY               PIC 9(02).
023300     05  WS-END-HOUR              PIC 9(02).
023400     05  WS-END-MINUTE            PIC 9(02).
023500     05  WS-END-SECOND            PIC 9(02).
023600 01  WS-DAYS-IN-MONTH-TABLE.
023700     05  FILLER PIC 9(02) VALUE 31.
023800     05  FILLER PIC 9(02) VALUE 28.
023900     05  FILLER PIC 9(02) VALUE 31.
024000     05  FILLER PIC 9(02) VALUE 30.
024100     05  FILLER PIC 9(02) VALUE 31.
024200     05  FILLER PIC 9(02) VALUE 30.
024300     05  FILLER PIC 9(02) VALUE 31.
024400     05  FILLER PIC 9(02) VALUE 31.
024500     05  FILLER PIC 9(02) VALUE 30.
024600     05  FILLER PIC 9(02) VALUE 31.
024700     05  FILLER PIC 9(02) VALUE 30.
024800     05  FILLER PIC 9(02) VALUE 31.
024900 01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
025000     05  WS-DAYS-IN-MONTH-TBL OCCURS 12 TIMES PIC 9(02).
025100 01  WS-DAYS-IN-MONTH             PIC 9(02)      COMP-3 VALUE 0.
025200 01  WS-LEAP-QUOTIENT             PIC 9(04)      COMP-3 VALUE 0.
025300 01  WS-LEAP-REMAINDER            PIC 9(02)      COMP-3 VALUE 0.
025400 01  WS-LEAP-REMAINDER-100        PIC 9(02)      COMP-3 VALUE 0.
025500 01  WS-LEAP-REMAINDER-400        PIC 9(03)      COMP-3 VALUE 0.
025600*----------------------------------------------------------------*
025700*    PER-REQUEST WORK FIELDS.                                    *
025800*----------------------------------------------------------------*
025900 01  WS-TY-LEVEL                  PIC 9(03)      COMP-3 VALUE 0.
026000 01  WS-TY-LEVEL-DUMP REDEFINES WS-TY-LEVEL PIC 9(03).
026100 01  WS-CALL-TY-LEVEL              PIC 9(03)      VALUE 0.
026200 01  WS-CALL-SQUAD-CAP             PIC 9(03)      VALUE 0.
026300 01  WS-SQUAD-CAP-FROM-TY         PIC 9(03)      VALUE 0.
026400 01  WS-EFFECTIVE-CAP             PIC 9(03)      COMP-3 VALUE 0.
026500 01  WS-SCAN-IDX                  PIC 9(05)      COMP-3 VALUE 0.
026600 01  WS-MEMBER-IDX-TBL.
026700     05  WS-MEMBER-IDX OCCURS 4 TIMES PIC 9(05) COMP-3.
026800 01  WS-RESULT-CODE               PIC X(02)      VALUE '00'.
026900     88  RC-ACCEPTED                  VALUE '00'.
027000     88  RC-BAD-MAP                   VALUE '01'.
027100     88  RC-BAD-SQUAD-SIZE            VALUE '02'.
027200     88  RC-INSUFFICIENT-GOLD         VALUE '03'.
027300     88  RC-BAD-MEMBER                VALUE '04'.
027400     88  RC-UNKNOWN-USER              VALUE '05'.
027500 01  WS-RESULT-WORDS.
027600     05  FILLER PIC X(12) VALUE 'ACCEPTED    '.
027700     05  FILLER PIC X(12) VALUE 'BAD-MAP     '.
027800     05  FILLER PIC X(12) VALUE 'BAD-SQUAD   '.
027900     05  FILLER PIC X(12) VALUE 'NO-GOLD     '.
028000     05  FILLER PIC X(12) VALUE 'BAD-MEMBER  '.
028100     05  FILLER PIC X(12) VALUE 'BAD-USER    '.
028200 01  WS-RESULT-WORDS-R REDEFINES WS-RESULT-WORDS.
028300     05  WS-RESULT-WORD OCCURS 6 TIMES PIC X(12).
028400 01  WS-RESULT-WORD-IDX           PIC 9(01)      COMP-3 VALUE 1.
028500 01  RPT-DETAIL-LINE.
028600     05  RPT-USER-ID              PIC 9(09).
028700     05  FILLER                   PIC X(03) VALUE SPACES.
028800     05  RPT-RESULT               PIC X(12).
028900     05  FILLER                   PIC X(03) VALUE SPACES.
029000     05  RPT-NEW-RAID-ID          PIC 9(09).
029100     05  FILLER                   PIC X(96) VALUE SPACES.
029200 01  WS-TOT-REQUESTS              PIC 9(07)      COMP-3 VALUE 0.
029300 01  WS-TOT-ACCEPTED              PIC 9(07)      COMP-3 VALUE 0.
029400 01  RPT-TOTAL-LINE.
029500     05  FILLER                   PIC X(11) VALUE
029600         'REQUESTS: '.
029700     05  RPT-TOT-REQ              PIC ZZZZZ9.
029800     05  FILLER                   PIC X(03) VALUE SPACES.
029900     05  FILLER                   PIC X(11) VALUE
030000         'ACCEPTED: '.
030100     05  RPT-TOT-ACC              PIC ZZZZZ9.
030200     05  FILLER                   PIC X(98) VALUE SPACES.
030300*
030400 PROCEDURE DIVISION.
030500*----------------------------------------------------------------*
030600 000-MAIN-LOGIC.
030700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
030800     PERFORM 710-LOAD-TABLES THRU 710-EXIT.
030900     PERFORM 720-GET-RUN-TIMESTAMP THRU 720-EXIT.
031000
031100     PERFORM 730-READ-REQUEST THRU 730-EXIT.
031200     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
031300         UNTIL WS-AT-EOF.
031400
031500     PERFORM 740-REWRITE-MASTERS THRU 740-EXIT.
031600     PERFORM 800-PRINT-TOTALS THRU 800-EXIT.
031700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
031800
031900     STOP RUN.
032000*----------------------------------------------------------------*
032100 100-PROCESS-REQUEST.
032200     MOVE '00' TO WS-RESULT-CODE.
032300     MOVE 0    TO RPT-NEW-RAID-ID.
032400
032500     PERFORM 200-FIND-USER THRU 200-EXIT.
032600     IF RC-ACCEPTED
032700         PERFORM 210-FIND-MAP THRU 210-EXIT
032800     END-IF.
032900     IF RC-ACCEPTED
033000         PERFORM 220-FIND-SQUAD-CAP THRU 220-EXIT
033100     END-IF.
033200     IF RC-ACCEPTED
033300         PERFORM 230-CHECK-SQUAD-SIZE THRU 230-EXIT
033400     END-IF.
033500     IF RC-ACCEPTED
033600         PERFORM 240-CHECK-GOLD THRU 240-EXIT
033700     END-IF.
033800     IF RC-ACCEPTED
033900         PERFORM 250-CHECK-MEMBERS THRU 250-EXIT
034000     END-IF.
034100     IF RC-ACCEPTED
034200         PERFORM 400-APPLY-START-RAID THRU 400-EXIT
034300         ADD 1 TO WS-TOT-ACCEPTED
034400     END-IF.
034500
034600     PERFORM 450-PRINT-DETAIL-LINE THRU 450-EXIT.
034700     ADD 1 TO WS-TOT-REQUESTS.
034800     PERFORM 730-READ-REQUEST THRU 730-EXIT.
034900 100-EXIT.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 200-FIND-USER.
035300     MOVE 'N' TO WS-FOUND-SWITCH.
035400     IF WS-USERS-COUNT > 0
035500         SET WU-IDX TO 1
035600         SEARCH ALL WU-IDX
035700             WHEN WU-USER-ID(WU-IDX) = REQ-USER-ID
035800                 MOVE 'Y' TO WS-FOUND-SWITCH
035900         END-SEARCH
036000     END-IF.
036100     IF NOT WS-REC-FOUND
036200         MOVE '05' TO WS-RESULT-CODE
036300     END-IF.
036400 200-EXIT.
036500     EXIT.
036600*----------------------------------------------------------------*
036700 210-FIND-MAP.
036800     MOVE 'N' TO WS-FOUND-SWITCH.
036900     SET TOD-MAP-IDX TO 1.
037000     SEARCH ALL TOD-MAP-IDX
037100         WHEN TOD-MAP-CODE(TOD-MAP-IDX) = REQ-MAP-CODE
037200             MOVE 'Y' TO WS-FOUND-SWITCH
037300     END-SEARCH.
037400     IF NOT WS-REC-FOUND
037500         MOVE '01' TO WS-RESULT-CODE
037600     END-IF.
037700 210-EXIT.
037800     EXIT.
037900*----------------------------------------------------------------*
038000*    IF THE ACCOUNT HAS NO TRAINING YARD YET, THE LEVEL STAYS AT *
038100*    ZERO -- TOD032 THEN RETURNS A SQUAD CAP OF ZERO, WHICH      *
038200*    230-CHECK-SQUAD-SIZE NATURALLY REJECTS.                     *
038300*----------------------------------------------------------------*
038400 220-FIND-SQUAD-CAP.
038500     MOVE 0 TO WS-TY-LEVEL.
038600     MOVE 'N' TO WS-FOUND-SWITCH.
038700     IF WS-BLDGS-COUNT > 0
038800         SET WB-IDX TO 1
038900         SEARCH ALL WB-IDX
039000             WHEN WB-USER-ID(WB-IDX)     = REQ-USER-ID
039100              AND WB-BUILDING-TYPE(WB-IDX) = 'TRAINING-YARD'
039200                 MOVE 'Y' TO WS-FOUND-SWITCH
039300         END-SEARCH
039400     END-IF.
039500     IF WS-REC-FOUND
039600         MOVE WB-BUILDING-LEVEL(WB-IDX) TO WS-TY-LEVEL
039700     END-IF.
039800
039900     MOVE WS-TY-LEVEL TO WS-CALL-TY-LEVEL.
040000     CALL 'TOD032' USING WS-CALL-TY-LEVEL, WS-CALL-SQUAD-CAP.
040100     MOVE WS-CALL-SQUAD-CAP TO WS-SQUAD-CAP-FROM-TY.
040200
040300     IF WS-SQUAD-CAP-FROM-TY < TOD-MAP-CAP(TOD-MAP-IDX)
040400         MOVE WS-SQUAD-CAP-FROM-TY TO WS-EFFECTIVE-CAP
040500     ELSE
040600         MOVE TOD-MAP-CAP(TOD-MAP-IDX) TO WS-EFFECTIVE-CAP
040700     END-IF.
040800 220-EXIT.
040900     EXIT.
041000*----------------------------------------------------------------*
041100 230-CHECK-SQUAD-SIZE.
041200     IF REQ-MEMBER-COUNT < 1
041300         MOVE '02' TO WS-RESULT-CODE
041400     END-IF.
041500     IF REQ-MEMBER-COUNT > WS-EFFECTIVE-CAP
041600         MOVE '02' TO WS-RESULT-CODE
041700     END-IF.
041800 230-EXIT.
041900     EXIT.
042000*----------------------------------------------------------------*
042100 240-CHECK-GOLD.
042200     IF WU-GOLD-QTY(WU-IDX) < TOD-MAP-ENTRY-GOLD(TOD-MAP-IDX)
042300         MOVE '03' TO WS-RESULT-CODE
042400     END-IF.
042500 240-EXIT.
042600     EXIT.
042700*----------------------------------------------------------------*
042800*    EVERY NAMED CHARACTER MUST EXIST, BELONG TO THE CALLER, AND *
042900*    BE IDLE.  THE INDEX EACH ONE WAS FOUND AT IS SAVED IN       *
043000*    WS-MEMBER-IDX SO 400-APPLY-START-RAID DOES NOT HAVE TO      *
043100*    SEARCH AGAIN.                                               *
043200*----------------------------------------------------------------*
043300 250-CHECK-MEMBERS.
043400     PERFORM 251-CHECK-ONE-MEMBER THRU 251-EXIT
043500         VARYING WS-SCAN-IDX FROM 1 BY 1
043600             UNTIL WS-SCAN-IDX > REQ-MEMBER-COUNT
043700                OR NOT RC-ACCEPTED.
043800 250-EXIT.
043900     EXIT.
044000*----------------------------------------------------------------*
044100 251-CHECK-ONE-MEMBER.
044200     MOVE 'N' TO WS-FOUND-SWITCH.
044300     IF WS-CHARS-COUNT > 0
044400         SET WC-IDX TO 1
044500         SEARCH ALL WC-IDX
044600             WHEN WC-CHAR-ID(WC-IDX) =
044700                     REQ-MEMBER-CHAR-ID(WS-SCAN-IDX)
044800                 MOVE 'Y' TO WS-FOUND-SWITCH
044900         END-SEARCH
045000     END-IF.
045100     IF NOT WS-REC-FOUND
045200         MOVE '04' TO WS-RESULT-CODE
045300     ELSE
045400         IF WC-USER-ID(WC-IDX) NOT = REQ-USER-ID
045500             MOVE '04' TO WS-RESULT-CODE
045600         ELSE
045700             IF WC-CHAR-STATUS(WC-IDX) NOT = 'IDLE'
045800                 MOVE '04' TO WS-RESULT-CODE
045900             ELSE
046000                 SET WS-MEMBER-IDX(WS-SCAN-IDX) TO WC-IDX
046100             END-IF
046200         END-IF
046300     END-IF.
046400 251-EXIT.
046500     EXIT.
046600*----------------------------------------------------------------*
046700 260-COMPUTE-END-TS.
046800     MOVE WS-RUN-TIMESTAMP TO WS-END-TS-WORK.
046900     ADD TOD-MAP-DURATION-MIN(TOD-MAP-IDX) TO WS-END-MINUTE.
047000     IF WS-END-MINUTE >= 60
047100         SUBTRACT 60 FROM WS-END-MINUTE
047200         ADD 1 TO WS-END-HOUR
047300     END-IF.
047400     IF WS-END-HOUR >= 24
047500         SUBTRACT 24 FROM WS-END-HOUR
047600         ADD 1 TO WS-END-DAY
047700     END-IF.
047800
047900     MOVE WS-DAYS-IN-MONTH-TBL(WS-END-MONTH) TO WS-DAYS-IN-MONTH.
048000     IF WS-END-MONTH = 2
048100         DIVIDE WS-END-YEAR BY 4 GIVING WS-LEAP-QUOTIENT
048200             REMAINDER WS-LEAP-REMAINDER
048300         IF WS-LEAP-REMAINDER = 0
048400             MOVE 29 TO WS-DAYS-IN-MONTH
048500             DIVIDE WS-END-YEAR BY 100 GIVING WS-LEAP-QUOTIENT
048600                 REMAINDER WS-LEAP-REMAINDER-100
048700             IF WS-LEAP-REMAINDER-100 = 0
048800                 DIVIDE WS-END-YEAR BY 400 GIVING WS-LEAP-QUOTIENT
048900                     REMAINDER WS-LEAP-REMAINDER-400
049000                 IF WS-LEAP-REMAINDER-400 NOT = 0
049100                     MOVE 28 TO WS-DAYS-IN-MONTH
049200                 END-IF
049300             END-IF
049400         END-IF
049500     END-IF.
049600     IF WS-END-DAY > WS-DAYS-IN-MONTH
049700         MOVE 1 TO WS-END-DAY
049800         ADD 1 TO WS-END-MONTH
049900     END-IF.
050000     IF WS-END-MONTH > 12
050100         MOVE 1 TO WS-END-MONTH
050200         ADD 1 TO WS-END-YEAR
050300     END-IF.
050400 260-EXIT.
050500     EXIT.
050600*----------------------------------------------------------------*
050700 400-APPLY-START-RAID.
050800     SUBTRACT TOD-MAP-ENTRY-GOLD(TOD-MAP-IDX)
050900         FROM WU-GOLD-QTY(WU-IDX).
051000
051100     PERFORM 260-COMPUTE-END-TS THRU 260-EXIT.
051200
051300     ADD 1 TO WS-RAIDS-COUNT.
051400     MOVE WS-NEXT-RAID-ID   TO WR-RAID-ID(WS-RAIDS-COUNT).
051500     MOVE REQ-USER-ID       TO WR-USER-ID(WS-RAIDS-COUNT).
051600     MOVE REQ-MAP-CODE      TO WR-MAP-CODE(WS-RAIDS-COUNT).
051700     MOVE 'IN-PROGRESS '    TO WR-RAID-STATUS(WS-RAIDS-COUNT).
051800     MOVE REQ-ALLY-FLAG     TO WR-ALLY-MODE-FLAG(WS-RAIDS-COUNT).
051900     MOVE WS-RUN-TIMESTAMP  TO WR-START-TS(WS-RAIDS-COUNT).
052000     MOVE WS-END-TS-WORK    TO WR-END-TS(WS-RAIDS-COUNT).
052100     MOVE REQ-MEMBER-COUNT  TO WR-MEMBER-COUNT(WS-RAIDS-COUNT).
052200     MOVE 'N'               TO WR-SUCCESS-FLAG(WS-RAIDS-COUNT).
052300     MOVE 0                 TO WR-LOOT-GOLD(WS-RAIDS-COUNT).
052400     MOVE 0                 TO WR-LOOT-SCRAP(WS-RAIDS-COUNT).
052500     MOVE 'N'               TO WR-BETRAYAL-FLAG(WS-RAIDS-COUNT).
052600     MOVE 'N'               TO WR-EXTRACTION-FLAG(WS-RAIDS-COUNT).
052700     MOVE 0                 TO WR-CASUALTIES(WS-RAIDS-COUNT).
052800
052900     PERFORM 401-APPLY-ONE-MEMBER THRU 401-EXIT
053000         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 4.
053100
053200     MOVE WS-NEXT-RAID-ID TO RPT-NEW-RAID-ID.
053300     ADD 1 TO WS-NEXT-RAID-ID.
053400 400-EXIT.
053500     EXIT.
053600*----------------------------------------------------------------*
053700 401-APPLY-ONE-MEMBER.
053800     IF WS-SCAN-IDX <= REQ-MEMBER-COUNT
053900         MOVE REQ-MEMBER-CHAR-ID(WS-SCAN-IDX)
054000             TO WR-MEMBER-CHAR-ID(WS-RAIDS-COUNT, WS-SCAN-IDX)
054100         SET WC-IDX TO WS-MEMBER-IDX(WS-SCAN-IDX)
054200         MOVE 'ON-RAID'  TO WC-CHAR-STATUS(WC-IDX)
054300     ELSE
054400         MOVE 0 TO WR-MEMBER-CHAR-ID(WS-RAIDS-COUNT,
054500             WS-SCAN-IDX)
054600     END-IF.
054700 401-EXIT.
054800     EXIT.
054900*----------------------------------------------------------------*
055000 450-PRINT-DETAIL-LINE.
055100     MOVE SPACES TO RPT-DETAIL-LINE.
055200     MOVE REQ-USER-ID TO RPT-USER-ID.
055300     MOVE 1 TO WS-RESULT-WORD-IDX.
055400     EVALUATE WS-RESULT-CODE
055500         WHEN '00' MOVE 1 TO WS-RESULT-WORD-IDX
055600         WHEN '01' MOVE 2 TO WS-RESULT-WORD-IDX
055700         WHEN '02' MOVE 3 TO WS-RESULT-WORD-IDX
055800         WHEN '03' MOVE 4 TO WS-RESULT-WORD-IDX
055900         WHEN '04' MOVE 5 TO WS-RESULT-WORD-IDX
056000         WHEN '05' MOVE 6 TO WS-RESULT-WORD-IDX
056100     END-EVALUATE.
056200     MOVE WS-RESULT-WORD(WS-RESULT-WORD-IDX) TO RPT-RESULT.
056300     WRITE FD-RPT-REC FROM RPT-DETAIL-LINE.
056400 450-EXIT.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 700-OPEN-FILES.
056800     OPEN INPUT  STRAID-REQ-FILE
056900          INPUT  USERS-FILE
057000          OUTPUT USERS-FILE-OUT
057100          INPUT  BLDGS-FILE
057200          I-O    CHARS-FILE
057300          OUTPUT CHARS-FILE-OUT
057400          I-O    RAIDS-FILE
057500          OUTPUT RAIDS-FILE-OUT
057600          OUTPUT RPT-FILE.
057700     CLOSE CHARS-FILE.
057800     OPEN INPUT CHARS-FILE.
057900     CLOSE RAIDS-FILE.
058000     OPEN INPUT RAIDS-FILE.
058100 700-EXIT.
058200     EXIT.
058300*----------------------------------------------------------------*
058400 710-LOAD-TABLES.
058500     READ USERS-FILE INTO WS-USERS-ROW(WS-USERS-COUNT + 1)
058600         AT END MOVE 'Y' TO WS-EOF-SWITCH
058700     END-READ.
058800     PERFORM 711-LOAD-ONE-USER THRU 711-EXIT
058900         UNTIL WS-AT-EOF.
059000     MOVE 'N' TO WS-EOF-SWITCH.
059100
059200     READ BLDGS-FILE INTO WS-BLDGS-ROW(WS-BLDGS-COUNT + 1)
059300         AT END MOVE 'Y' TO WS-EOF-SWITCH
059400     END-READ.
059500     PERFORM 712-LOAD-ONE-BLDG THRU 712-EXIT
059600         UNTIL WS-AT-EOF.
059700     MOVE 'N' TO WS-EOF-SWITCH.
059800
059900     READ CHARS-FILE INTO WS-CHARS-ROW(WS-CHARS-COUNT + 1)
060000         AT END MOVE 'Y' TO WS-EOF-SWITCH
060100     END-READ.
060200     PERFORM 713-LOAD-ONE-CHAR THRU 713-EXIT
060300         UNTIL WS-AT-EOF.
060400     MOVE 'N' TO WS-EOF-SWITCH.
060500
060600     READ RAIDS-FILE INTO WS-RAIDS-ROW(WS-RAIDS-COUNT + 1)
060700         AT END MOVE 'Y' TO WS-EOF-SWITCH
060800     END-READ.
060900     PERFORM 714-LOAD-ONE-RAID THRU 714-EXIT
061000         UNTIL WS-AT-EOF.
061100     MOVE 'N' TO WS-EOF-SWITCH.
061200 710-EXIT.
061300     EXIT.
061400*----------------------------------------------------------------*
061500 711-LOAD-ONE-USER.
061600     ADD 1 TO WS-USERS-COUNT.
061700     READ USERS-FILE INTO WS-USERS-ROW(WS-USERS-COUNT + 1)
061800         AT END MOVE 'Y' TO WS-EOF-SWITCH
061900     END-READ.
062000 711-EXIT.
062100     EXIT.
062200*----------------------------------------------------------------*
062300 712-LOAD-ONE-BLDG.
062400     ADD 1 TO WS-BLDGS-COUNT.
062500     READ BLDGS-FILE INTO WS-BLDGS-ROW(WS-BLDGS-COUNT + 1)
062600         AT END MOVE 'Y' TO WS-EOF-SWITCH
062700     END-READ.
062800 712-EXIT.
062900     EXIT.
063000*----------------------------------------------------------------*
063100 713-LOAD-ONE-CHAR.
063200     ADD 1 TO WS-CHARS-COUNT.
063300     READ CHARS-FILE INTO WS-CHARS-ROW(WS-CHARS-COUNT + 1)
063400         AT END MOVE 'Y' TO WS-EOF-SWITCH
063500     END-READ.
063600 713-EXIT.
063700     EXIT.
063800*----------------------------------------------------------------*
063900 714-LOAD-ONE-RAID.
064000     ADD 1 TO WS-RAIDS-COUNT.
064100     IF WR-RAID-ID(WS-RAIDS-COUNT) >= WS-NEXT-RAID-ID
064200         COMPUTE WS-NEXT-RAID-ID =
064300             WR-RAID-ID(WS-RAIDS-COUNT) + 1
064400     END-IF.
064500     READ RAIDS-FILE INTO WS-RAIDS-ROW(WS-RAIDS-COUNT + 1)
064600         AT END MOVE 'Y' TO WS-EOF-SWITCH
064700     END-READ.
064800 714-EXIT.
064900     EXIT.
065000*----------------------------------------------------------------*
065100 720-GET-RUN-TIMESTAMP.
065200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
065300     ACCEPT WS-RUN-TIME FROM TIME.
065400     COMPUTE WS-RUN-TIMESTAMP =
065500         (WS-RUN-CENT-YEAR * 10000000000)
065600       + (WS-RUN-MONTH     * 100000000)
065700       + (WS-RUN-DAY       * 1000000)
065800       + (WS-RUN-HOUR      * 10000)
065900       + (WS-RUN-MINUTE    * 100)
066000       +  WS-RUN-SECOND.
066100 720-EXIT.
066200     EXIT.
066300*----------------------------------------------------------------*
066400 730-READ-REQUEST.
066500     READ STRAID-REQ-FILE
066600         AT END MOVE 'Y' TO WS-EOF-SWITCH
066700     END-READ.
066800 730-EXIT.
066900     EXIT.
067000*----------------------------------------------------------------*
067100 740-REWRITE-MASTERS.
067200     PERFORM 741-REWRITE-ONE-USER THRU 741-EXIT
067300         VARYING WS-SCAN-IDX FROM 1 BY 1
067400             UNTIL WS-SCAN-IDX > WS-USERS-COUNT.
067500     PERFORM 742-REWRITE-ONE-CHAR THRU 742-EXIT
067600         VARYING WS-SCAN-IDX FROM 1 BY 1
067700             UNTIL WS-SCAN-IDX > WS-CHARS-COUNT.
067800     PERFORM 743-REWRITE-ONE-RAID THRU 743-EXIT
067900         VARYING WS-SCAN-IDX FROM 1 BY 1
068000             UNTIL WS-SCAN-IDX > WS-RAIDS-COUNT.
068100 740-EXIT.
068200     EXIT.
068300*----------------------------------------------------------------*
068400 741-REWRITE-ONE-USER.
068500     MOVE WS-USERS-ROW(WS-SCAN-IDX) TO FD-USERS-OUT-REC.
068600     WRITE FD-USERS-OUT-REC.
068700 741-EXIT.
068800     EXIT.
068900*----------------------------------------------------------------*
069000 742-REWRITE-ONE-CHAR.
069100     MOVE WS-CHARS-ROW(WS-SCAN-IDX) TO FD-CHARS-OUT-REC.
069200     WRITE FD-CHARS-OUT-REC.
069300 742-EXIT.
069400     EXIT.
069500*----------------------------------------------------------------*
069600 743-REWRITE-ONE-RAID.
069700     MOVE WS-RAIDS-ROW(WS-SCAN-IDX) TO FD-RAIDS-OUT-REC.
069800     WRITE FD-RAIDS-OUT-REC.
069900 743-EXIT.
070000     EXIT.
070100*----------------------------------------------------------------*
070200 790-CLOSE-FILES.
070300     CLOSE STRAID-REQ-FILE USERS-FILE USERS-FILE-OUT BLDGS-FILE
070400           CHARS-FILE CHARS-FILE-OUT RAIDS-FILE RAIDS-FILE-OUT
070500           RPT-FILE.
070600 790-EXIT.
070700     EXIT.
070800*----------------------------------------------------------------*
070900 800-PRINT-TOTALS.
071000     MOVE SPACES TO RPT-TOTAL-LINE.
071100     MOVE WS-TOT-REQUESTS TO RPT-TOT-REQ.
071200     MOVE WS-TOT-ACCEPTED TO RPT-TOT-ACC.
071300     WRITE FD-RPT-REC FROM RPT-TOTAL-LINE.
071400 800-EXIT.
071500     EXIT.
