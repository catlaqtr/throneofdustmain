000100*================================================================*
000200*  TODBLDC  --  BUILDING MASTER RECORD                           *
000300*                                                                *
000400*  ONE ROW PER PLAYER PER BUILDING TYPE.  BLD-BUILDING-LEVEL OF  *
000500*  ZERO MEANS "NOT YET BUILT" EXCEPT FOR THE SEEDED BUILDINGS    *
000600*  WHICH START AT LEVEL ONE WHEN THE ACCOUNT IS OPENED.          *
000700*                                                                *
000800*  VALID BLD-BUILDING-TYPE VALUES ARE CARRIED AS CONDITION NAMES *
000900*  BELOW SO THE READING PROGRAMS DO NOT HARD-CODE THE LITERALS.  *
001000*                                                                *
001100*  MAINTAINED BY : TOD010 TOD015 TOD020 TOD030 TOD032 TOD050     *
001200*                  TOD060 (RADAR LOOKUP ONLY)                    *
001300*  FILE          : BUILDINGS.DAT (SORTED ASC ON USER-ID+TYPE)    *
001400*----------------------------------------------------------------*
001500*  TD-0002  02/04/14  RSAYLES  INITIAL VERSION                   *
001600*  TD-0061  04/11/18  JMBAKER  ADDED BLD-RECRUITS-COUNT FOR THE  *
001700*                              TRAINING YARD GOLD-COST RAMP      *
001800*================================================================*
001900 01  TOD-BLDG-REC.
002000     05  BLD-USER-ID             PIC 9(09).
002100     05  BLD-BUILDING-TYPE       PIC X(12).
002200         88  BLD-IS-TOWN-HALL        VALUE 'TOWN-HALL'.
002300         88  BLD-IS-STOREHOUSE       VALUE 'STOREHOUSE'.
002400         88  BLD-IS-LUMBER-MILL      VALUE 'LUMBER-MILL'.
002500         88  BLD-IS-QUARRY           VALUE 'QUARRY'.
002600         88  BLD-IS-MINE             VALUE 'MINE'.
002700         88  BLD-IS-TREASURY         VALUE 'TREASURY'.
002800         88  BLD-IS-TRAINING-YARD    VALUE 'TRAINING-YARD'.
002900         88  BLD-IS-RADAR            VALUE 'RADAR'.
003000     05  BLD-BUILDING-LEVEL      PIC 9(03).
003100     05  BLD-LAST-COLL-TS        PIC 9(14).
003200     05  BLD-LAST-ACTION-TS      PIC 9(14).
003300     05  BLD-RECRUITS-COUNT      PIC 9(05).
003400     05  FILLER                  PIC X(03).
