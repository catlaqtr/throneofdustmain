000100*================================================================*
000200*  TODWRKC  --  COMMON WORK-STORAGE AREA                         *
000300*                                                                *
000400*  SHOP-WIDE COPYBOOK.  FILE-STATUS CODES FOR THE FOUR MASTER    *
000500*  FILES, THE SYSTEM-DATE-AND-TIME BLOCK USED TO STAMP           *
000600*  LAST-COLL-TS/LAST-ACTION-TS FIELDS, AND THE RUN CONTROL-TOTAL *
000700*  ACCUMULATORS PRINTED BY TOD060'S CLOSING REPORT LINE.         *
000800*                                                                *
000900*  COPY THIS INTO WORKING-STORAGE OF ANY TOD-PREFIXED PROGRAM    *
001000*  THAT OPENS ONE OF THE FOUR MASTER FILES OR ACCUMULATES RUN    *
001100*  TOTALS.  DO NOT CODE YOUR OWN FILE-STATUS FIELDS -- USE       *
001200*  THESE SO 900-FILE-ERROR-RTN IN EACH PROGRAM CHECKS THE SAME   *
001300*  NAMES.                                                        *
001400*                                                                *
001500*  USED BY : TOD010 TOD015 TOD020 TOD030 TOD032 TOD040 TOD050    *
001600*            TOD060                                              *
001700*----------------------------------------------------------------*
001800*  TD-0007  02/11/14  RSAYLES  INITIAL VERSION                   *
001900*  TD-0066  06/02/18  JMBAKER  ADDED RUN CONTROL TOTALS GROUP    *
002000*                              FOR THE RESOLVE-RAID CLOSE LINE   *
002100*  TD-0099  07/02/21  LKPATEL  ADDED WS-BETRAYAL-TOTAL           *
002200*  TD-0118  11/09/22  LKPATEL  ADDED WS-EXTRACT-FAIL-TOTAL PER   *
002300*                              REQUEST 22-061 (RESOLVE-RAID      *
002400*                              CLOSE LINE NOW SHOWS FAILED PULLS)*
002500*================================================================*
002600 01  TOD-FILE-STATUS-CODES.
002700     05  WS-USERS-STATUS         PIC X(02)      VALUE SPACES.
002800         88  WS-USERS-OK             VALUE '00'.
002900         88  WS-USERS-EOF            VALUE '10'.
003000     05  WS-BLDGS-STATUS         PIC X(02)      VALUE SPACES.
003100         88  WS-BLDGS-OK             VALUE '00'.
003200         88  WS-BLDGS-EOF            VALUE '10'.
003300     05  WS-CHARS-STATUS         PIC X(02)      VALUE SPACES.
003400         88  WS-CHARS-OK             VALUE '00'.
003500         88  WS-CHARS-EOF            VALUE '10'.
003600     05  WS-RAIDS-STATUS         PIC X(02)      VALUE SPACES.
003700         88  WS-RAIDS-OK             VALUE '00'.
003800         88  WS-RAIDS-EOF            VALUE '10'.
003900     05  WS-RPT-STATUS           PIC X(02)      VALUE SPACES.
004000         88  WS-RPT-OK               VALUE '00'.
004100*----------------------------------------------------------------*
004200*    RUN-TIME CLOCK, USED TO STAMP *-LAST-COLL-TS AND            *
004300*    *-LAST-ACTION-TS AS A 14-DIGIT YYYYMMDDHHMMSS VALUE.        *
004400*----------------------------------------------------------------*
004500 01  TOD-SYSTEM-DATE-AND-TIME.
004600     05  WS-RUN-DATE.
004700         10  WS-RUN-CENT-YEAR    PIC 9(04).
004800         10  WS-RUN-MONTH        PIC 9(02).
004900         10  WS-RUN-DAY          PIC 9(02).
005000     05  WS-RUN-TIME.
005100         10  WS-RUN-HOUR         PIC 9(02).
005200         10  WS-RUN-MINUTE       PIC 9(02).
005300         10  WS-RUN-SECOND       PIC 9(02).
005400         10  WS-RUN-HUNDREDTH    PIC 9(02).
005500     05  WS-RUN-TIMESTAMP        PIC 9(14).
005600     05  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
005700         10  WS-RUN-TS-DATE      PIC 9(08).
005800         10  WS-RUN-TS-TIME      PIC 9(06).
005900     05  WS-ELAPSED-SECS         PIC S9(09)     COMP-3.
006000     05  WS-ELAPSED-HOURS        PIC S9(07)     COMP-3.
006100*----------------------------------------------------------------*
006200*    RUN CONTROL TOTALS -- TOD060's CLOSING REPORT LINE.         *
006300*----------------------------------------------------------------*
006400 01  TOD-RUN-TOTALS.
006500     05  WS-RAID-TOTAL           PIC 9(05)      COMP-3 VALUE 0.
006600     05  WS-GOLD-TOTAL           PIC S9(09)     COMP-3 VALUE 0.
006700     05  WS-SCRAP-TOTAL          PIC S9(09)     COMP-3 VALUE 0.
006800     05  WS-CASUALTY-TOTAL       PIC 9(05)      COMP-3 VALUE 0.
006900     05  WS-BETRAYAL-TOTAL       PIC 9(05)      COMP-3 VALUE 0.
007000     05  WS-EXTRACT-FAIL-TOTAL   PIC 9(05)      COMP-3 VALUE 0.
007100*----------------------------------------------------------------*
007200*    MISCELLANEOUS SHOP SWITCHES SHARED ACROSS THE TOD SUITE.    *
007300*----------------------------------------------------------------*
007400 01  TOD-MISC-SWITCHES.
007500     05  WS-EOF-SWITCH           PIC X(01)      VALUE 'N'.
007600         88  WS-AT-EOF               VALUE 'Y'.
007700     05  WS-FOUND-SWITCH         PIC X(01)      VALUE 'N'.
007800         88  WS-REC-FOUND            VALUE 'Y'.
007900     05  WS-ABEND-SWITCH         PIC X(01)      VALUE 'N'.
008000         88  WS-ABEND-REQUESTED      VALUE 'Y'.
