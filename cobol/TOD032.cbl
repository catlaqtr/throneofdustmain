000100*================================================================*
000200*  TOD032  --  SQUAD SIZE CAP                                   *
000300*                                                                *
000400*  ONE-LINE BUSINESS RULE, BROKEN OUT TO ITS OWN LOAD MODULE SO  *
000500*  TOD030 (RECRUIT) AND TOD050 (START RAID) ALWAYS AGREE ON IT:  *
000600*  A SQUAD MAY NEVER HOLD MORE THAN FOUR CHARACTERS, EVEN IF THE *
000700*  TRAINING YARD IS BUILT WELL PAST LEVEL FOUR.                  *
000800*                                                                *
000900*  CALLED BY : TOD030 TOD050                                     *
001000*----------------------------------------------------------------*
001100*  TD-0011  02/15/14  RSAYLES  INITIAL VERSION                   *
001200*  TD-0070  06/08/18  JMBAKER  Y2K REVIEW -- NO DATE FIELDS IN   *
001300*                              THIS PROGRAM, NO CHANGE REQUIRED  *
001400*  TD-0105  07/24/21  LKPATEL  PULLED OUT OF TOD030 AS ITS OWN   *
001500*                              CALLABLE PER REQUEST 21-209, SO   *
001600*                              TOD050 COULD SHARE THE SAME RULE  *
001700*================================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  TOD032.
002000 AUTHOR.  R SAYLES.
002100 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
002200 DATE-WRITTEN. 02/15/87.
002300 DATE-COMPILED.
002400 SECURITY.  NON-CONFIDENTIAL.
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  WS-SQUAD-CAP-CONSTANTS.
003600     05  WS-MAX-SQUAD-SIZE       PIC 9(01)      COMP-3 VALUE 4.
003700 01  WS-SQUAD-CAP-CONSTANTS-R REDEFINES WS-SQUAD-CAP-CONSTANTS.
003800     05  WS-SQUAD-CAP-TBL OCCURS 1 TIMES PIC 9(01) COMP-3.
003900 01  WS-WORK-LEVEL               PIC 9(03)      COMP-3 VALUE 0.
004000 01  WS-WORK-LEVEL-DUMP REDEFINES WS-WORK-LEVEL PIC 9(03).
004100 01  WS-WORK-CAP                 PIC 9(03)      COMP-3 VALUE 0.
004200 01  WS-WORK-CAP-DUMP REDEFINES WS-WORK-CAP PIC 9(03).
004300*
004400 LINKAGE SECTION.
004500 01  LK-TRAINING-YARD-LEVEL      PIC 9(03).
004600 01  LK-SQUAD-CAP                PIC 9(03).
004700*
004800 PROCEDURE DIVISION USING LK-TRAINING-YARD-LEVEL, LK-SQUAD-CAP.
004900*----------------------------------------------------------------*
005000 000-MAIN-LOGIC.
005100     MOVE LK-TRAINING-YARD-LEVEL TO WS-WORK-LEVEL.
005200
005300     IF WS-WORK-LEVEL < WS-MAX-SQUAD-SIZE
005400         MOVE WS-WORK-LEVEL TO WS-WORK-CAP
005500     ELSE
005600         MOVE WS-MAX-SQUAD-SIZE TO WS-WORK-CAP
005700     END-IF.
005800
005900     MOVE WS-WORK-CAP TO LK-SQUAD-CAP.
006000
006100     GOBACK.
