000100*================================================================*
000200*  TODELSEC  --  ELAPSED-SECONDS-BETWEEN-TIMESTAMPS (SUBPROGRAM) *
000300*                                                                *
000400*  CALLED BY ANY TOD-PREFIXED PROGRAM THAT HAS TO TURN A PAIR OF *
000500*  14-DIGIT YYYYMMDDHHMMSS TIMESTAMPS INTO A SECONDS-ELAPSED     *
000600*  FIGURE -- RESOURCE ACCRUAL (TOD010/TOD015), RECRUIT COOLDOWN  *
000700*  (TOD030), AND THE RAID END-TS DUE-CHECK (TOD060) ALL CALL     *
000800*  THIS INSTEAD OF ROLLING THEIR OWN DATE MATH.                  *
000900*                                                                *
001000*  THIS BOX HAS NO INTRINSIC DATE-OF-INTEGER OR SECONDS-PAST-    *
001100*  MIDNIGHT FUNCTION, SO WE CONVERT EACH TIMESTAMP TO A DAY      *
001200*  NUMBER BY HAND (THE USUAL "DAYS FROM CIVIL" PROPER-FRACTION   *
001300*  METHOD, GOOD FOR THE GREGORIAN CALENDAR, NO Y2K PROBLEM       *
001400*  BECAUSE WE CARRY A FULL 4-DIGIT YEAR -- SEE TD-0060 BELOW),   *
001500*  MULTIPLY BY 86400, ADD THE HH:MM:SS PORTION, AND SUBTRACT.    *
001600*  CALLER IS RESPONSIBLE FOR CLAMPING A NEGATIVE RESULT TO ZERO  *
001700*  (CLOCKS CAN DISAGREE; THIS PROGRAM JUST REPORTS THE ARITHMETIC*
001800*  DIFFERENCE).                                                  *
001900*                                                                *
002000*  USED BY : TOD010 TOD015 TOD030 TOD050 TOD060                  *
002100*----------------------------------------------------------------*
002200*  TD-0018  03/02/87  RSAYLES  INITIAL VERSION                   *
002300*  TD-0060  01/18/99  JMBAKER  Y2K REMEDIATION -- CALLERS NOW    *
002400*                              PASS A FULL 4-DIGIT YEAR IN BOTH  *
002500*                              TIMESTAMPS, NO 2-DIGIT WINDOWING  *
002600*  TD-0101  07/21/21  LKPATEL  ADDED TODE-TO-DAYNBR DEBUG FIELD  *
002700*                              FOR THE RAID-DURATION TICKET      *
002800*================================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  TODELSEC.
003100 AUTHOR.  R SAYLES.
003200 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
003300 DATE-WRITTEN. 03/02/87.
003400 DATE-COMPILED.
003500 SECURITY.  NON-CONFIDENTIAL.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*----------------------------------------------------------------*
004700*    WORK FIELDS FOR THE DAYS-FROM-CIVIL CONVERSION -- COMPUTED  *
004800*    TWICE, ONCE PER TIMESTAMP, BY 100-DAYNUMBER-OF.             *
004900*----------------------------------------------------------------*
005000 01  TODE-WORK-TS                PIC 9(14).
005100 01  TODE-WORK-TS-R REDEFINES TODE-WORK-TS.
005200     05  TODE-W-YEAR             PIC 9(04).
005300     05  TODE-W-MONTH            PIC 9(02).
005400     05  TODE-W-DAY              PIC 9(02).
005500     05  TODE-W-HOUR             PIC 9(02).
005600     05  TODE-W-MINUTE           PIC 9(02).
005700     05  TODE-W-SECOND           PIC 9(02).
005800 01  WS-ADJ-YEAR                 PIC S9(07)     COMP-3.
005900 01  WS-ADJ-MONTH                PIC S9(03)     COMP-3.
006000 01  WS-ERA                      PIC S9(07)     COMP-3.
006100 01  WS-YOE                      PIC S9(07)     COMP-3.
006200 01  WS-DOY                      PIC S9(07)     COMP-3.
006300 01  WS-DOE                      PIC S9(09)     COMP-3.
006400 01  WS-DAYNUMBER                PIC S9(09)     COMP-3.
006500 01  WS-DAYNUMBER-DUMP REDEFINES WS-DAYNUMBER PIC S9(09).
006600 01  WS-FROM-SECS                PIC S9(11)     COMP-3.
006700 01  WS-TO-SECS                  PIC S9(11)     COMP-3.
006800 01  WS-TO-SECS-DUMP REDEFINES WS-TO-SECS PIC S9(11).
006900*
007000 LINKAGE SECTION.
007100 01  TODE-FROM-TS                PIC 9(14).
007200 01  TODE-TO-TS                  PIC 9(14).
007300 01  TODE-ELAPSED-SECS           PIC S9(09)     COMP-3.
007400*
007500 PROCEDURE DIVISION USING TODE-FROM-TS, TODE-TO-TS,
007600         TODE-ELAPSED-SECS.
007700*----------------------------------------------------------------*
007800 000-MAIN-LOGIC.
007900     MOVE TODE-FROM-TS TO TODE-WORK-TS.
008000     PERFORM 100-DAYNUMBER-OF THRU 100-EXIT.
008100     COMPUTE WS-FROM-SECS =
008200         (WS-DAYNUMBER * 86400) + (TODE-W-HOUR * 3600)
008300       + (TODE-W-MINUTE * 60)   +  TODE-W-SECOND.
008400
008500     MOVE TODE-TO-TS TO TODE-WORK-TS.
008600     PERFORM 100-DAYNUMBER-OF THRU 100-EXIT.
008700     COMPUTE WS-TO-SECS =
008800         (WS-DAYNUMBER * 86400) + (TODE-W-HOUR * 3600)
008900       + (TODE-W-MINUTE * 60)   +  TODE-W-SECOND.
009000
009100     COMPUTE TODE-ELAPSED-SECS = WS-TO-SECS - WS-FROM-SECS.
009200
009300     GOBACK.
009400*----------------------------------------------------------------*
009500*    "DAYS FROM CIVIL" -- DAY NUMBER OF TODE-WORK-TS'S Y/M/D     *
009600*    RELATIVE TO AN ARBITRARY FIXED EPOCH.  ONLY THE DIFFERENCE  *
009700*    BETWEEN TWO CALLS MATTERS, SO THE EPOCH ITSELF IS NOT       *
009800*    SIGNIFICANT.                                                *
009900*----------------------------------------------------------------*
010000 100-DAYNUMBER-OF.
010100     MOVE TODE-W-YEAR  TO WS-ADJ-YEAR.
010200     MOVE TODE-W-MONTH TO WS-ADJ-MONTH.
010300     IF WS-ADJ-MONTH NOT > 2
010400         SUBTRACT 1 FROM WS-ADJ-YEAR
010500     END-IF.
010600
010700     COMPUTE WS-ERA = WS-ADJ-YEAR / 400.
010800     COMPUTE WS-YOE = WS-ADJ-YEAR - (WS-ERA * 400).
010900
011000     IF WS-ADJ-MONTH > 2
011100         COMPUTE WS-DOY =
011200             ((153 * (WS-ADJ-MONTH - 3)) + 2) / 5
011300                 + TODE-W-DAY - 1
011400     ELSE
011500         COMPUTE WS-DOY =
011600             ((153 * (WS-ADJ-MONTH + 9)) + 2) / 5
011700                 + TODE-W-DAY - 1
011800     END-IF.
011900
012000     COMPUTE WS-DOE =
012100         (WS-YOE * 365) + (WS-YOE / 4) - (WS-YOE / 100) + WS-DOY.
012200
012300     COMPUTE WS-DAYNUMBER = (WS-ERA * 146097) + WS-DOE.
012400 100-EXIT.
012500     EXIT.
