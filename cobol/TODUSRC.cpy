000100*================================================================*
000200*  TODUSRC  --  USER ACCOUNT / WALLET MASTER RECORD              *
000300*                                                                *
000400*  ONE ROW PER PLAYER ACCOUNT.  HOLDS THE WOOD/STONE/SCRAP/GOLD  *
000500*  ON-HAND BALANCES AND THE GLOBAL LAST-COLLECTED TIMESTAMP      *
000600*  USED BY THE COLLECT-ALL RESOURCE ACCRUAL RUN (TOD010).        *
000700*                                                                *
000800*  MAINTAINED BY : TOD010 TOD015 TOD020 TOD030 TOD050 TOD060     *
000900*  FILE          : USERS.DAT  (SORTED ASCENDING ON USR-USER-ID)  *
001000*----------------------------------------------------------------*
001100*  TD-0001  02/02/14  RSAYLES  INITIAL VERSION                   *
001200*  TD-0044  09/19/17  JMBAKER  ADDED USR-LAST-COLL-TS FOR THE    *
001300*                              COLLECT-ALL REWRITE (WAS PER-     *
001400*                              BUILDING ONLY BEFORE THIS REL)    *
001500*  TD-0120  02/14/23  DKOWALSKI CHANGED THE FOUR WALLET FIELDS   *
001600*                              FROM COMP-3 TO DISPLAY -- A       *
001700*                              PACKED NIBBLE PAIR CAN LAND ON    *
001800*                              X'0A' AND GARBLE A LINE-SEQ       *
001900*                              RECORD BOUNDARY ON READ-BACK      *
002000*                              (TICKET 23-009, SAME FIX AS       *
002100*                              TODBLDC).  RECORD STAYS 60 BYTES. *
002200*================================================================*
002300 01  TOD-USER-REC.
002400     05  USR-USER-ID             PIC 9(09).
002500     05  USR-WOOD-QTY            PIC 9(07).
002600     05  USR-STONE-QTY           PIC 9(07).
002700     05  USR-SCRAP-QTY           PIC 9(07).
002800     05  USR-GOLD-QTY            PIC 9(07).
002900     05  USR-LAST-COLL-TS        PIC 9(14).
003000     05  FILLER                  PIC X(09).
