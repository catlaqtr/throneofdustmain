000100*================================================================*
000200*  TOD015  --  RESOURCE PRODUCTION COLLECTION (ONE BUILDING)     *
000300*                                                                *
000400*  THE ORIGINAL COLLECT ROUTINE, FROM BEFORE TOD010 LEARNED TO   *
000500*  WALK THE WHOLE USERS.DAT FILE IN ONE PASS.  A CALLER THAT HAS *
000600*  ALREADY GOT ONE BUILDING ROW AND ITS OWNER'S USER ROW IN HAND *
000700*  (THE OLD ON-LINE COLLECT-ONE-BUILDING SCREEN TRANSACTION,     *
000800*  NOW DRIVEN FROM A BATCH-SUBMITTED REQUEST FILE) CALLS HERE TO *
000900*  CREDIT JUST THAT BUILDING'S PRODUCTION SINCE ITS OWN          *
001000*  BLD-LAST-COLL-TS, NOT THE ACCOUNT-WIDE TIMESTAMP TOD010 USES. *
001100*                                                                *
001200*  TOWN-HALL, STOREHOUSE, TRAINING-YARD AND RADAR DO NOT PRODUCE *
001300*  ANYTHING -- THEY FALL THROUGH 200-RATE-FOR-TYPE WITH A ZERO   *
001400*  RATE AND A ZERO RESOURCE INDEX, SO 300-ACCRUE-ONE SKIPS THE   *
001500*  CREDIT STEP BUT THE TIMESTAMP IS STILL ADVANCED.              *
001600*                                                                *
001700*  THIS PATH NOW HONORS THE SAME STOREHOUSE CAPACITY CLAMP AS    *
001800*  TOD010 (SEE TD-0019 THERE) -- 250-FIND-STOREHOUSE-CAP OPENS   *
001900*  BUILDINGS.DAT FOR A ONE-TIME SCAN OF THE CALLING ACCOUNT'S    *
002000*  STOREHOUSE ROW EVERY TIME THIS PROGRAM IS CALLED, SINCE A     *
002100*  SINGLE-BUILDING SUBPROGRAM HAS NO RESIDENT BUILDINGS TABLE TO *
002200*  SEARCH THE WAY TOD010's BATCH PASS DOES.                      *
002300*                                                                *
002400*  CALLED BY : ANY PROGRAM HANDLING A SINGLE-BUILDING COLLECT    *
002500*              REQUEST (NOT CALLED ELSEWHERE IN THIS SUITE)      *
002600*----------------------------------------------------------------*
002700*  TD-0009  02/13/14  RSAYLES  INITIAL VERSION                   *
002800*  TD-0020  03/04/87  RSAYLES  ADDED TREASURY (GOLD) AS A FOURTH *
002900*                              PRODUCING BUILDING TYPE           *
003000*  TD-0068  06/06/18  JMBAKER  Y2K REVIEW -- 4-DIGIT YEAR ALREADY*
003100*                              CARRIED, NO CHANGE REQUIRED       *
003200*  TD-0104  07/23/21  LKPATEL  SWITCHED ELAPSED-TIME MATH TO     *
003300*                              CALL "TODELSEC" (TICKET 21-206)   *
003400*  TD-0123  03/02/23  DKOWALSKI ADDED THE STOREHOUSE CAPACITY    *
003500*                              CLAMP ON WOOD/STONE/SCRAP THAT    *
003600*                              REQUEST 18-114 LEFT OUT OF THIS   *
003700*                              PATH -- SEE TD-0019/TD-0120 IN    *
003800*                              TOD010 (TICKET 23-014).  OPENS    *
003900*                              BUILDINGS.DAT READ-ONLY TO FIND   *
004000*                              THE CALLER'S STOREHOUSE LEVEL.    *
004100*================================================================*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  TOD015.
004400 AUTHOR.  R SAYLES.
004500 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
004600 DATE-WRITTEN. 02/13/87.
004700 DATE-COMPILED.
004800 SECURITY.  NON-CONFIDENTIAL.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT BLDGS-FILE ASSIGN TO BLDGSIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-BLDGS-STATUS.
006100*
006200 DATA DIVISION.
006300*----------------------------------------------------------------*
006400*    BUILDINGS.DAT IS OPENED READ-ONLY AND RE-SCANNED FROM THE   *
006500*    TOP EVERY CALL -- THIS PROGRAM NEVER CARRIES A BUILDINGS    *
006600*    TABLE ACROSS CALLS THE WAY TOD010 DOES.  250-FIND-STORE-    *
006700*    HOUSE-CAP CLOSES THE FILE AGAIN BEFORE RETURNING.           *
006800*----------------------------------------------------------------*
006900 FILE SECTION.
007000 FD  BLDGS-FILE
007100     RECORDING MODE IS F.
007200 01  FD-BLDGS-REC                PIC X(60).
007300 01  WS-BLDG-SCAN-REC REDEFINES FD-BLDGS-REC.
007400     05  WB-USER-ID              PIC 9(09).
007500     05  WB-BUILDING-TYPE        PIC X(12).
007600     05  WB-BUILDING-LEVEL       PIC 9(03).
007700     05  FILLER                  PIC X(36).
007800*
007900 WORKING-STORAGE SECTION.
008000     COPY TODWRKC.
008100*----------------------------------------------------------------*
008200*    RATE TABLE, SAME FOUR RATES AS TOD010, WOOD/STONE/SCRAP/    *
008300*    GOLD IN THAT ORDER.  WS-RESOURCE-IDX POINTS AT THE ONE      *
008400*    ENTRY THIS CALL'S BUILDING TYPE ACTUALLY PRODUCES, ZERO IF  *
008500*    NONE.                                                       *
008600*----------------------------------------------------------------*
008700 01  WS-RATE-CONSTANTS.
008800     05  WS-RATE-WOOD            PIC 9(03)V99   COMP-3 VALUE
008900                                                          30.00.
009000     05  WS-RATE-STONE           PIC 9(03)V99   COMP-3 VALUE
009100                                                          25.00.
009200     05  WS-RATE-SCRAP           PIC 9(03)V99   COMP-3 VALUE
009300                                                          20.00.
009400     05  WS-RATE-GOLD            PIC 9(03)V99   COMP-3 VALUE
009500                                                          25.00.
009600 01  WS-RATE-CONSTANTS-R REDEFINES WS-RATE-CONSTANTS.
009700     05  WS-RATE-TBL OCCURS 4 TIMES PIC 9(03)V99 COMP-3.
009800 01  WS-RESOURCE-IDX             PIC 9(01)      COMP-3 VALUE 0.
009900 01  WS-ELAPSED-SECONDS          PIC S9(09)     COMP-3 VALUE 0.
010000 01  WS-ELAPSED-SECONDS-DUMP REDEFINES WS-ELAPSED-SECONDS
010100                                 PIC S9(09).
010200 01  WS-PRODUCED-AMT             PIC S9(09)     COMP-3 VALUE 0.
010300 01  WS-PRODUCED-AMT-DUMP REDEFINES WS-PRODUCED-AMT PIC S9(09).
010400*----------------------------------------------------------------*
010500*    STOREHOUSE CAPACITY CLAMP -- SAME 1500 + 750*LEVEL FORMULA  *
010600*    AS TOD010's 300-ACCRUE-RESOURCES.  WS-LEVEL-STOREHOUSE      *
010700*    STAYS ZERO (CAP 1500) IF THE ACCOUNT HAS NO STOREHOUSE ROW  *
010800*    YET, SAME AS AN UNBUILT BUILDING EVERYWHERE ELSE IN TOD.    *
010900*----------------------------------------------------------------*
011000 01  WS-LEVEL-STOREHOUSE         PIC 9(03)      COMP-3 VALUE 0.
011100 01  WS-STOREHOUSE-CAP           PIC S9(09)     COMP-3 VALUE 0.
011200*
011300 LINKAGE SECTION.
011400     COPY TODUSRC.
011500     COPY TODBLDC.
011600 01  LK-RUN-TIMESTAMP            PIC 9(14).
011700*
011800 PROCEDURE DIVISION USING TOD-USER-REC, TOD-BLDG-REC,
011900         LK-RUN-TIMESTAMP.
012000*----------------------------------------------------------------*
012100 000-MAIN-LOGIC.
012200     CALL 'TODELSEC' USING BLD-LAST-COLL-TS, LK-RUN-TIMESTAMP,
012300             WS-ELAPSED-SECONDS.
012400     IF WS-ELAPSED-SECONDS < 0
012500         MOVE 0 TO WS-ELAPSED-SECONDS
012600     END-IF.
012700
012800     PERFORM 200-RATE-FOR-TYPE THRU 200-EXIT.
012900     PERFORM 250-FIND-STOREHOUSE-CAP THRU 250-EXIT.
013000     PERFORM 300-ACCRUE-ONE THRU 300-EXIT.
013100
013200     MOVE LK-RUN-TIMESTAMP TO BLD-LAST-COLL-TS.
013300
013400     GOBACK.
013500*----------------------------------------------------------------*
013600*    TOWN-HALL/STOREHOUSE/TRAINING-YARD/RADAR LEAVE WS-RESOURCE- *
013700*    IDX AT ZERO, WHICH 300-ACCRUE-ONE TREATS AS "NOTHING TO     *
013800*    CREDIT."                                                    *
013900*----------------------------------------------------------------*
014000 200-RATE-FOR-TYPE.
014100     MOVE 0 TO WS-RESOURCE-IDX.
014200     IF BLD-IS-LUMBER-MILL
014300         MOVE 1 TO WS-RESOURCE-IDX
014400     ELSE
014500         IF BLD-IS-QUARRY
014600             MOVE 2 TO WS-RESOURCE-IDX
014700         ELSE
014800             IF BLD-IS-MINE
014900                 MOVE 3 TO WS-RESOURCE-IDX
015000             ELSE
015100                 IF BLD-IS-TREASURY
015200                     MOVE 4 TO WS-RESOURCE-IDX
015300                 END-IF
015400             END-IF
015500         END-IF
015600     END-IF.
015700 200-EXIT.
015800     EXIT.
015900*----------------------------------------------------------------*
016000*    LOOKS UP THE CALLING ACCOUNT'S STOREHOUSE LEVEL BY A        *
016100*    SEQUENTIAL SCAN OF BUILDINGS.DAT (NO RESIDENT TABLE HERE,   *
016200*    UNLIKE TOD010) AND DERIVES THE SAME CAP TOD010 USES.        *
016300*----------------------------------------------------------------*
016400 250-FIND-STOREHOUSE-CAP.
016500     MOVE 0   TO WS-LEVEL-STOREHOUSE.
016600     MOVE 'N' TO WS-FOUND-SWITCH.
016700     MOVE 'N' TO WS-EOF-SWITCH.
016800     OPEN INPUT BLDGS-FILE.
016900     PERFORM 260-SCAN-BLDG-REC THRU 260-EXIT
017000         UNTIL WS-AT-EOF OR WS-REC-FOUND.
017100     CLOSE BLDGS-FILE.
017200     IF WS-REC-FOUND
017300         MOVE WB-BUILDING-LEVEL TO WS-LEVEL-STOREHOUSE
017400     END-IF.
017500     COMPUTE WS-STOREHOUSE-CAP =
017600         1500 + (750 * WS-LEVEL-STOREHOUSE).
017700 250-EXIT.
017800     EXIT.
017900*----------------------------------------------------------------*
018000 260-SCAN-BLDG-REC.
018100     READ BLDGS-FILE
018200         AT END MOVE 'Y' TO WS-EOF-SWITCH
018300     END-READ.
018400     IF NOT WS-AT-EOF
018500         IF WB-USER-ID = BLD-USER-ID
018600            AND WB-BUILDING-TYPE = 'STOREHOUSE  '
018700             MOVE 'Y' TO WS-FOUND-SWITCH
018800         END-IF
018900     END-IF.
019000 260-EXIT.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 300-ACCRUE-ONE.
019400     MOVE 0 TO WS-PRODUCED-AMT.
019500     IF WS-RESOURCE-IDX > 0
019600         COMPUTE WS-PRODUCED-AMT =
019700             (WS-RATE-TBL(WS-RESOURCE-IDX) * BLD-BUILDING-LEVEL
019800                 * WS-ELAPSED-SECONDS) / 3600
019900     END-IF.
020000
020100     EVALUATE WS-RESOURCE-IDX
020200         WHEN 1
020300             ADD WS-PRODUCED-AMT TO USR-WOOD-QTY
020400             IF USR-WOOD-QTY > WS-STOREHOUSE-CAP
020500                 MOVE WS-STOREHOUSE-CAP TO USR-WOOD-QTY
020600             END-IF
020700         WHEN 2
020800             ADD WS-PRODUCED-AMT TO USR-STONE-QTY
020900             IF USR-STONE-QTY > WS-STOREHOUSE-CAP
021000                 MOVE WS-STOREHOUSE-CAP TO USR-STONE-QTY
021100             END-IF
021200         WHEN 3
021300             ADD WS-PRODUCED-AMT TO USR-SCRAP-QTY
021400             IF USR-SCRAP-QTY > WS-STOREHOUSE-CAP
021500                 MOVE WS-STOREHOUSE-CAP TO USR-SCRAP-QTY
021600             END-IF
021700         WHEN 4
021800             ADD WS-PRODUCED-AMT TO USR-GOLD-QTY
021900         WHEN OTHER
022000             CONTINUE
022100     END-EVALUATE.
022200 300-EXIT.
022300     EXIT.
