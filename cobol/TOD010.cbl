000100*================================================================*
000200*  TOD010  --  RESOURCE PRODUCTION COLLECTION (ALL ACCOUNTS)     *
000300*                                                                *
000400*  NIGHTLY/ON-DEMAND BATCH STEP.  FOR EVERY ROW ON USERS.DAT,    *
000500*  THIS PROGRAM LOOKS UP THE PLAYER'S LUMBER-MILL, QUARRY, MINE  *
000600*  AND TREASURY BUILDING LEVELS ON BUILDINGS.DAT AND CREDITS THE *
000700*  WOOD/STONE/SCRAP/GOLD THAT HAVE ACCRUED SINCE THE ACCOUNT'S   *
000800*  LAST-COLL-TS, THEN STAMPS LAST-COLL-TS TO THE RUN TIME.       *
000900*  WOOD/STONE/SCRAP ARE CAPPED AT THE ACCOUNT'S STOREHOUSE       *
001000*  CAPACITY; GOLD HAS NO CAP.                                    *
001100*                                                                *
001200*  BUILDINGS.DAT IS READ ENTIRELY INTO A WORKING-STORAGE TABLE   *
001300*  AND SEARCHED ALL ON USER-ID+BUILDING-TYPE FOR EACH USER ROW   *
001400*  -- THIS BOX HAS NO ISAM SUPPORT, SO THAT IS HOW WE DO A       *
001500*  KEYED LOOKUP AGAINST A LINE-SEQUENTIAL MASTER.  USERS.DAT IS  *
001600*  READ/REWRITTEN ONE ROW AT A TIME AGAINST A SPLIT OUTPUT FILE  *
001700*  (USERSOUT), THE SAME WHOLE-FILE-REWRITE SHAPE THIS SHOP USES  *
001800*  ON ITS OTHER MASTER-UPDATE STEPS -- THE OPERATOR RENAMES      *
001900*  USERSOUT OVER USERSIN AT THE END OF THE JOBSTEP.              *
002000*                                                                *
002100*  A COLLECT-RESULT LINE IS PRINTED FOR EVERY ACCOUNT TOUCHED,   *
002200*  FOLLOWED BY A CONTROL-TOTAL LINE FOR THE RUN.                 *
002300*----------------------------------------------------------------*
002400*  TD-0008  02/12/14  RSAYLES  INITIAL VERSION                   *
002500*  TD-0019  03/03/87  RSAYLES  ADDED STOREHOUSE CAPACITY CLAMP   *
002600*                              ON WOOD/STONE/SCRAP               *
002700*  TD-0052  01/23/18  JMBAKER  TREASURY GOLD NO LONGER CLAMPED   *
002800*                              PER ECONOMY-TEAM REQUEST 18-114   *
002900*  TD-0067  06/05/18  JMBAKER  Y2K REVIEW -- TIMESTAMPS ALREADY  *
003000*                              CARRY 4-DIGIT YEAR, NO CHANGE     *
003100*  TD-0103  07/22/21  LKPATEL  SWITCHED ELAPSED-TIME MATH TO     *
003200*                              CALL "TODELSEC" (TICKET 21-206)   *
003300*  TD-0120  02/14/23  DKOWALSKI USERS.DAT WALLET FIELDS NOW      *
003400*                              DISPLAY, NOT COMP-3 (TODUSRC      *
003500*                              TICKET 23-009) -- FD-USERS-REC    *
003600*                              AND FD-USERS-OUT-REC WIDENED      *
003700*                              48 TO 60 TO MATCH THE NEW ROW     *
003800*================================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  TOD010.
004100 AUTHOR.  R SAYLES.
004200 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
004300 DATE-WRITTEN. 02/12/87.
004400 DATE-COMPILED.
004500 SECURITY.  NON-CONFIDENTIAL.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT USERS-FILE ASSIGN TO USERSIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-USERS-STATUS.
005800     SELECT USERS-FILE-OUT ASSIGN TO USERSOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-USERS-STATUS.
006100     SELECT BLDGS-FILE ASSIGN TO BLDGSIN
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-BLDGS-STATUS.
006400     SELECT RPT-FILE ASSIGN TO COLLRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-RPT-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  USERS-FILE
007100     RECORDING MODE IS F.
007200 01  FD-USERS-REC                PIC X(60).
007300 FD  USERS-FILE-OUT
007400     RECORDING MODE IS F.
007500 01  FD-USERS-OUT-REC            PIC X(60).
007600 FD  BLDGS-FILE
007700     RECORDING MODE IS F.
007800 01  FD-BLDGS-REC                PIC X(60).
007900 FD  RPT-FILE
008000     RECORDING MODE IS F.
008100 01  FD-RPT-REC                  PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008400     COPY TODWRKC.
008500     COPY TODUSRC.
008600*----------------------------------------------------------------*
008700*    BUILDINGS.DAT LOADED ENTIRE INTO THIS TABLE, ASCENDING ON   *
008800*    USER-ID+BUILDING-TYPE AS WRITTEN BY THE ADMIN TOOLS, SO WE  *
008900*    CAN SEARCH ALL FOR EACH USER'S FOUR PRODUCING BUILDINGS.    *
009000*    ONLY THE LEADING FIELDS OF TOD-BLDG-REC ARE BROKEN OUT --   *
009100*    THE TRAILING ACTION-TS/RECRUITS-COUNT/FILLER BYTES ARE NOT  *
009200*    NEEDED HERE AND ARE CARRIED AS ONE FILLER SO THE TABLE ROW  *
009300*    STILL LINES UP BYTE-FOR-BYTE WITH BUILDINGS.DAT.            *
009400*----------------------------------------------------------------*
009500 01  WS-BLDG-TABLE-CTL.
009600     05  WS-BLDG-COUNT           PIC 9(05)      COMP-3 VALUE 0.
009700 01  WS-BLDG-TABLE.
009800     05  WS-BLDG-ROW OCCURS 1 TO 3000 TIMES
009900                     DEPENDING ON WS-BLDG-COUNT
010000                     ASCENDING KEY IS WB-USER-ID WB-BUILDING-TYPE
010100                     INDEXED BY WB-IDX.
010200         10  WB-USER-ID          PIC 9(09).
010300         10  WB-BUILDING-TYPE    PIC X(12).
010400         10  WB-BUILDING-LEVEL   PIC 9(03).
010500         10  FILLER              PIC X(36).
010600 01  WS-SEARCH-USER-ID           PIC 9(09).
010700 01  WS-SEARCH-BLDG-TYPE         PIC X(12).
010800*----------------------------------------------------------------*
010900*    PRODUCTION RATES PER BUILDING LEVEL PER HOUR -- WOOD/STONE/ *
011000*    SCRAP/GOLD, IN THAT ORDER.  THE REDEFINES LETS 310-COMPUTE- *
011100*    ONE-RESOURCE WALK ALL FOUR WITH A SINGLE SUBSCRIPTED LOOP   *
011200*    INSTEAD OF FOUR SEPARATE COMPUTE STATEMENTS.                *
011300*----------------------------------------------------------------*
011400 01  WS-RATE-CONSTANTS.
011500     05  WS-RATE-WOOD            PIC 9(03)V99   COMP-3 VALUE
011600                                                          30.00.
011700     05  WS-RATE-STONE           PIC 9(03)V99   COMP-3 VALUE
011800                                                          25.00.
011900     05  WS-RATE-SCRAP           PIC 9(03)V99   COMP-3 VALUE
012000                                                          20.00.
012100     05  WS-RATE-GOLD            PIC 9(03)V99   COMP-3 VALUE
012200                                                          25.00.
012300 01  WS-RATE-CONSTANTS-R REDEFINES WS-RATE-CONSTANTS.
012400     05  WS-RATE-TBL OCCURS 4 TIMES PIC 9(03)V99 COMP-3.
012500 01  WS-BUILDING-LEVELS.
012600     05  WS-LEVEL-WOOD           PIC 9(03)      COMP-3 VALUE 0.
012700     05  WS-LEVEL-STONE          PIC 9(03)      COMP-3 VALUE 0.
012800     05  WS-LEVEL-SCRAP          PIC 9(03)      COMP-3 VALUE 0.
012900     05  WS-LEVEL-GOLD           PIC 9(03)      COMP-3 VALUE 0.
013000 01  WS-BUILDING-LEVELS-R REDEFINES WS-BUILDING-LEVELS.
013100     05  WS-LEVEL-TBL OCCURS 4 TIMES PIC 9(03)   COMP-3.
013200 01  WS-LEVEL-STOREHOUSE         PIC 9(03)      COMP-3 VALUE 0.
013300 01  WS-PRODUCED-AMTS.
013400     05  WS-PRODUCED-WOOD        PIC S9(09)     COMP-3 VALUE 0.
013500     05  WS-PRODUCED-STONE       PIC S9(09)     COMP-3 VALUE 0.
013600     05  WS-PRODUCED-SCRAP       PIC S9(09)     COMP-3 VALUE 0.
013700     05  WS-PRODUCED-GOLD        PIC S9(09)     COMP-3 VALUE 0.
013800 01  WS-PRODUCED-AMTS-R REDEFINES WS-PRODUCED-AMTS.
013900     05  WS-PRODUCED-TBL OCCURS 4 TIMES PIC S9(09) COMP-3.
014000 01  WS-STOREHOUSE-CAP           PIC S9(09)     COMP-3 VALUE 0.
014100 01  WS-ELAPSED-SECONDS          PIC S9(09)     COMP-3 VALUE 0.
014200 01  WS-SUBSCRIPT                PIC 9(02)      COMP-3 VALUE 0.
014300 01  WS-USERS-OUT-COUNT          PIC 9(07)      COMP-3 VALUE 0.
014400*----------------------------------------------------------------*
014500*    REPORT LINE AND CONTROL-TOTAL ACCUMULATORS.                 *
014600*----------------------------------------------------------------*
014700 01  RPT-HEADING-LINE.
014800     05  FILLER                  PIC X(17) VALUE
014900         'TOD010 COLLECTALL'.
015000     05  FILLER                  PIC X(115) VALUE SPACES.
015100 01  RPT-DETAIL-LINE.
015200     05  RPT-USER-ID             PIC 9(09).
015300     05  FILLER                  PIC X(03) VALUE SPACES.
015400     05  RPT-WOOD-GAIN           PIC ZZZZ9.
015500     05  FILLER                  PIC X(02) VALUE SPACES.
015600     05  RPT-STONE-GAIN          PIC ZZZZ9.
015700     05  FILLER                  PIC X(02) VALUE SPACES.
015800     05  RPT-SCRAP-GAIN          PIC ZZZZ9.
015900     05  FILLER                  PIC X(02) VALUE SPACES.
016000     05  RPT-GOLD-GAIN           PIC ZZZZ9.
016100     05  FILLER                  PIC X(94) VALUE SPACES.
016200 01  RPT-TOTAL-LINE.
016300     05  FILLER                  PIC X(14) VALUE
016400         'USERS UPDATED:'.
016500     05  RPT-TOT-USERS           PIC ZZZZZ9.
016600     05  FILLER                  PIC X(03) VALUE SPACES.
016700     05  FILLER                  PIC X(11) VALUE
016800         'GOLD TOTAL:'.
016900     05  RPT-TOT-GOLD            PIC ZZZZZZZ9.
017000     05  FILLER                  PIC X(90) VALUE SPACES.
017100 01  WS-TOT-USERS                PIC 9(07)      COMP-3 VALUE 0.
017200 01  WS-TOT-GOLD                 PIC S9(09)     COMP-3 VALUE 0.
017300*
017400 PROCEDURE DIVISION.
017500*----------------------------------------------------------------*
017600 000-MAIN-LOGIC.
017700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
017800     PERFORM 710-LOAD-BLDG-TABLE THRU 710-EXIT.
017900     PERFORM 720-GET-RUN-TIMESTAMP THRU 720-EXIT.
018000
018100     PERFORM 730-READ-USERS-REC THRU 730-EXIT.
018200     PERFORM 100-PROCESS-USER-REC THRU 100-EXIT
018300         UNTIL WS-AT-EOF.
018400
018500     PERFORM 800-PRINT-TOTALS THRU 800-EXIT.
018600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
018700
018800     STOP RUN.
018900*----------------------------------------------------------------*
019000 100-PROCESS-USER-REC.
019100     MOVE FD-USERS-REC TO TOD-USER-REC.
019200
019300     CALL 'TODELSEC' USING USR-LAST-COLL-TS, WS-RUN-TIMESTAMP,
019400             WS-ELAPSED-SECONDS.
019500     IF WS-ELAPSED-SECONDS < 0
019600         MOVE 0 TO WS-ELAPSED-SECONDS
019700     END-IF.
019800
019900     PERFORM 200-FIND-BLDG-LEVELS THRU 200-EXIT.
020000     PERFORM 300-ACCRUE-RESOURCES THRU 300-EXIT.
020100     PERFORM 400-WRITE-USERS-OUT THRU 400-EXIT.
020200     PERFORM 450-PRINT-DETAIL-LINE THRU 450-EXIT.
020300
020400     ADD 1 TO WS-TOT-USERS.
020500     PERFORM 730-READ-USERS-REC THRU 730-EXIT.
020600 100-EXIT.
020700     EXIT.
020800*----------------------------------------------------------------*
020900*    LOOK UP THE FOUR PRODUCING BUILDING TYPES PLUS THE          *
021000*    STOREHOUSE FOR THIS USER ID.  A TYPE THE PLAYER HAS NEVER   *
021100*    BUILT COMES BACK LEVEL ZERO (NO PRODUCTION, NO BONUS CAP).  *
021200*----------------------------------------------------------------*
021300 200-FIND-BLDG-LEVELS.
021400     MOVE ZEROES TO WS-BUILDING-LEVELS.
021500     MOVE 0 TO WS-LEVEL-STOREHOUSE.
021600     MOVE USR-USER-ID TO WS-SEARCH-USER-ID.
021700
021800     MOVE 'LUMBER-MILL ' TO WS-SEARCH-BLDG-TYPE.
021900     PERFORM 210-SEARCH-BLDG-ROW THRU 210-EXIT.
022000     IF WS-REC-FOUND
022100         MOVE WB-BUILDING-LEVEL(WB-IDX) TO WS-LEVEL-WOOD
022200     END-IF.
022300
022400     MOVE 'QUARRY      ' TO WS-SEARCH-BLDG-TYPE.
022500     PERFORM 210-SEARCH-BLDG-ROW THRU 210-EXIT.
022600     IF WS-REC-FOUND
022700         MOVE WB-BUILDING-LEVEL(WB-IDX) TO WS-LEVEL-STONE
022800     END-IF.
022900
023000     MOVE 'MINE        ' TO WS-SEARCH-BLDG-TYPE.
023100     PERFORM 210-SEARCH-BLDG-ROW THRU 210-EXIT.
023200     IF WS-REC-FOUND
023300         MOVE WB-BUILDING-LEVEL(WB-IDX) TO WS-LEVEL-SCRAP
023400     END-IF.
023500
023600     MOVE 'TREASURY    ' TO WS-SEARCH-BLDG-TYPE.
023700     PERFORM 210-SEARCH-BLDG-ROW THRU 210-EXIT.
023800     IF WS-REC-FOUND
023900         MOVE WB-BUILDING-LEVEL(WB-IDX) TO WS-LEVEL-GOLD
024000     END-IF.
024100
024200     MOVE 'STOREHOUSE  ' TO WS-SEARCH-BLDG-TYPE.
024300     PERFORM 210-SEARCH-BLDG-ROW THRU 210-EXIT.
024400     IF WS-REC-FOUND
024500         MOVE WB-BUILDING-LEVEL(WB-IDX) TO WS-LEVEL-STOREHOUSE
024600     END-IF.
024700 200-EXIT.
024800     EXIT.
024900*----------------------------------------------------------------*
025000 210-SEARCH-BLDG-ROW.
025100     MOVE 'N' TO WS-FOUND-SWITCH.
025200     IF WS-BLDG-COUNT > 0
025300         SET WB-IDX TO 1
025400         SEARCH ALL WB-IDX
025500             WHEN WB-USER-ID(WB-IDX)     = WS-SEARCH-USER-ID
025600              AND WB-BUILDING-TYPE(WB-IDX) = WS-SEARCH-BLDG-TYPE
025700                 MOVE 'Y' TO WS-FOUND-SWITCH
025800         END-SEARCH
025900     END-IF.
026000 210-EXIT.
026100     EXIT.
026200*----------------------------------------------------------------*
026300*    PRODUCED = FLOOR( RATE * LEVEL * ELAPSED-SECONDS / 3600 ).  *
026400*    EVERYTHING STAYS IN ONE COMPUTE (NO ROUNDED) SO THE RESULT  *
026500*    TRUNCATES -- A FLOOR, SINCE ALL OPERANDS ARE NON-NEGATIVE.  *
026600*----------------------------------------------------------------*
026700 300-ACCRUE-RESOURCES.
026800     PERFORM 310-COMPUTE-ONE-RESOURCE
026900         VARYING WS-SUBSCRIPT FROM 1 BY 1
027000         UNTIL WS-SUBSCRIPT > 4.
027100
027200     COMPUTE WS-STOREHOUSE-CAP =
027300         1500 + (750 * WS-LEVEL-STOREHOUSE).
027400
027500     ADD WS-PRODUCED-WOOD  TO USR-WOOD-QTY.
027600     ADD WS-PRODUCED-STONE TO USR-STONE-QTY.
027700     ADD WS-PRODUCED-SCRAP TO USR-SCRAP-QTY.
027800     ADD WS-PRODUCED-GOLD  TO USR-GOLD-QTY.
027900
028000     IF USR-WOOD-QTY > WS-STOREHOUSE-CAP
028100         MOVE WS-STOREHOUSE-CAP TO USR-WOOD-QTY
028200     END-IF.
028300     IF USR-STONE-QTY > WS-STOREHOUSE-CAP
028400         MOVE WS-STOREHOUSE-CAP TO USR-STONE-QTY
028500     END-IF.
028600     IF USR-SCRAP-QTY > WS-STOREHOUSE-CAP
028700         MOVE WS-STOREHOUSE-CAP TO USR-SCRAP-QTY
028800     END-IF.
028900
029000     MOVE WS-RUN-TIMESTAMP TO USR-LAST-COLL-TS.
029100     ADD WS-PRODUCED-GOLD TO WS-TOT-GOLD.
029200 300-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------*
029500 310-COMPUTE-ONE-RESOURCE.
029600     COMPUTE WS-PRODUCED-TBL(WS-SUBSCRIPT) =
029700         (WS-RATE-TBL(WS-SUBSCRIPT) * WS-LEVEL-TBL(WS-SUBSCRIPT)
029800             * WS-ELAPSED-SECONDS) / 3600.
029900 310-EXIT.
030000     EXIT.
030100*----------------------------------------------------------------*
030200 400-WRITE-USERS-OUT.
030300     MOVE TOD-USER-REC TO FD-USERS-OUT-REC.
030400     WRITE FD-USERS-OUT-REC.
030500     ADD 1 TO WS-USERS-OUT-COUNT.
030600 400-EXIT.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 450-PRINT-DETAIL-LINE.
031000     MOVE SPACES TO RPT-DETAIL-LINE.
031100     MOVE USR-USER-ID       TO RPT-USER-ID.
031200     MOVE WS-PRODUCED-WOOD  TO RPT-WOOD-GAIN.
031300     MOVE WS-PRODUCED-STONE TO RPT-STONE-GAIN.
031400     MOVE WS-PRODUCED-SCRAP TO RPT-SCRAP-GAIN.
031500     MOVE WS-PRODUCED-GOLD  TO RPT-GOLD-GAIN.
031600     WRITE FD-RPT-REC FROM RPT-DETAIL-LINE.
031700 450-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 700-OPEN-FILES.
032100     OPEN INPUT  USERS-FILE
032200          OUTPUT USERS-FILE-OUT
032300          INPUT  BLDGS-FILE
032400          OUTPUT RPT-FILE.
032500     WRITE FD-RPT-REC FROM RPT-HEADING-LINE.
032600 700-EXIT.
032700     EXIT.
032800*----------------------------------------------------------------*
032900 710-LOAD-BLDG-TABLE.
033000     MOVE 'N' TO WS-EOF-SWITCH.
033100     READ BLDGS-FILE INTO WS-BLDG-ROW(WS-BLDG-COUNT + 1)
033200         AT END MOVE 'Y' TO WS-EOF-SWITCH
033300     END-READ.
033400     PERFORM 711-LOAD-ONE-BLDG THRU 711-EXIT
033500         UNTIL WS-AT-EOF.
033600     MOVE 'N' TO WS-EOF-SWITCH.
033700 710-EXIT.
033800     EXIT.
033900*----------------------------------------------------------------*
034000 711-LOAD-ONE-BLDG.
034100     ADD 1 TO WS-BLDG-COUNT.
034200     READ BLDGS-FILE INTO WS-BLDG-ROW(WS-BLDG-COUNT + 1)
034300         AT END MOVE 'Y' TO WS-EOF-SWITCH
034400     END-READ.
034500 711-EXIT.
034600     EXIT.
034700*----------------------------------------------------------------*
034800 720-GET-RUN-TIMESTAMP.
034900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
035000     ACCEPT WS-RUN-TIME FROM TIME.
035100     COMPUTE WS-RUN-TIMESTAMP =
035200         (WS-RUN-CENT-YEAR * 10000000000)
035300       + (WS-RUN-MONTH     * 100000000)
035400       + (WS-RUN-DAY       * 1000000)
035500       + (WS-RUN-HOUR      * 10000)
035600       + (WS-RUN-MINUTE    * 100)
035700       +  WS-RUN-SECOND.
035800 720-EXIT.
035900     EXIT.
036000*----------------------------------------------------------------*
036100 730-READ-USERS-REC.
036200     READ USERS-FILE
036300         AT END MOVE 'Y' TO WS-EOF-SWITCH
036400     END-READ.
036500 730-EXIT.
036600     EXIT.
036700*----------------------------------------------------------------*
036800 790-CLOSE-FILES.
036900     CLOSE USERS-FILE USERS-FILE-OUT BLDGS-FILE RPT-FILE.
037000 790-EXIT.
037100     EXIT.
037200*----------------------------------------------------------------*
037300 800-PRINT-TOTALS.
037400     MOVE SPACES TO RPT-TOTAL-LINE.
037500     MOVE WS-TOT-USERS TO RPT-TOT-USERS.
037600     MOVE WS-TOT-GOLD  TO RPT-TOT-GOLD.
037700     WRITE FD-RPT-REC FROM RPT-TOTAL-LINE.
037800 800-EXIT.
037900     EXIT.
