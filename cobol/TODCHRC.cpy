000100*================================================================*
000200*  TODCHRC  --  CHARACTER (RECRUITED UNIT) MASTER RECORD         *
000300*                                                                *
000400*  ONE ROW PER RECRUITED CHARACTER.  CHR-TRAIT-TBL HOLDS UP TO   *
000500*  THREE ASSIGNED TRAITS; UNUSED SLOTS ARE LOW-VALUES/SPACES.    *
000600*  SLOT COUNT ALLOWED IS GATED BY LEVEL -- SEE TOD040.           *
000700*                                                                *
000800*  MAINTAINED BY : TOD030 TOD040 TOD050 TOD060                   *
000900*  FILE          : CHARACTERS.DAT (SORTED ASC ON CHR-CHAR-ID)    *
001000*----------------------------------------------------------------*
001100*  TD-0003  02/04/14  RSAYLES  INITIAL VERSION                   *
001200*  TD-0077  11/02/19  JMBAKER  REDEFINED THE TRAIT FILLER AS AN  *
001300*                              OCCURS 3 TABLE FOR TOD040         *
001400*  TD-0120  02/14/23  DKOWALSKI CHR-CHAR-XP CHANGED FROM COMP-3  *
001500*                              TO DISPLAY, SAME LINE-SEQ         *
001600*                              TERMINATOR RISK AS TODUSRC        *
001700*                              (TICKET 23-009).  NAME FIELD      *
001800*                              TRIMMED 60 TO 40 TO HOLD THE      *
001900*                              RECORD AT 150 BYTES.              *
002000*================================================================*
002100 01  TOD-CHAR-REC.
002200     05  CHR-CHAR-ID             PIC 9(09).
002300     05  CHR-USER-ID             PIC 9(09).
002400     05  CHR-CHAR-NAME           PIC X(40).
002500     05  CHR-CHAR-CLASS          PIC X(20).
002600     05  CHR-CHAR-STATUS         PIC X(10).
002700         88  CHR-STATUS-IDLE         VALUE 'IDLE'.
002800         88  CHR-STATUS-ON-RAID      VALUE 'ON-RAID'.
002900         88  CHR-STATUS-DEAD         VALUE 'DEAD'.
003000     05  CHR-CHAR-LEVEL          PIC 9(03).
003100     05  CHR-CHAR-XP             PIC 9(07).
003200     05  CHR-TRAIT-TBL OCCURS 3 TIMES.
003300         10  CHR-TRAIT           PIC X(15).
003400     05  FILLER                  PIC X(07).
