000100*================================================================*
000200*  TODRAIC  --  RAID ATTEMPT RECORD                              *
000300*                                                                *
000400*  ONE ROW PER RAID.  WRITTEN BY TOD050 AT SCHEDULE TIME (STATUS *
000500*  IN-PROGRESS) AND REWRITTEN BY TOD060 AT RESOLUTION TIME       *
000600*  (STATUS RESOLVED).  RAI-MEMBER-TBL IS SIZED TO THE WIDEST MAP *
000700*  CAP (DEEP-WARRENS, 4 SLOTS) -- SEE TODMAPC.                   *
000800*                                                                *
000900*  MAINTAINED BY : TOD050 TOD060                                 *
001000*  FILE          : RAIDS.DAT (SORTED ASC ON RAI-RAID-ID)         *
001100*----------------------------------------------------------------*
001200*  TD-0005  02/06/14  RSAYLES  INITIAL VERSION                   *
001300*  TD-0098  06/14/21  LKPATEL  ADDED RAI-BETRAYAL-FLAG AND       *
001400*                              RAI-EXTRACTION-FLAG FOR THE ALLY  *
001500*                              MODE AND EXTRACTION RULES         *
001600*  TD-0102  07/30/21  LKPATEL  WIDENED FILLER, NO NEW FIELDS     *
001700*  TD-0120  02/14/23  DKOWALSKI RAI-LOOT-GOLD/RAI-LOOT-SCRAP     *
001800*                              CHANGED FROM COMP-3 TO DISPLAY,   *
001900*                              SAME LINE-SEQ TERMINATOR RISK AS  *
002000*                              TODUSRC (TICKET 23-009).  FILLER  *
002100*                              WIDENED 30 TO 45 TO HOLD THE      *
002200*                              RECORD AT 180 BYTES.              *
002300*================================================================*
002400 01  TOD-RAID-REC.
002500     05  RAI-RAID-ID             PIC 9(09).
002600     05  RAI-USER-ID             PIC 9(09).
002700     05  RAI-MAP-CODE            PIC X(20).
002800     05  RAI-RAID-STATUS         PIC X(12).
002900         88  RAI-STATUS-SCHEDULED    VALUE 'SCHEDULED'.
003000         88  RAI-STATUS-IN-PROGRESS  VALUE 'IN-PROGRESS'.
003100         88  RAI-STATUS-RESOLVED     VALUE 'RESOLVED'.
003200     05  RAI-ALLY-MODE-FLAG      PIC X(01).
003300         88  RAI-ALLY-MODE-ON        VALUE 'Y'.
003400     05  RAI-START-TS            PIC 9(14).
003500     05  RAI-END-TS              PIC 9(14).
003600     05  RAI-MEMBER-TBL OCCURS 4 TIMES.
003700         10  RAI-MEMBER-CHAR-ID  PIC 9(09).
003800     05  RAI-MEMBER-COUNT        PIC 9(01).
003900     05  RAI-SUCCESS-FLAG        PIC X(01).
004000         88  RAI-WAS-SUCCESS         VALUE 'Y'.
004100     05  RAI-LOOT-GOLD           PIC S9(07).
004200     05  RAI-LOOT-SCRAP          PIC S9(07).
004300     05  RAI-BETRAYAL-FLAG       PIC X(01).
004400         88  RAI-WAS-BETRAYED        VALUE 'Y'.
004500     05  RAI-EXTRACTION-FLAG     PIC X(01).
004600         88  RAI-DID-EXTRACT         VALUE 'Y'.
004700     05  RAI-CASUALTIES          PIC 9(02).
004800     05  FILLER                  PIC X(45).
