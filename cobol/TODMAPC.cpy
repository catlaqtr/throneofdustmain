000100*================================================================*
000200*  TODMAPC  --  RAID MAP REFERENCE TABLE AND TRAIT CONSTANTS     *
000300*                                                                *
000400*  COMPILED-IN REFERENCE DATA -- NOT A FILE.  THE THREE RAID     *
000500*  MAPS AND THEIR FIXED ODDS ARE BUILT ONCE AT PROGRAM START BY  *
000600*  REDEFINING A LITERAL TABLE (SEE TOD-MAP-LOAD-AREA BELOW) SO   *
000700*  THE TABLE CAN BE SEARCHED WITH SEARCH ALL -- WE HAVE NO       *
000800*  INDEXED I/O ON THIS BOX TO HANG A LOOKUP FILE OFF OF.         *
000900*                                                                *
001000*  TRAIT EFFECTS ARE NOT TABLE-DRIVEN -- THEY ARE WIRED DIRECTLY *
001100*  INTO THE RAID RESOLUTION ARITHMETIC IN TOD060 (AND THE ROSTER *
001200*  GATES IN TOD040/TOD050); THE 88-LEVELS BELOW JUST NAME THE    *
001300*  SEVEN VALID TRAIT LITERALS SO THE COUNTING LOOPS READ CLEANLY.*
001400*                                                                *
001500*  USED BY : TOD040 TOD050 TOD060                                *
001600*----------------------------------------------------------------*
001700*  TD-0006  02/09/14  RSAYLES  INITIAL VERSION (EASY/NORMAL/HARD *
001800*                              MAP ROWS)                         *
001900*  TD-0051  01/22/18  JMBAKER  ADDED TOD-TRAIT-CODE 88-LEVELS    *
002000*================================================================*
002100 01  TOD-MAP-LOAD-AREA.
002200     05  FILLER                  PIC X(65) VALUE
002300         'ABANDONED-OUTPOST   EASY  00500010015000'
002400-        '1500000120002000003000082'.
002500     05  FILLER                  PIC X(65) VALUE
002600         'RUINED-FORT         NORMAL01500025035000'
002700-        '2500000300005000010000183'.
002800     05  FILLER                  PIC X(65) VALUE
002900         'DEEP-WARRENS        HARD  04500060055000'
003000-        '3500000800014000025000404'.
003100*----------------------------------------------------------------*
003200*    TOD-MAP-TABLE REDEFINES THE LITERAL AREA ABOVE SO EACH MAP  *
003300*    ROW CAN BE SEARCHED ALL ON MAP-CODE (TABLE IS ASCENDING ON  *
003400*    MAP-CODE AS LOADED -- DO NOT RE-ORDER THE FILLER ROWS).     *
003500*----------------------------------------------------------------*
003600 01  TOD-MAP-TABLE REDEFINES TOD-MAP-LOAD-AREA.
003700     05  TOD-MAP-ROW OCCURS 3 TIMES
003800                     ASCENDING KEY IS TOD-MAP-CODE
003900                     INDEXED BY TOD-MAP-IDX.
004000         10  TOD-MAP-CODE            PIC X(20).
004100             88  TOD-MAP-IS-OUTPOST    VALUE 'ABANDONED-OUTPOST'.
004200             88  TOD-MAP-IS-FORT       VALUE 'RUINED-FORT'.
004300             88  TOD-MAP-IS-WARRENS    VALUE 'DEEP-WARRENS'.
004400         10  TOD-MAP-DIFFICULTY      PIC X(06).
004500             88  TOD-MAP-EASY            VALUE 'EASY'.
004600             88  TOD-MAP-NORMAL          VALUE 'NORMAL'.
004700             88  TOD-MAP-HARD            VALUE 'HARD'.
004800         10  TOD-MAP-DURATION-MIN    PIC 9(03).
004900         10  TOD-MAP-ENTRY-GOLD      PIC 9(05).
005000         10  TOD-MAP-BASE-RAID-FAIL  PIC 9V9(4).
005100         10  TOD-MAP-BASE-EXTR-FAIL  PIC 9V9(4).
005200         10  TOD-MAP-GOLD-MIN        PIC 9(05).
005300         10  TOD-MAP-GOLD-MAX        PIC 9(05).
005400         10  TOD-MAP-SCRAP-MIN       PIC 9(05).
005500         10  TOD-MAP-SCRAP-MAX       PIC 9(05).
005600         10  TOD-MAP-CAP             PIC 9(01).
005700*----------------------------------------------------------------*
005800*    TRAIT LITERALS (TRAITTYPE REFERENCE DATA) -- DOCUMENTATION  *
005900*    88-LEVELS OVER A GENERIC WORK FIELD USED WHEN COMPARING A   *
006000*    CHR-TRAIT ENTRY DURING THE RAID-RESOLUTION COUNTING LOOPS.  *
006100*----------------------------------------------------------------*
006200 01  TOD-TRAIT-CODE              PIC X(15).
006300     88  TOD-TRAIT-STEADY-HAND      VALUE 'STEADY_HAND'.
006400     88  TOD-TRAIT-SCOUTS-EYE       VALUE 'SCOUTS_EYE'.
006500     88  TOD-TRAIT-MEDIC            VALUE 'MEDIC'.
006600     88  TOD-TRAIT-LOOTER           VALUE 'LOOTER'.
006700     88  TOD-TRAIT-CAUTIOUS         VALUE 'CAUTIOUS'.
006800     88  TOD-TRAIT-RECKLESS         VALUE 'RECKLESS'.
006900     88  TOD-TRAIT-UNTRUSTWORTHY    VALUE 'UNTRUSTWORTHY'.
