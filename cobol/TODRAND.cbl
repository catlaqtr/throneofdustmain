000100*================================================================*
000200*  TODRAND  --  UNIFORM RANDOM FRACTION GENERATOR (SUBPROGRAM)   *
000300*                                                                *
000400*  CALLED BY ANY TOD-PREFIXED PROGRAM THAT NEEDS TO "ROLL THE    *
000500*  DICE" -- RAID-FAIL CHECK, LOOT ROLL, PER-MEMBER DEATH ROLL,   *
000600*  BETRAYAL ROLL, EXTRACTION ROLL.  RETURNS A 4-DECIMAL FRACTION *
000700*  0.0000 THRU 0.9999 IN TODR-RESULT SO THE CALLER CAN COMPARE   *
000800*  IT DIRECTLY AGAINST A 9V9(4) PROBABILITY FIELD.               *
000900*                                                                *
001000*  THIS SHOP DOES NOT HAVE A COMPILER-SUPPLIED RANDOM-NUMBER     *
001100*  FUNCTION ON THIS BOX, SO WE CARRY OUR OWN -- A STRAIGHT       *
001200*  PARK-MILLER MULTIPLICATIVE CONGRUENTIAL GENERATOR (MODULUS    *
001300*  2**31-1, MULTIPLIER 16807) CODED IN PURE COMP-5/COMP-3        *
001400*  ARITHMETIC.  THE SEED IS KEPT IN TODR-SEED, WHICH IS          *
001500*  PRESERVED ACROSS CALLS BECAUSE TODR-SEED LIVES IN WORKING-    *
001600*  STORAGE, NOT LINKAGE -- THE RUNTIME DOES NOT RE-INITIALIZE IT *
001700*  BETWEEN CALLS (NOR DOES THIS PROGRAM, DELIBERATELY -- SEE     *
001800*  TD-0037 BELOW).  ON THE VERY FIRST CALL OF A JOBSTEP THE SEED *
001900*  IS STILL ZERO, WHICH WOULD STALL THE GENERATOR AT ZERO        *
002000*  FOREVER, SO 000-MAIN-LOGIC SEEDS FROM THE WALL CLOCK THE      *
002100*  FIRST TIME THROUGH.                                           *
002200*                                                                *
002300*  USED BY : TOD060 (RAID RESOLUTION ROLLS)                      *
002400*----------------------------------------------------------------*
002500*  TD-0037  08/14/85  RSAYLES  INITIAL VERSION                   *
002600*  TD-0038  08/15/85  RSAYLES  SEED FROM TIME-OF-DAY ON FIRST    *
002700*                              CALL INSTEAD OF A FIXED LITERAL   *
002800*  TD-0095  11/30/98  JMBAKER  Y2K REVIEW -- NO 2-DIGIT YEAR     *
002900*                              FIELDS IN THIS PROGRAM, NO CHANGE *
003000*                              REQUIRED, SIGNED OFF PER MEMO     *
003100*  TD-0100  07/09/21  LKPATEL  WIDENED TODR-RESULT TO 9V9(4)     *
003200*                              FOR THE EXTRA DECIMAL DIGIT THE   *
003300*                              RAID-FAIL TABLE NOW CARRIES       *
003400*================================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  TODRAND.
003700 AUTHOR.  R SAYLES.
003800 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
003900 DATE-WRITTEN. 08/14/85.
004000 DATE-COMPILED.
004100 SECURITY.  NON-CONFIDENTIAL.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------*
005300*    THE SEED IS 77-LEVEL, STANDALONE, AND STAYS AROUND FOR THE  *
005400*    LIFE OF THE JOBSTEP -- THAT IS THE WHOLE POINT OF THE       *
005500*    GENERATOR.  DO NOT MOVE THIS INTO A GROUP THAT GETS         *
005600*    INITIALIZED ELSEWHERE.                                      *
005700*----------------------------------------------------------------*
005800 77  WS-FIRST-CALL-SW            PIC X(01)      VALUE 'Y'.
005900     88  WS-FIRST-CALL               VALUE 'Y'.
006000 77  TODR-SEED                   PIC 9(10)      COMP-5 VALUE 0.
006100 77  TODR-SEED-DUMP REDEFINES TODR-SEED PIC 9(10).
006200 77  WS-PRODUCT                  PIC 9(18)      COMP-5 VALUE 0.
006300 77  WS-PRODUCT-DUMP REDEFINES WS-PRODUCT PIC 9(18).
006400 77  WS-MODULUS              PIC 9(10) COMP-5 VALUE 2147483647.
006500 77  WS-MULTIPLIER           PIC 9(10) COMP-5 VALUE 16807.
006600 77  WS-QUOTIENT                 PIC 9(18)      COMP-5 VALUE 0.
006700 01  WS-CLOCK-TIME               PIC 9(08)      VALUE 0.
006800 01  WS-CLOCK-TIME-R REDEFINES WS-CLOCK-TIME.
006900     05  WS-CLOCK-HH             PIC 9(02).
007000     05  WS-CLOCK-MM             PIC 9(02).
007100     05  WS-CLOCK-SS             PIC 9(02).
007200     05  WS-CLOCK-HS             PIC 9(02).
007300 01  WS-FRACTION-WORK            PIC 9(09)V9(9) COMP-3 VALUE 0.
007400*
007500 LINKAGE SECTION.
007600 01  TODR-RESULT                 PIC 9V9(4).
007700*
007800 PROCEDURE DIVISION USING TODR-RESULT.
007900*----------------------------------------------------------------*
008000 000-MAIN-LOGIC.
008100     IF WS-FIRST-CALL
008200         PERFORM 100-SEED-FROM-CLOCK THRU 100-EXIT
008300         MOVE 'N' TO WS-FIRST-CALL-SW
008400     END-IF.
008500
008600     PERFORM 200-ADVANCE-GENERATOR THRU 200-EXIT.
008700     PERFORM 300-SCALE-TO-FRACTION THRU 300-EXIT.
008800
008900     GOBACK.
009000*----------------------------------------------------------------*
009100 100-SEED-FROM-CLOCK.
009200     ACCEPT WS-CLOCK-TIME FROM TIME.
009300     COMPUTE TODR-SEED =
009400         (WS-CLOCK-HH * 360000) + (WS-CLOCK-MM * 6000)
009500       + (WS-CLOCK-SS * 100)    +  WS-CLOCK-HS  + 1.
009600 100-EXIT.
009700     EXIT.
009800*----------------------------------------------------------------*
009900*    X(N+1) = (16807 * X(N)) MOD (2**31 - 1)     -- PARK-MILLER  *
010000*----------------------------------------------------------------*
010100 200-ADVANCE-GENERATOR.
010200     COMPUTE WS-PRODUCT = WS-MULTIPLIER * TODR-SEED.
010300     DIVIDE WS-PRODUCT BY WS-MODULUS
010400         GIVING WS-QUOTIENT
010500         REMAINDER TODR-SEED.
010600 200-EXIT.
010700     EXIT.
010800*----------------------------------------------------------------*
010900*    SCALE THE SEED (0 THRU MODULUS-1) DOWN TO A 4-DECIMAL       *
011000*    FRACTION 0.0000 THRU 0.9999 FOR THE CALLER.                 *
011100*----------------------------------------------------------------*
011200 300-SCALE-TO-FRACTION.
011300     COMPUTE WS-FRACTION-WORK ROUNDED =
011400         TODR-SEED / WS-MODULUS.
011500     MOVE WS-FRACTION-WORK TO TODR-RESULT.
011600 300-EXIT.
011700     EXIT.
