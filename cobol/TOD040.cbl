000100*================================================================*
000200*  TOD040  --  ASSIGN A TRAIT TO A CHARACTER                     *
000300*                                                                *
000400*  BATCH STEP DRIVEN BY AN INPUT REQUEST FILE (TRAITIN) -- ONE   *
000500*  ROW PER ASSIGN-TRAIT REQUEST, CHAR-ID, THE OWNING USER-ID (SO *
000600*  WE CAN CATCH A REQUEST AGAINST SOMEBODY ELSE'S CHARACTER) AND *
000700*  THE TRAIT LITERAL THE PLAYER PICKED.  THE CHARACTER MUST BE   *
000800*  IDLE, MUST NOT ALREADY CARRY THE TRAIT, AND MUST HAVE AN OPEN *
000900*  TRAIT SLOT -- SLOTS OPEN UP AT LEVEL 5 AND AGAIN AT LEVEL 10, *
001000*  THREE BEING THE MOST A CHARACTER CAN EVER CARRY.              *
001100*                                                                *
001200*  CHARACTERS.DAT IS LOADED WHOLE INTO A WORKING-STORAGE TABLE   *
001300*  AND REWRITTEN WHOLE AT THE BOTTOM, THE SAME SHAPE TOD030 AND  *
001400*  TOD050 USE.                                                   *
001500*----------------------------------------------------------------*
001600*  TD-0014  02/18/14  RSAYLES  INITIAL VERSION                   *
001700*  TD-0024  03/08/87  RSAYLES  SLOT COUNT NOW LEVEL-DRIVEN (WAS  *
001800*                              A FLAT TWO SLOTS PER CHARACTER)   *
001900*  TD-0073  06/11/18  JMBAKER  Y2K REVIEW -- NO DATE FIELDS IN   *
002000*                              THIS PROGRAM, NO CHANGE REQUIRED  *
002100*  TD-0120  02/14/23  DKOWALSKI WC-CHAR-XP CHANGED FROM COMP-3   *
002200*                              TO DISPLAY, WC-CHAR-NAME TRIMMED  *
002300*                              60 TO 40 (TICKET 23-009) --       *
002400*                              FD-CHARS-REC/-OUT-REC NOW 150     *
002500*================================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  TOD040.
002800 AUTHOR.  R SAYLES.
002900 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
003000 DATE-WRITTEN. 02/18/87.
003100 DATE-COMPILED.
003200 SECURITY.  NON-CONFIDENTIAL.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TRAIT-REQ-FILE ASSIGN TO TRAITIN
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-REQ-STATUS.
004500     SELECT CHARS-FILE ASSIGN TO CHARSIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-CHARS-STATUS.
004800     SELECT CHARS-FILE-OUT ASSIGN TO CHARSOUT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CHARS-STATUS.
005100     SELECT RPT-FILE ASSIGN TO TRAITRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RPT-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRAIT-REQ-FILE
005800     RECORDING MODE IS F.
005900 01  FD-REQUEST-REC.
006000     05  REQ-CHAR-ID             PIC 9(09).
006100     05  REQ-USER-ID             PIC 9(09).
006200     05  REQ-TRAIT               PIC X(15).
006300 FD  CHARS-FILE
006400     RECORDING MODE IS F.
006500 01  FD-CHARS-REC                PIC X(150).
006600 FD  CHARS-FILE-OUT
006700     RECORDING MODE IS F.
006800 01  FD-CHARS-OUT-REC            PIC X(150).
006900 FD  RPT-FILE
007000     RECORDING MODE IS F.
007100 01  FD-RPT-REC                  PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400     COPY TODWRKC.
007500 01  WS-REQ-STATUS                PIC X(02)      VALUE SPACES.
007600*----------------------------------------------------------------*
007700*    CHARACTERS.DAT IN MEMORY, ASCENDING ON CHAR-ID FOR SEARCH   *
007800*    ALL.                                                        *
007900*----------------------------------------------------------------*
008000 01  WS-CHARS-TABLE-CTL.
008100     05  WS-CHARS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
008200 01  WS-CHARS-TABLE.
008300     05  WS-CHARS-ROW OCCURS 1 TO 20000 TIMES
008400                     DEPENDING ON WS-CHARS-COUNT
008500                     ASCENDING KEY IS WC-CHAR-ID
008600                     INDEXED BY WC-IDX.
008700         10  WC-CHAR-ID          PIC 9(09).
008800         10  WC-USER-ID          PIC 9(09).
008900         10  WC-CHAR-NAME        PIC X(40).
009000         10  WC-CHAR-CLASS       PIC X(20).
009100         10  WC-CHAR-STATUS      PIC X(10).
009200         10  WC-CHAR-LEVEL       PIC 9(03).
009300         10  WC-CHAR-XP          PIC 9(07).
009400         10  WC-TRAIT-TBL OCCURS 3 TIMES.
009500             15  WC-TRAIT        PIC X(15).
009600         10  FILLER              PIC X(07).
009700*----------------------------------------------------------------*
009800*    PER-REQUEST WORK FIELDS.                                    *
009900*----------------------------------------------------------------*
010000 01  WS-SLOT-COUNT                PIC 9(01)      COMP-3 VALUE 0.
010100 01  WS-SLOT-COUNT-DUMP REDEFINES WS-SLOT-COUNT PIC 9(01).
010200 01  WS-USED-SLOTS                PIC 9(01)      COMP-3 VALUE 0.
010300 01  WS-USED-SLOTS-DUMP REDEFINES WS-USED-SLOTS PIC 9(01).
010400 01  WS-SCAN-IDX                  PIC 9(05)      COMP-3 VALUE 0.
010500 01  WS-RESULT-CODE               PIC X(02)      VALUE '00'.
010600     88  RC-ACCEPTED                  VALUE '00'.
010700     88  RC-UNKNOWN-CHARACTER         VALUE '01'.
010800     88  RC-NOT-OWNER                 VALUE '02'.
010900     88  RC-NOT-IDLE                  VALUE '03'.
011000     88  RC-DUPLICATE-TRAIT           VALUE '04'.
011100     88  RC-NO-OPEN-SLOT              VALUE '05'.
011200 01  WS-RESULT-WORDS.
011300     05  FILLER PIC X(12) VALUE 'ACCEPTED    '.
011400     05  FILLER PIC X(12) VALUE 'BAD-CHAR    '.
011500     05  FILLER PIC X(12) VALUE 'NOT-OWNER   '.
011600     05  FILLER PIC X(12) VALUE 'NOT-IDLE    '.
011700     05  FILLER PIC X(12) VALUE 'DUP-TRAIT   '.
011800     05  FILLER PIC X(12) VALUE 'SLOTS-FULL  '.
011900 01  WS-RESULT-WORDS-R REDEFINES WS-RESULT-WORDS.
012000     05  WS-RESULT-WORD OCCURS 6 TIMES PIC X(12).
012100 01  WS-RESULT-WORD-IDX           PIC 9(01)      COMP-3 VALUE 1.
012200 01  RPT-DETAIL-LINE.
012300     05  RPT-CHAR-ID              PIC 9(09).
012400     05  FILLER                   PIC X(03) VALUE SPACES.
012500     05  RPT-TRAIT                PIC X(15).
012600     05  FILLER                   PIC X(03) VALUE SPACES.
012700     05  RPT-RESULT               PIC X(12).
012800     05  FILLER                   PIC X(90) VALUE SPACES.
012900 01  WS-TOT-REQUESTS              PIC 9(07)      COMP-3 VALUE 0.
013000 01  WS-TOT-ACCEPTED              PIC 9(07)      COMP-3 VALUE 0.
013100 01  RPT-TOTAL-LINE.
013200     05  FILLER                   PIC X(11) VALUE
013300         'REQUESTS: '.
013400     05  RPT-TOT-REQ              PIC ZZZZZ9.
013500     05  FILLER                   PIC X(03) VALUE SPACES.
013600     05  FILLER                   PIC X(11) VALUE
013700         'ACCEPTED: '.
013800     05  RPT-TOT-ACC              PIC ZZZZZ9.
013900     05  FILLER                   PIC X(98) VALUE SPACES.
014000*
014100 PROCEDURE DIVISION.
014200*----------------------------------------------------------------*
014300 000-MAIN-LOGIC.
014400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
014500     PERFORM 710-LOAD-TABLE THRU 710-EXIT.
014600
014700     PERFORM 730-READ-REQUEST THRU 730-EXIT.
014800     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
014900         UNTIL WS-AT-EOF.
015000
015100     PERFORM 740-REWRITE-MASTER THRU 740-EXIT.
015200     PERFORM 800-PRINT-TOTALS THRU 800-EXIT.
015300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
015400
015500     STOP RUN.
015600*----------------------------------------------------------------*
015700 100-PROCESS-REQUEST.
015800     MOVE '00' TO WS-RESULT-CODE.
015900
016000     PERFORM 200-FIND-CHARACTER THRU 200-EXIT.
016100     IF RC-ACCEPTED
016200         PERFORM 210-CHECK-OWNER-AND-STATUS THRU 210-EXIT
016300     END-IF.
016400     IF RC-ACCEPTED
016500         PERFORM 220-CHECK-DUPLICATE THRU 220-EXIT
016600     END-IF.
016700     IF RC-ACCEPTED
016800         PERFORM 230-CHECK-OPEN-SLOT THRU 230-EXIT
016900     END-IF.
017000     IF RC-ACCEPTED
017100         PERFORM 400-APPLY-TRAIT THRU 400-EXIT
017200         ADD 1 TO WS-TOT-ACCEPTED
017300     END-IF.
017400
017500     PERFORM 450-PRINT-DETAIL-LINE THRU 450-EXIT.
017600     ADD 1 TO WS-TOT-REQUESTS.
017700     PERFORM 730-READ-REQUEST THRU 730-EXIT.
017800 100-EXIT.
017900     EXIT.
018000*----------------------------------------------------------------*
018100 200-FIND-CHARACTER.
018200     MOVE 'N' TO WS-FOUND-SWITCH.
018300     IF WS-CHARS-COUNT > 0
018400         SET WC-IDX TO 1
018500         SEARCH ALL WC-IDX
018600             WHEN WC-CHAR-ID(WC-IDX) = REQ-CHAR-ID
018700                 MOVE 'Y' TO WS-FOUND-SWITCH
018800         END-SEARCH
018900     END-IF.
019000     IF NOT WS-REC-FOUND
019100         MOVE '01' TO WS-RESULT-CODE
019200     END-IF.
019300 200-EXIT.
019400     EXIT.
019500*----------------------------------------------------------------*
019600 210-CHECK-OWNER-AND-STATUS.
019700     IF WC-USER-ID(WC-IDX) NOT = REQ-USER-ID
019800         MOVE '02' TO WS-RESULT-CODE
019900     ELSE
020000         IF WC-CHAR-STATUS(WC-IDX) NOT = 'IDLE'
020100             MOVE '03' TO WS-RESULT-CODE
020200         END-IF
020300     END-IF.
020400 210-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------*
020700 220-CHECK-DUPLICATE.
020800     PERFORM 221-CHECK-ONE-SLOT-DUP THRU 221-EXIT
020900         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 3.
021000 220-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------*
021300 221-CHECK-ONE-SLOT-DUP.
021400     IF WC-TRAIT(WC-IDX, WS-SCAN-IDX) = REQ-TRAIT
021500         MOVE '04' TO WS-RESULT-CODE
021600     END-IF.
021700 221-EXIT.
021800     EXIT.
021900*----------------------------------------------------------------*
022000*    SLOTS -- ONE BASE SLOT, PLUS ONE AT LEVEL 5 AND ONE MORE AT *
022100*    LEVEL 10, THREE BEING THE CAP.  A SLOT IS "USED" WHEN ITS   *
022200*    WC-TRAIT ENTRY IS NOT SPACES.                               *
022300*----------------------------------------------------------------*
022400 230-CHECK-OPEN-SLOT.
022500     MOVE 1 TO WS-SLOT-COUNT.
022600     IF WC-CHAR-LEVEL(WC-IDX) NOT < 5
022700         ADD 1 TO WS-SLOT-COUNT
022800     END-IF.
022900     IF WC-CHAR-LEVEL(WC-IDX) NOT < 10
023000         ADD 1 TO WS-SLOT-COUNT
023100     END-IF.
023200
023300     MOVE 0 TO WS-USED-SLOTS.
023400     PERFORM 231-COUNT-ONE-USED-SLOT THRU 231-EXIT
023500         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 3.
023600
023700     IF WS-USED-SLOTS NOT < WS-SLOT-COUNT
023800         MOVE '05' TO WS-RESULT-CODE
023900     END-IF.
024000 230-EXIT.
024100     EXIT.
024200*----------------------------------------------------------------*
024300 231-COUNT-ONE-USED-SLOT.
024400     IF WC-TRAIT(WC-IDX, WS-SCAN-IDX) NOT = SPACES
024500         ADD 1 TO WS-USED-SLOTS
024600     END-IF.
024700 231-EXIT.
024800     EXIT.
024900*----------------------------------------------------------------*
025000 400-APPLY-TRAIT.
025100     PERFORM 401-SCAN-ONE-SLOT THRU 401-EXIT
025200         VARYING WS-SCAN-IDX FROM 1 BY 1
025300             UNTIL WS-SCAN-IDX > 3
025400                OR WC-TRAIT(WC-IDX, WS-SCAN-IDX) = SPACES.
025500     IF WS-SCAN-IDX < 4
025600         MOVE REQ-TRAIT TO WC-TRAIT(WC-IDX, WS-SCAN-IDX)
025700     END-IF.
025800 400-EXIT.
025900     EXIT.
026000*----------------------------------------------------------------*
026100 401-SCAN-ONE-SLOT.
026200     CONTINUE.
026300 401-EXIT.
026400     EXIT.
026500*----------------------------------------------------------------*
026600 450-PRINT-DETAIL-LINE.
026700     MOVE SPACES TO RPT-DETAIL-LINE.
026800     MOVE REQ-CHAR-ID TO RPT-CHAR-ID.
026900     MOVE REQ-TRAIT   TO RPT-TRAIT.
027000     MOVE 1 TO WS-RESULT-WORD-IDX.
027100     EVALUATE WS-RESULT-CODE
027200         WHEN '00' MOVE 1 TO WS-RESULT-WORD-IDX
027300         WHEN '01' MOVE 2 TO WS-RESULT-WORD-IDX
027400         WHEN '02' MOVE 3 TO WS-RESULT-WORD-IDX
027500         WHEN '03' MOVE 4 TO WS-RESULT-WORD-IDX
027600         WHEN '04' MOVE 5 TO WS-RESULT-WORD-IDX
027700         WHEN '05' MOVE 6 TO WS-RESULT-WORD-IDX
027800     END-EVALUATE.
027900     MOVE WS-RESULT-WORD(WS-RESULT-WORD-IDX) TO RPT-RESULT.
028000     WRITE FD-RPT-REC FROM RPT-DETAIL-LINE.
028100 450-EXIT.
028200     EXIT.
028300*----------------------------------------------------------------*
028400 700-OPEN-FILES.
028500     OPEN INPUT  TRAIT-REQ-FILE
028600          I-O    CHARS-FILE
028700          OUTPUT CHARS-FILE-OUT
028800          OUTPUT RPT-FILE.
028900     CLOSE CHARS-FILE.
029000     OPEN INPUT CHARS-FILE.
029100 700-EXIT.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 710-LOAD-TABLE.
029500     READ CHARS-FILE INTO WS-CHARS-ROW(WS-CHARS-COUNT + 1)
029600         AT END MOVE 'Y' TO WS-EOF-SWITCH
029700     END-READ.
029800     PERFORM 711-LOAD-ONE-CHAR THRU 711-EXIT
029900         UNTIL WS-AT-EOF.
030000     MOVE 'N' TO WS-EOF-SWITCH.
030100 710-EXIT.
030200     EXIT.
030300*----------------------------------------------------------------*
030400 711-LOAD-ONE-CHAR.
030500     ADD 1 TO WS-CHARS-COUNT.
030600     READ CHARS-FILE INTO WS-CHARS-ROW(WS-CHARS-COUNT + 1)
030700         AT END MOVE 'Y' TO WS-EOF-SWITCH
030800     END-READ.
030900 711-EXIT.
031000     EXIT.
031100*----------------------------------------------------------------*
031200 730-READ-REQUEST.
031300     READ TRAIT-REQ-FILE
031400         AT END MOVE 'Y' TO WS-EOF-SWITCH
031500     END-READ.
031600 730-EXIT.
031700     EXIT.
031800*----------------------------------------------------------------*
031900 740-REWRITE-MASTER.
032000     PERFORM 741-REWRITE-ONE-CHAR THRU 741-EXIT
032100         VARYING WS-SCAN-IDX FROM 1 BY 1
032200             UNTIL WS-SCAN-IDX > WS-CHARS-COUNT.
032300 740-EXIT.
032400     EXIT.
032500*----------------------------------------------------------------*
032600 741-REWRITE-ONE-CHAR.
032700     MOVE WS-CHARS-ROW(WS-SCAN-IDX) TO FD-CHARS-OUT-REC.
032800     WRITE FD-CHARS-OUT-REC.
032900 741-EXIT.
033000     EXIT.
033100*----------------------------------------------------------------*
033200 790-CLOSE-FILES.
033300     CLOSE TRAIT-REQ-FILE CHARS-FILE CHARS-FILE-OUT RPT-FILE.
033400 790-EXIT.
033500     EXIT.
033600*----------------------------------------------------------------*
033700 800-PRINT-TOTALS.
033800     MOVE SPACES TO RPT-TOTAL-LINE.
033900     MOVE WS-TOT-REQUESTS TO RPT-TOT-REQ.
034000     MOVE WS-TOT-ACCEPTED TO RPT-TOT-ACC.
034100     WRITE FD-RPT-REC FROM RPT-TOTAL-LINE.
034200 800-EXIT.
034300     EXIT.
