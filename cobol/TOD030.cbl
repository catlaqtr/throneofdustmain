000100*================================================================*
000200*  TOD030  --  RECRUIT A CHARACTER                               *
000300*                                                                *
000400*  BATCH STEP DRIVEN BY AN INPUT REQUEST FILE (RECRUITIN) -- ONE *
000500*  ROW PER RECRUIT REQUEST, USER-ID PLUS THE CLASS AND (OPTIONAL)*
000600*  STARTING TRAIT THE PLAYER PICKED ON THE SCREEN.  FOR EACH     *
000700*  REQUEST WE CHECK THE TRAINING YARD'S COOLDOWN, THE ACCOUNT'S  *
000800*  ROSTER LIMIT AND ITS GOLD/SCRAP ON HAND, AND IF ALL THREE     *
000900*  PASS WE APPEND A NEW CHARACTERS.DAT ROW (IDLE, LEVEL 1, ZERO  *
001000*  XP) AND UPDATE THE TRAINING YARD'S LAST-ACTION-TS AND         *
001100*  RECRUITS-COUNT (THE COUNT THAT DRIVES THE GOLD-COST RAMP).    *
001200*                                                                *
001300*  USERS.DAT, BUILDINGS.DAT AND CHARACTERS.DAT ARE EACH LOADED   *
001400*  WHOLE INTO A WORKING-STORAGE TABLE AT THE TOP OF THE RUN AND  *
001500*  REWRITTEN WHOLE AT THE BOTTOM -- THE SAME SHAPE TOD010 USES.  *
001600*  CHARACTERS.DAT STAYS IN CHR-CHAR-ID ORDER BECAUSE NEW ROWS    *
001700*  ARE ALWAYS APPENDED WITH THE NEXT HIGHER ID.                  *
001800*                                                                *
001900*  A RESULT LINE (ACCEPTED OR REJECTED-WITH-REASON) IS PRINTED   *
002000*  FOR EVERY REQUEST READ.                                       *
002100*----------------------------------------------------------------*
002200*  TD-0012  02/16/14  RSAYLES  INITIAL VERSION                   *
002300*  TD-0022  03/06/87  RSAYLES  ADDED THE 600-SECOND TRAINING     *
002400*                              YARD COOLDOWN                     *
002500*  TD-0054  01/25/18  JMBAKER  ROSTER LIMIT NOW 6 + TRAINING     *
002600*                              YARD LEVEL, WAS A FLAT 6 BEFORE   *
002700*  TD-0071  06/09/18  JMBAKER  Y2K REVIEW -- TIMESTAMPS ALREADY  *
002800*                              CARRY 4-DIGIT YEAR, NO CHANGE     *
002900*  TD-0106  07/25/21  LKPATEL  SWITCHED ELAPSED-TIME MATH TO     *
003000*                              CALL "TODELSEC" (TICKET 21-206)   *
003100*  TD-0120  02/14/23  DKOWALSKI WU-WOOD/STONE/SCRAP/GOLD-QTY AND *
003200*                              WC-CHAR-XP CHANGED FROM COMP-3    *
003300*                              TO DISPLAY, WC-CHAR-NAME TRIMMED  *
003400*                              60 TO 40, TO MATCH THE TODUSRC/   *
003500*                              TODCHRC LINE-SEQ FIX (TICKET      *
003600*                              23-009) -- FD-USERS-REC/-OUT-REC  *
003700*                              NOW 60, FD-CHARS-REC/-OUT-REC     *
003800*                              NOW 150                           *
003900*  TD-0122  02/17/23  DKOWALSKI 400-APPLY-RECRUIT WAS SILENTLY   *
004000*                              LEAVING CLASS AND TRAIT BLANK ON  *
004100*                              A REQUEST THAT DID NOT PICK ONE   *
004200*                              -- ADDED 410/411 TO DRAW A RANDOM *
004300*                              CLASS/TRAIT OFF TODRAND THE SAME  *
004400*                              WAY TOD060 ROLLS DICE (TICKET     *
004500*                              23-018)                           *
004600*================================================================*
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.  TOD030.
004900 AUTHOR.  R SAYLES.
005000 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
005100 DATE-WRITTEN. 02/16/87.
005200 DATE-COMPILED.
005300 SECURITY.  NON-CONFIDENTIAL.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RECRUIT-REQ-FILE ASSIGN TO RECRUITIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-REQ-STATUS.
006600     SELECT USERS-FILE ASSIGN TO USERSIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-USERS-STATUS.
006900     SELECT USERS-FILE-OUT ASSIGN TO USERSOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-USERS-STATUS.
007200     SELECT BLDGS-FILE ASSIGN TO BLDGSIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-BLDGS-STATUS.
007500     SELECT BLDGS-FILE-OUT ASSIGN TO BLDGSOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-BLDGS-STATUS.
007800     SELECT CHARS-FILE ASSIGN TO CHARSIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-CHARS-STATUS.
008100     SELECT CHARS-FILE-OUT ASSIGN TO CHARSOUT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-CHARS-STATUS.
008400     SELECT RPT-FILE ASSIGN TO RECRUITRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-RPT-STATUS.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  RECRUIT-REQ-FILE
009100     RECORDING MODE IS F.
009200 01  FD-REQUEST-REC.
009300     05  REQ-USER-ID             PIC 9(09).
009400     05  REQ-CHAR-CLASS          PIC X(20).
009500     05  REQ-TRAIT               PIC X(15).
009600 FD  USERS-FILE
009700     RECORDING MODE IS F.
009800 01  FD-USERS-REC                PIC X(60).
009900 FD  USERS-FILE-OUT
010000     RECORDING MODE IS F.
010100 01  FD-USERS-OUT-REC            PIC X(60).
010200 FD  BLDGS-FILE
010300     RECORDING MODE IS F.
010400 01  FD-BLDGS-REC                PIC X(60).
010500 FD  BLDGS-FILE-OUT
010600     RECORDING MODE IS F.
010700 01  FD-BLDGS-OUT-REC            PIC X(60).
010800 FD  CHARS-FILE
010900     RECORDING MODE IS F.
011000 01  FD-CHARS-REC                PIC X(150).
011100 FD  CHARS-FILE-OUT
011200     RECORDING MODE IS F.
011300 01  FD-CHARS-OUT-REC            PIC X(150).
011400 FD  RPT-FILE
011500     RECORDING MODE IS F.
011600 01  FD-RPT-REC                  PIC X(132).
011700*
011800 WORKING-STORAGE SECTION.
011900     COPY TODWRKC.
012000*----------------------------------------------------------------*
012100*    USERS.DAT IN MEMORY -- SAME FIELDS AS TODUSRC, ONE ROW PER  *
012200*    ACCOUNT, ASCENDING ON USER-ID FOR SEARCH ALL.               *
012300*----------------------------------------------------------------*
012400 01  WS-USERS-TABLE-CTL.
012500     05  WS-USERS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
012600 01  WS-USERS-TABLE.
012700     05  WS-USERS-ROW OCCURS 1 TO 5000 TIMES
012800                     DEPENDING ON WS-USERS-COUNT
012900                     ASCENDING KEY IS WU-USER-ID
013000                     INDEXED BY WU-IDX.
013100         10  WU-USER-ID          PIC 9(09).
013200         10  WU-WOOD-QTY         PIC 9(07).
013300         10  WU-STONE-QTY        PIC 9(07).
013400         10  WU-SCRAP-QTY        PIC 9(07).
013500         10  WU-GOLD-QTY         PIC 9(07).
013600         10  WU-LAST-COLL-TS     PIC 9(14).
013700         10  FILLER              PIC X(09).
013800*----------------------------------------------------------------*
013900*    BUILDINGS.DAT IN MEMORY -- FULL ROW THIS TIME (TOD030 HAS   *
014000*    TO UPDATE LAST-ACTION-TS AND RECRUITS-COUNT, NOT JUST READ  *
014100*    THE LEVEL), ASCENDING ON USER-ID+TYPE.                      *
014200*----------------------------------------------------------------*
014300 01  WS-BLDGS-TABLE-CTL.
014400     05  WS-BLDGS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
014500 01  WS-BLDGS-TABLE.
014600     05  WS-BLDGS-ROW OCCURS 1 TO 3000 TIMES
014700                     DEPENDING ON WS-BLDGS-COUNT
014800                     ASCENDING KEY IS WB-USER-ID WB-BUILDING-TYPE
014900                     INDEXED BY WB-IDX.
015000         10  WB-USER-ID          PIC 9(09).
015100         10  WB-BUILDING-TYPE    PIC X(12).
015200         10  WB-BUILDING-LEVEL   PIC 9(03).
015300         10  WB-LAST-COLL-TS     PIC 9(14).
015400         10  WB-LAST-ACTION-TS   PIC 9(14).
015500         10  WB-RECRUITS-COUNT   PIC 9(05).
015600         10  FILLER              PIC X(03).
015700*----------------------------------------------------------------*
015800*    CHARACTERS.DAT IN MEMORY -- FULL ROW, ASCENDING ON CHAR-ID. *
015900*    NEW RECRUITS ARE APPENDED AT WS-CHARS-COUNT + 1, WHICH      *
016000*    KEEPS THE ASCENDING ORDER SINCE WS-NEXT-CHAR-ID ONLY GROWS. *
016100*----------------------------------------------------------------*
016200 01  WS-CHARS-TABLE-CTL.
016300     05  WS-CHARS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
016400     05  WS-NEXT-CHAR-ID         PIC 9(09)      COMP-3 VALUE 1.
016500 01  WS-CHARS-TABLE.
016600     05  WS-CHARS-ROW OCCURS 1 TO 20000 TIMES
016700                     DEPENDING ON WS-CHARS-COUNT
016800                     ASCENDING KEY IS WC-CHAR-ID
016900                     INDEXED BY WC-IDX.
017000         10  WC-CHAR-ID          PIC 9(09).
017100         10  WC-USER-ID          PIC 9(09).
017200         10  WC-CHAR-NAME        PIC X(40).
017300         10  WC-CHAR-CLASS       PIC X(20).
017400         10  WC-CHAR-STATUS      PIC X(10).
017500         10  WC-CHAR-LEVEL       PIC 9(03).
017600         10  WC-CHAR-XP          PIC 9(07).
017700         10  WC-TRAIT-TBL OCCURS 3 TIMES.
017800             15  WC-TRAIT        PIC X(15).
017900         10  FILLER              PIC X(07).
018000*----------------------------------------------------------------*
018100*    LITERAL CLASS TABLE, DRAWN AGAINST WHEN THE REQUEST LEAVES  *
018200*    REQ-CHAR-CLASS BLANK (TICKET 23-018).  FIVE CLASSES, NO     *
018300*    FILE OR COPYBOOK BACKS THIS LIST -- CLASS IS OPAQUE TO THE  *
018400*    ECONOMY SIDE OF THE HOUSE PER THE ECONOMY-TEAM DESIGN NOTE. *
018500*----------------------------------------------------------------*
018600 01  WS-CLASS-LOAD-AREA.
018700     05  FILLER              PIC X(20) VALUE 'WARRIOR'.
018800     05  FILLER              PIC X(20) VALUE 'ARCHER'.
018900     05  FILLER              PIC X(20) VALUE 'MAGE'.
019000     05  FILLER              PIC X(20) VALUE 'ROGUE'.
019100     05  FILLER              PIC X(20) VALUE 'CLERIC'.
019200 01  WS-CLASS-TABLE REDEFINES WS-CLASS-LOAD-AREA.
019300     05  WS-CLASS-TBL OCCURS 5 TIMES PIC X(20).
019400*----------------------------------------------------------------*
019500*    LITERAL TRAIT TABLE, DRAWN AGAINST WHEN REQ-TRAIT IS BLANK  *
019600*    -- THE SAME SEVEN LITERALS TOD-TRAIT-CODE NAMES AS 88-      *
019700*    LEVELS IN TODMAPC.  KEEP THESE SEVEN IN SYNC WITH TODMAPC   *
019800*    IF A TRAIT IS EVER ADDED OR RETIRED.                        *
019900*----------------------------------------------------------------*
020000 01  WS-TRAIT-LOAD-AREA.
020100     05  FILLER              PIC X(15) VALUE 'STEADY_HAND'.
020200     05  FILLER              PIC X(15) VALUE 'SCOUTS_EYE'.
020300     05  FILLER              PIC X(15) VALUE 'MEDIC'.
020400     05  FILLER              PIC X(15) VALUE 'LOOTER'.
020500     05  FILLER              PIC X(15) VALUE 'CAUTIOUS'.
020600     05  FILLER              PIC X(15) VALUE 'RECKLESS'.
020700     05  FILLER              PIC X(15) VALUE 'UNTRUSTWORTHY'.
020800 01  WS-TRAIT-TABLE REDEFINES WS-TRAIT-LOAD-AREA.
020900     05  WS-TRAIT-TBL OCCURS 7 TIMES PIC X(15).
021000*----------------------------------------------------------------*
021100*    RANDOM-DRAW WORK FIELDS FOR 410/411/415 -- SAME SHAPE AS    *
021200*    TOD060'S WS-DICE-ROLL/WS-RND-MIN/WS-RND-MAX/WS-RND-RESULT.  *
021300*----------------------------------------------------------------*
021400 01  WS-DICE-ROLL             PIC 9V9(4)     VALUE 0.
021500 01  WS-RND-MIN               PIC 9(05)      COMP-3 VALUE 0.
021600 01  WS-RND-MAX               PIC 9(05)      COMP-3 VALUE 0.
021700 01  WS-RND-RESULT            PIC 9(05)      COMP-3 VALUE 0.
021800*----------------------------------------------------------------*
021900*    PER-REQUEST WORK FIELDS.                                    *
022000*----------------------------------------------------------------*
022100 01  WS-REQ-STATUS                PIC X(02)      VALUE SPACES.
022200 01  WS-ELAPSED-SECONDS          PIC S9(09)     COMP-3 VALUE 0.
022300 01  WS-ELAPSED-SEC-DUMP REDEFINES WS-ELAPSED-SECONDS PIC S9(09).
022400 01  WS-ROSTER-COUNT             PIC 9(05)      COMP-3 VALUE 0.
022500 01  WS-ROSTER-LIMIT             PIC 9(05)      COMP-3 VALUE 0.
022600 01  WS-GOLD-NEEDED              PIC S9(07)     COMP-3 VALUE 0.
022700 01  WS-GOLD-NEEDED-DUMP REDEFINES WS-GOLD-NEEDED PIC S9(07).
022800 01  WS-SCAN-IDX                 PIC 9(05)      COMP-3 VALUE 0.
022900 01  WS-RESULT-CODE              PIC X(02)      VALUE '00'.
023000     88  RC-ACCEPTED                 VALUE '00'.
023100     88  RC-NO-TRAINING-YARD         VALUE '01'.
023200     88  RC-COOLDOWN                 VALUE '02'.
023300     88  RC-ROSTER-FULL              VALUE '03'.
023400     88  RC-INSUFFICIENT-FUNDS       VALUE '04'.
023500     88  RC-UNKNOWN-USER             VALUE '05'.
023600*----------------------------------------------------------------*
023700*    RESULT-CODE TEXT TABLE -- ONE ENTRY PER 88-LEVEL ABOVE, IN  *
023800*    THE SAME ORDER, SO THE REPORT LINE CAN PRINT A WORD INSTEAD *
023900*    OF A RAW RETURN CODE.  SIZED AGAINST WS-RESULT-WORD.        *
024000*----------------------------------------------------------------*
024100 01  WS-RESULT-WORDS.
024200     05  FILLER PIC X(12) VALUE 'ACCEPTED    '.
024300     05  FILLER PIC X(12) VALUE 'NO-TRNYARD  '.
024400     05  FILLER PIC X(12) VALUE 'COOLDOWN    '.
024500     05  FILLER PIC X(12) VALUE 'ROSTER-FULL '.
024600     05  FILLER PIC X(12) VALUE 'NO-FUNDS    '.
024700     05  FILLER PIC X(12) VALUE 'BAD-USER    '.
024800 01  WS-RESULT-WORDS-R REDEFINES WS-RESULT-WORDS.
024900     05  WS-RESULT-WORD OCCURS 6 TIMES PIC X(12).
025000 01  WS-RESULT-WORD-IDX          PIC 9(01)      COMP-3 VALUE 1.
025100 01  RPT-DETAIL-LINE.
025200     05  RPT-USER-ID             PIC 9(09).
025300     05  FILLER                  PIC X(03) VALUE SPACES.
025400     05  RPT-RESULT              PIC X(12).
025500     05  FILLER                  PIC X(03) VALUE SPACES.
025600     05  RPT-NEW-CHAR-ID         PIC 9(09).
025700     05  FILLER                  PIC X(96) VALUE SPACES.
025800 01  WS-TOT-REQUESTS             PIC 9(07)      COMP-3 VALUE 0.
025900 01  WS-TOT-ACCEPTED             PIC 9(07)      COMP-3 VALUE 0.
026000 01  RPT-TOTAL-LINE.
026100     05  FILLER                  PIC X(11) VALUE
026200         'REQUESTS: '.
026300     05  RPT-TOT-REQ             PIC ZZZZZ9.
026400     05  FILLER                  PIC X(03) VALUE SPACES.
026500     05  FILLER                  PIC X(11) VALUE
026600         'ACCEPTED: '.
026700     05  RPT-TOT-ACC             PIC ZZZZZ9.
026800     05  FILLER                  PIC X(98) VALUE SPACES.
026900*
027000 PROCEDURE DIVISION.
027100*----------------------------------------------------------------*
027200 000-MAIN-LOGIC.
027300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
027400     PERFORM 710-LOAD-TABLES THRU 710-EXIT.
027500     PERFORM 720-GET-RUN-TIMESTAMP THRU 720-EXIT.
027600
027700     PERFORM 730-READ-REQUEST THRU 730-EXIT.
027800     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
027900         UNTIL WS-AT-EOF.
028000
028100     PERFORM 740-REWRITE-MASTERS THRU 740-EXIT.
028200     PERFORM 800-PRINT-TOTALS THRU 800-EXIT.
028300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
028400
028500     STOP RUN.
028600*----------------------------------------------------------------*
028700 100-PROCESS-REQUEST.
028800     MOVE '00' TO WS-RESULT-CODE.
028900     MOVE 0    TO WC-CHAR-ID OF WS-CHARS-ROW(1).
029000
029100     PERFORM 200-FIND-USER THRU 200-EXIT.
029200     IF RC-ACCEPTED
029300         PERFORM 210-FIND-TRAINING-YARD THRU 210-EXIT
029400     END-IF.
029500     IF RC-ACCEPTED
029600         PERFORM 300-CHECK-COOLDOWN THRU 300-EXIT
029700     END-IF.
029800     IF RC-ACCEPTED
029900         PERFORM 310-CHECK-ROSTER THRU 310-EXIT
030000     END-IF.
030100     IF RC-ACCEPTED
030200         PERFORM 320-CHECK-FUNDS THRU 320-EXIT
030300     END-IF.
030400     IF RC-ACCEPTED
030500         PERFORM 400-APPLY-RECRUIT THRU 400-EXIT
030600         ADD 1 TO WS-TOT-ACCEPTED
030700     END-IF.
030800
030900     PERFORM 450-PRINT-DETAIL-LINE THRU 450-EXIT.
031000     ADD 1 TO WS-TOT-REQUESTS.
031100     PERFORM 730-READ-REQUEST THRU 730-EXIT.
031200 100-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------*
031500 200-FIND-USER.
031600     MOVE 'N' TO WS-FOUND-SWITCH.
031700     IF WS-USERS-COUNT > 0
031800         SET WU-IDX TO 1
031900         SEARCH ALL WU-IDX
032000             WHEN WU-USER-ID(WU-IDX) = REQ-USER-ID
032100                 MOVE 'Y' TO WS-FOUND-SWITCH
032200         END-SEARCH
032300     END-IF.
032400     IF NOT WS-REC-FOUND
032500         MOVE '05' TO WS-RESULT-CODE
032600     END-IF.
032700 200-EXIT.
032800     EXIT.
032900*----------------------------------------------------------------*
033000 210-FIND-TRAINING-YARD.
033100     MOVE 'N' TO WS-FOUND-SWITCH.
033200     IF WS-BLDGS-COUNT > 0
033300         SET WB-IDX TO 1
033400         SEARCH ALL WB-IDX
033500             WHEN WB-USER-ID(WB-IDX)     = REQ-USER-ID
033600              AND WB-BUILDING-TYPE(WB-IDX) = 'TRAINING-YARD'
033700                 MOVE 'Y' TO WS-FOUND-SWITCH
033800         END-SEARCH
033900     END-IF.
034000     IF NOT WS-REC-FOUND
034100         MOVE '01' TO WS-RESULT-CODE
034200     END-IF.
034300 210-EXIT.
034400     EXIT.
034500*----------------------------------------------------------------*
034600 300-CHECK-COOLDOWN.
034700     CALL 'TODELSEC' USING WB-LAST-ACTION-TS(WB-IDX),
034800             WS-RUN-TIMESTAMP, WS-ELAPSED-SECONDS.
034900     IF WS-ELAPSED-SECONDS < 600
035000         MOVE '02' TO WS-RESULT-CODE
035100     END-IF.
035200 300-EXIT.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 310-CHECK-ROSTER.
035600     MOVE 0 TO WS-ROSTER-COUNT.
035700     PERFORM 311-COUNT-ONE-ROSTER THRU 311-EXIT
035800         VARYING WS-SCAN-IDX FROM 1 BY 1
035900             UNTIL WS-SCAN-IDX > WS-CHARS-COUNT.
036000
036100     COMPUTE WS-ROSTER-LIMIT = 6 + WB-BUILDING-LEVEL(WB-IDX).
036200     IF WS-ROSTER-COUNT NOT < WS-ROSTER-LIMIT
036300         MOVE '03' TO WS-RESULT-CODE
036400     END-IF.
036500 310-EXIT.
036600     EXIT.
036700*----------------------------------------------------------------*
036800 311-COUNT-ONE-ROSTER.
036900     IF WC-USER-ID(WS-SCAN-IDX) = REQ-USER-ID
037000         ADD 1 TO WS-ROSTER-COUNT
037100     END-IF.
037200 311-EXIT.
037300     EXIT.
037400*----------------------------------------------------------------*
037500 320-CHECK-FUNDS.
037600     COMPUTE WS-GOLD-NEEDED =
037700         20 + (5 * WB-RECRUITS-COUNT(WB-IDX)).
037800     IF WU-GOLD-QTY(WU-IDX) < WS-GOLD-NEEDED
037900         MOVE '04' TO WS-RESULT-CODE
038000     END-IF.
038100     IF WU-SCRAP-QTY(WU-IDX) < 5
038200         MOVE '04' TO WS-RESULT-CODE
038300     END-IF.
038400 320-EXIT.
038500     EXIT.
038600*----------------------------------------------------------------*
038700 400-APPLY-RECRUIT.
038800     SUBTRACT WS-GOLD-NEEDED FROM WU-GOLD-QTY(WU-IDX).
038900     SUBTRACT 5 FROM WU-SCRAP-QTY(WU-IDX).
039000
039100     MOVE WS-RUN-TIMESTAMP TO WB-LAST-ACTION-TS(WB-IDX).
039200     ADD 1 TO WB-RECRUITS-COUNT(WB-IDX).
039300
039400     ADD 1 TO WS-CHARS-COUNT.
039500     MOVE WS-NEXT-CHAR-ID      TO WC-CHAR-ID(WS-CHARS-COUNT).
039600     MOVE REQ-USER-ID          TO WC-USER-ID(WS-CHARS-COUNT).
039700     MOVE SPACES               TO WC-CHAR-NAME(WS-CHARS-COUNT).
039800     MOVE 'IDLE'               TO WC-CHAR-STATUS(WS-CHARS-COUNT).
039900     MOVE 1                    TO WC-CHAR-LEVEL(WS-CHARS-COUNT).
040000     MOVE 0                    TO WC-CHAR-XP(WS-CHARS-COUNT).
040100     MOVE SPACES               TO WC-TRAIT(WS-CHARS-COUNT, 1)
040200                                   WC-TRAIT(WS-CHARS-COUNT, 2)
040300                                   WC-TRAIT(WS-CHARS-COUNT, 3).
040400
040500     IF REQ-CHAR-CLASS = SPACES
040600         PERFORM 410-ASSIGN-RANDOM-CLASS THRU 410-EXIT
040700     ELSE
040800         MOVE REQ-CHAR-CLASS TO WC-CHAR-CLASS(WS-CHARS-COUNT)
040900     END-IF.
041000
041100     IF REQ-TRAIT NOT = SPACES
041200         MOVE REQ-TRAIT TO WC-TRAIT(WS-CHARS-COUNT, 1)
041300     ELSE
041400         PERFORM 411-ASSIGN-RANDOM-TRAIT THRU 411-EXIT
041500     END-IF.
041600
041700     MOVE WS-NEXT-CHAR-ID TO RPT-NEW-CHAR-ID.
041800     ADD 1 TO WS-NEXT-CHAR-ID.
041900 400-EXIT.
042000     EXIT.
042100*----------------------------------------------------------------*
042200*    NO CLASS REQUESTED -- DRAW ONE OF THE FIVE LITERAL CLASSES  *
042300*    (TICKET 23-018).                                            *
042400*----------------------------------------------------------------*
042500 410-ASSIGN-RANDOM-CLASS.
042600     MOVE 1 TO WS-RND-MIN.
042700     MOVE 5 TO WS-RND-MAX.
042800     PERFORM 415-RANDOM-INT-INCLUSIVE THRU 415-EXIT.
042900     MOVE WS-CLASS-TBL(WS-RND-RESULT)
043000         TO WC-CHAR-CLASS(WS-CHARS-COUNT).
043100 410-EXIT.
043200     EXIT.
043300*----------------------------------------------------------------*
043400*    NO TRAIT REQUESTED -- DRAW ONE OF THE SEVEN LITERAL TRAITS  *
043500*    (SAME SEVEN VALUES TOD-TRAIT-CODE NAMES IN TODMAPC).        *
043600*----------------------------------------------------------------*
043700 411-ASSIGN-RANDOM-TRAIT.
043800     MOVE 1 TO WS-RND-MIN.
043900     MOVE 7 TO WS-RND-MAX.
044000     PERFORM 415-RANDOM-INT-INCLUSIVE THRU 415-EXIT.
044100     MOVE WS-TRAIT-TBL(WS-RND-RESULT)
044200         TO WC-TRAIT(WS-CHARS-COUNT, 1).
044300 411-EXIT.
044400     EXIT.
044500*----------------------------------------------------------------*
044600*    GENERIC UNIFORM RANDOM INTEGER, WS-RND-MIN THRU WS-RND-MAX  *
044700*    INCLUSIVE -- SAME PATTERN AS TOD060'S 910-RANDOM-INT-       *
044800*    INCLUSIVE.  TODRAND RETURNS A FOUR-PLACE FRACTION, 0 THRU   *
044900*    0.9999, WHICH THE RECEIVING FIELD'S INTEGER PIC TRUNCATES   *
045000*    DOWN TO THE FLOORED RESULT.                                 *
045100*----------------------------------------------------------------*
045200 415-RANDOM-INT-INCLUSIVE.
045300     CALL 'TODRAND' USING WS-DICE-ROLL.
045400     COMPUTE WS-RND-RESULT =
045500         WS-RND-MIN +
045600             ((WS-RND-MAX - WS-RND-MIN + 1) * WS-DICE-ROLL).
045700 415-EXIT.
045800     EXIT.
045900*----------------------------------------------------------------*
046000 450-PRINT-DETAIL-LINE.
046100     MOVE SPACES TO RPT-DETAIL-LINE.
046200     MOVE REQ-USER-ID TO RPT-USER-ID.
046300     MOVE 1 TO WS-RESULT-WORD-IDX.
046400     EVALUATE WS-RESULT-CODE
046500         WHEN '00' MOVE 1 TO WS-RESULT-WORD-IDX
046600         WHEN '01' MOVE 2 TO WS-RESULT-WORD-IDX
046700         WHEN '02' MOVE 3 TO WS-RESULT-WORD-IDX
046800         WHEN '03' MOVE 4 TO WS-RESULT-WORD-IDX
046900         WHEN '04' MOVE 5 TO WS-RESULT-WORD-IDX
047000         WHEN '05' MOVE 6 TO WS-RESULT-WORD-IDX
047100     END-EVALUATE.
047200     MOVE WS-RESULT-WORD(WS-RESULT-WORD-IDX) TO RPT-RESULT.
047300     IF NOT RC-ACCEPTED
047400         MOVE 0 TO RPT-NEW-CHAR-ID
047500     END-IF.
047600     WRITE FD-RPT-REC FROM RPT-DETAIL-LINE.
047700 450-EXIT.
047800     EXIT.
047900*----------------------------------------------------------------*
048000 700-OPEN-FILES.
048100     OPEN INPUT  RECRUIT-REQ-FILE
048200          INPUT  USERS-FILE
048300          OUTPUT USERS-FILE-OUT
048400          INPUT  BLDGS-FILE
048500          OUTPUT BLDGS-FILE-OUT
048600          I-O    CHARS-FILE
048700          OUTPUT CHARS-FILE-OUT
048800          OUTPUT RPT-FILE.
048900     CLOSE CHARS-FILE.
049000     OPEN INPUT CHARS-FILE.
049100 700-EXIT.
049200     EXIT.
049300*----------------------------------------------------------------*
049400 710-LOAD-TABLES.
049500     READ USERS-FILE INTO WS-USERS-ROW(WS-USERS-COUNT + 1)
049600         AT END MOVE 'Y' TO WS-EOF-SWITCH
049700     END-READ.
049800     PERFORM 711-LOAD-ONE-USER THRU 711-EXIT
049900         UNTIL WS-AT-EOF.
050000     MOVE 'N' TO WS-EOF-SWITCH.
050100
050200     READ BLDGS-FILE INTO WS-BLDGS-ROW(WS-BLDGS-COUNT + 1)
050300         AT END MOVE 'Y' TO WS-EOF-SWITCH
050400     END-READ.
050500     PERFORM 712-LOAD-ONE-BLDG THRU 712-EXIT
050600         UNTIL WS-AT-EOF.
050700     MOVE 'N' TO WS-EOF-SWITCH.
050800
050900     READ CHARS-FILE INTO WS-CHARS-ROW(WS-CHARS-COUNT + 1)
051000         AT END MOVE 'Y' TO WS-EOF-SWITCH
051100     END-READ.
051200     PERFORM 713-LOAD-ONE-CHAR THRU 713-EXIT
051300         UNTIL WS-AT-EOF.
051400     MOVE 'N' TO WS-EOF-SWITCH.
051500 710-EXIT.
051600     EXIT.
051700*----------------------------------------------------------------*
051800 711-LOAD-ONE-USER.
051900     ADD 1 TO WS-USERS-COUNT.
052000     READ USERS-FILE INTO WS-USERS-ROW(WS-USERS-COUNT + 1)
052100         AT END MOVE 'Y' TO WS-EOF-SWITCH
052200     END-READ.
052300 711-EXIT.
052400     EXIT.
052500*----------------------------------------------------------------*
052600 712-LOAD-ONE-BLDG.
052700     ADD 1 TO WS-BLDGS-COUNT.
052800     READ BLDGS-FILE INTO WS-BLDGS-ROW(WS-BLDGS-COUNT + 1)
052900         AT END MOVE 'Y' TO WS-EOF-SWITCH
053000     END-READ.
053100 712-EXIT.
053200     EXIT.
053300*----------------------------------------------------------------*
053400 713-LOAD-ONE-CHAR.
053500     ADD 1 TO WS-CHARS-COUNT.
053600     IF WC-CHAR-ID(WS-CHARS-COUNT) >= WS-NEXT-CHAR-ID
053700         COMPUTE WS-NEXT-CHAR-ID =
053800             WC-CHAR-ID(WS-CHARS-COUNT) + 1
053900     END-IF.
054000     READ CHARS-FILE INTO WS-CHARS-ROW(WS-CHARS-COUNT + 1)
054100         AT END MOVE 'Y' TO WS-EOF-SWITCH
054200     END-READ.
054300 713-EXIT.
054400     EXIT.
054500*----------------------------------------------------------------*
054600 720-GET-RUN-TIMESTAMP.
054700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
054800     ACCEPT WS-RUN-TIME FROM TIME.
054900     COMPUTE WS-RUN-TIMESTAMP =
055000         (WS-RUN-CENT-YEAR * 10000000000)
055100       + (WS-RUN-MONTH     * 100000000)
055200       + (WS-RUN-DAY       * 1000000)
055300       + (WS-RUN-HOUR      * 10000)
055400       + (WS-RUN-MINUTE    * 100)
055500       +  WS-RUN-SECOND.
055600 720-EXIT.
055700     EXIT.
055800*----------------------------------------------------------------*
055900 730-READ-REQUEST.
056000     READ RECRUIT-REQ-FILE
056100         AT END MOVE 'Y' TO WS-EOF-SWITCH
056200     END-READ.
056300 730-EXIT.
056400     EXIT.
056500*----------------------------------------------------------------*
056600 740-REWRITE-MASTERS.
056700     PERFORM 741-REWRITE-ONE-USER THRU 741-EXIT
056800         VARYING WS-SCAN-IDX FROM 1 BY 1
056900             UNTIL WS-SCAN-IDX > WS-USERS-COUNT.
057000     PERFORM 742-REWRITE-ONE-BLDG THRU 742-EXIT
057100         VARYING WS-SCAN-IDX FROM 1 BY 1
057200             UNTIL WS-SCAN-IDX > WS-BLDGS-COUNT.
057300     PERFORM 743-REWRITE-ONE-CHAR THRU 743-EXIT
057400         VARYING WS-SCAN-IDX FROM 1 BY 1
057500             UNTIL WS-SCAN-IDX > WS-CHARS-COUNT.
057600 740-EXIT.
057700     EXIT.
057800*----------------------------------------------------------------*
057900 741-REWRITE-ONE-USER.
058000     MOVE WS-USERS-ROW(WS-SCAN-IDX) TO FD-USERS-OUT-REC.
058100     WRITE FD-USERS-OUT-REC.
058200 741-EXIT.
058300     EXIT.
058400*----------------------------------------------------------------*
058500 742-REWRITE-ONE-BLDG.
058600     MOVE WS-BLDGS-ROW(WS-SCAN-IDX) TO FD-BLDGS-OUT-REC.
058700     WRITE FD-BLDGS-OUT-REC.
058800 742-EXIT.
058900     EXIT.
059000*----------------------------------------------------------------*
059100 743-REWRITE-ONE-CHAR.
059200     MOVE WS-CHARS-ROW(WS-SCAN-IDX) TO FD-CHARS-OUT-REC.
059300     WRITE FD-CHARS-OUT-REC.
059400 743-EXIT.
059500     EXIT.
059600*----------------------------------------------------------------*
059700 790-CLOSE-FILES.
059800     CLOSE RECRUIT-REQ-FILE USERS-FILE USERS-FILE-OUT
059900           BLDGS-FILE BLDGS-FILE-OUT CHARS-FILE CHARS-FILE-OUT
060000           RPT-FILE.
060100 790-EXIT.
060200     EXIT.
060300*----------------------------------------------------------------*
060400 800-PRINT-TOTALS.
060500     MOVE SPACES TO RPT-TOTAL-LINE.
060600     MOVE WS-TOT-REQUESTS TO RPT-TOT-REQ.
060700     MOVE WS-TOT-ACCEPTED TO RPT-TOT-ACC.
060800     WRITE FD-RPT-REC FROM RPT-TOTAL-LINE.
060900 800-EXIT.
061000     EXIT.
