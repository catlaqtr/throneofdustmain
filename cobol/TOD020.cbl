000100*================================================================*
000200*  TOD020  --  BUILDING UPGRADE                                 *
000300*                                                                *
000400*  CALLED WITH ONE BUILDING ROW AND ITS OWNER'S USER ROW TO TRY  *
000500*  TO ADVANCE THAT BUILDING ONE LEVEL.  THE COST IS WOOD/STONE/  *
000600*  SCRAP ONLY -- GOLD IS NEVER SPENT ON AN UPGRADE, IT IS JUST   *
000700*  HANDED BACK TO THE CALLER IN LK-REMAINING-GOLD SO AN ON-LINE  *
000800*  SCREEN CAN REDISPLAY THE WALLET WITHOUT A SECOND CALL.        *
000900*                                                                *
001000*  NO BUILDING (OTHER THAN TOWN-HALL ITSELF) MAY BE CARRIED      *
001100*  ABOVE THE ACCOUNT'S TOWN-HALL LEVEL -- THE CALLER PASSES THE  *
001200*  CURRENT TOWN-HALL LEVEL IN LK-TOWNHALL-LEVEL SINCE THAT IS A  *
001300*  DIFFERENT BUILDINGS.DAT ROW THAN THE ONE BEING UPGRADED.      *
001400*                                                                *
001500*  LK-RETURN-CODE TELLS THE CALLER WHAT HAPPENED -- '00' THE     *
001600*  UPGRADE WENT THROUGH, '01' THE TOWN-HALL GATE REFUSED IT, OR  *
001700*  '02' THE ACCOUNT DID NOT HAVE THE WOOD/STONE/SCRAP.  ON '01'  *
001800*  OR '02' NOTHING ON EITHER RECORD IS CHANGED.                  *
001900*                                                                *
002000*  CALLED BY : THE BUILD-QUEUE REQUEST PROCESSOR (NOT PART OF    *
002100*              THIS SUITE -- SEE THE ON-LINE SYSTEM'S OWN LOAD   *
002200*              MODULE LIBRARY)                                   *
002300*----------------------------------------------------------------*
002400*  TD-0010  02/14/14  RSAYLES  INITIAL VERSION                   *
002500*  TD-0021  03/05/87  RSAYLES  ADDED TOWN-HALL LEVEL GATE PER    *
002600*                              ECONOMY-TEAM DESIGN NOTE 87-03    *
002700*  TD-0053  01/24/18  JMBAKER  COST RAMP CHANGED FROM A FLAT FEE *
002800*                              TO 40/35/15 TIMES TARGET LEVEL    *
002900*  TD-0069  06/07/18  JMBAKER  Y2K REVIEW -- NO DATE FIELDS IN   *
003000*                              THIS PROGRAM, NO CHANGE REQUIRED  *
003100*  TD-0121  02/16/23  DKOWALSKI 000-MAIN-LOGIC PUT BACK ON A     *
003200*                              GO TO 900-END-RTN GATE CHAIN --   *
003300*                              THE NESTED-IF VERSION REVIEWED    *
003400*                              CLEAN BUT DRIFTED FROM HOW THE    *
003500*                              REST OF THE SUITE HANDLES AN      *
003600*                              EARLY-OUT RETURN CODE (TICKET     *
003700*                              23-014)                           *
003800*================================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  TOD020.
004100 AUTHOR.  R SAYLES.
004200 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
004300 DATE-WRITTEN. 02/14/87.
004400 DATE-COMPILED.
004500 SECURITY.  NON-CONFIDENTIAL.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600     COPY TODWRKC.
005700*----------------------------------------------------------------*
005800*    COST CONSTANTS -- WOOD/STONE/SCRAP PER TARGET LEVEL.        *
005900*----------------------------------------------------------------*
006000 01  WS-COST-RATE-TABLE.
006100     05  WS-COST-RATE-WOOD       PIC 9(03)      COMP-3 VALUE 40.
006200     05  WS-COST-RATE-STONE      PIC 9(03)      COMP-3 VALUE 35.
006300     05  WS-COST-RATE-SCRAP      PIC 9(03)      COMP-3 VALUE 15.
006400 01  WS-COST-RATE-TABLE-R REDEFINES WS-COST-RATE-TABLE.
006500     05  WS-COST-RATE-TBL OCCURS 3 TIMES PIC 9(03) COMP-3.
006600 01  WS-TARGET-LEVEL              PIC 9(03)     COMP-3 VALUE 0.
006700 01  WS-COST-WOOD                 PIC S9(07)    COMP-3 VALUE 0.
006800 01  WS-COST-WOOD-DUMP REDEFINES WS-COST-WOOD PIC S9(07).
006900 01  WS-COST-STONE                PIC S9(07)    COMP-3 VALUE 0.
007000 01  WS-COST-STONE-DUMP REDEFINES WS-COST-STONE PIC S9(07).
007100 01  WS-COST-SCRAP                PIC S9(07)    COMP-3 VALUE 0.
007200 01  WS-AFFORD-SWITCH             PIC X(01)     VALUE 'Y'.
007300     88  WS-CAN-AFFORD                VALUE 'Y'.
007400*
007500 LINKAGE SECTION.
007600     COPY TODUSRC.
007700     COPY TODBLDC.
007800 01  LK-TOWNHALL-LEVEL            PIC 9(03).
007900 01  LK-RETURN-CODE                PIC X(02).
008000     88  RC-SUCCESS                   VALUE '00'.
008100     88  RC-MAX-LEVEL-REACHED         VALUE '01'.
008200     88  RC-INSUFFICIENT-RESOURCES    VALUE '02'.
008300 01  LK-REMAINING-GOLD             PIC S9(07) COMP-3.
008400*
008500 PROCEDURE DIVISION USING TOD-USER-REC, TOD-BLDG-REC,
008600         LK-TOWNHALL-LEVEL, LK-RETURN-CODE, LK-REMAINING-GOLD.
008700*----------------------------------------------------------------*
008800 000-MAIN-LOGIC.
008900     MOVE '00' TO LK-RETURN-CODE.
009000     COMPUTE WS-TARGET-LEVEL = BLD-BUILDING-LEVEL + 1.
009100
009200     PERFORM 100-CHECK-TOWNHALL-GATE THRU 100-EXIT.
009300     IF NOT RC-SUCCESS
009400         GO TO 900-END-RTN.
009500
009600     PERFORM 200-COMPUTE-COST THRU 200-EXIT.
009700     PERFORM 300-CHECK-AFFORDABLE THRU 300-EXIT.
009800     IF NOT RC-SUCCESS
009900         GO TO 900-END-RTN.
010000
010100     PERFORM 400-APPLY-UPGRADE THRU 400-EXIT.
010200
010300 900-END-RTN.
010400     MOVE USR-GOLD-QTY TO LK-REMAINING-GOLD.
010500
010600     GOBACK.
010700*----------------------------------------------------------------*
010800*    A BUILDING MAY NEVER BE CARRIED ABOVE THE ACCOUNT'S TOWN-   *
010900*    HALL LEVEL -- TOWN-HALL ITSELF IS NOT SUBJECT TO ITS OWN    *
011000*    GATE.                                                       *
011100*----------------------------------------------------------------*
011200 100-CHECK-TOWNHALL-GATE.
011300     IF NOT BLD-IS-TOWN-HALL
011400         IF WS-TARGET-LEVEL >= LK-TOWNHALL-LEVEL + 1
011500             MOVE '01' TO LK-RETURN-CODE
011600         END-IF
011700     END-IF.
011800 100-EXIT.
011900     EXIT.
012000*----------------------------------------------------------------*
012100 200-COMPUTE-COST.
012200     COMPUTE WS-COST-WOOD  =
012300         WS-COST-RATE-TBL(1) * WS-TARGET-LEVEL.
012400     COMPUTE WS-COST-STONE =
012500         WS-COST-RATE-TBL(2) * WS-TARGET-LEVEL.
012600     COMPUTE WS-COST-SCRAP =
012700         WS-COST-RATE-TBL(3) * WS-TARGET-LEVEL.
012800 200-EXIT.
012900     EXIT.
013000*----------------------------------------------------------------*
013100 300-CHECK-AFFORDABLE.
013200     MOVE 'Y' TO WS-AFFORD-SWITCH.
013300     IF USR-WOOD-QTY  < WS-COST-WOOD
013400         MOVE 'N' TO WS-AFFORD-SWITCH
013500     END-IF.
013600     IF USR-STONE-QTY < WS-COST-STONE
013700         MOVE 'N' TO WS-AFFORD-SWITCH
013800     END-IF.
013900     IF USR-SCRAP-QTY < WS-COST-SCRAP
014000         MOVE 'N' TO WS-AFFORD-SWITCH
014100     END-IF.
014200     IF NOT WS-CAN-AFFORD
014300         MOVE '02' TO LK-RETURN-CODE
014400     END-IF.
014500 300-EXIT.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 400-APPLY-UPGRADE.
014900     SUBTRACT WS-COST-WOOD  FROM USR-WOOD-QTY.
015000     SUBTRACT WS-COST-STONE FROM USR-STONE-QTY.
015100     SUBTRACT WS-COST-SCRAP FROM USR-SCRAP-QTY.
015200     MOVE WS-TARGET-LEVEL TO BLD-BUILDING-LEVEL.
015300 400-EXIT.
015400     EXIT.
