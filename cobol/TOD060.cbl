000100*================================================================*
000200*  TOD060  --  RESOLVE DUE RAIDS (CONTROL-BREAK BATCH STEP)      *
000300*                                                                *
000400*  NIGHTLY STEP.  NO INPUT REQUEST FILE -- THIS JOB WALKS EVERY  *
000500*  ROW ON RAIDS.DAT LOOKING FOR ANY RAID THAT IS STILL IN-       *
000600*  PROGRESS AND WHOSE END-TS HAS PASSED, AND RESOLVES IT.        *
000700*                                                                *
000800*  RESOLUTION ORDER PER RAID (SEE THE RULES BOOK, SECTIONS       *
000900*  A THRU H):                                                    *
001000*      1. AVERAGE SQUAD LEVEL AND TRAIT COUNTS                   *
001100*      2. RAID-FAIL ROLL (CALL TODRAND)                          *
001200*      3. IF SUCCESS, BASE LOOT ROLL AND TRAIT MULTIPLIER        *
001300*      4. PER-MEMBER DEATH ROLL (RUNS WHETHER OR NOT THE RAID    *
001400*         ITSELF SUCCEEDED)                                      *
001500*      5. OWN-SQUAD (UNTRUSTWORTHY) BETRAYAL, SUCCESS ONLY       *
001600*      6. ALLY BETRAYAL, ALLY-MODE AND SUCCESS ONLY              *
001700*      7. EXTRACTION ROLL, SUCCESS ONLY                          *
001800*      8. XP AND LEVEL-UP FOR EVERY MEMBER NOT KILLED
001900*      9. BANK THE LOOT (NEGATIVE FIGURES NEVER CREDITED)        *
002000*                                                                *
002100*  RAIDS.DAT, CHARACTERS.DAT AND USERS.DAT ARE ALL LOADED WHOLE  *
002200*  AND REWRITTEN WHOLE, THE SAME SHAPE AS TOD010/TOD030/TOD050.  *
002300*  BUILDINGS.DAT IS READ ONLY -- WE ONLY EVER NEED A RADAR LEVEL *
002400*  LOOKUP OUT OF IT, NEVER A WRITE-BACK.                         *
002500*----------------------------------------------------------------*
002600*  TD-0015  02/20/14  RSAYLES  INITIAL VERSION                   *
002700*  TD-0025  03/10/87  RSAYLES  ADDED THE OWN-SQUAD BETRAYAL PASS *
002800*  TD-0059  01/15/99  JMBAKER  Y2K REMEDIATION -- NOW CALLS      *
002900*                              TODELSEC FOR THE DUE-CHECK        *
003000*                              INSTEAD OF A RAW TIMESTAMP        *
003100*                              SUBTRACT (SEE MEMO 98-114)        *
003200*  TD-0108  07/28/21  LKPATEL  ADDED ALLY-MODE BETRAYAL AND THE  *
003300*                              EXTRACTION ROLL PER REQUEST       *
003400*                              21-209                            *
003500*  TD-0119  11/14/22  LKPATEL  ADDED THE FAILED-EXTRACTION       *
003600*                              COUNT TO THE CLOSE LINE (REQUEST  *
003700*                              22-061)                           *
003800*  TD-0120  02/14/23  DKOWALSKI WU-WOOD/STONE/SCRAP/GOLD-QTY,    *
003900*                              WC-CHAR-XP AND WR-LOOT-GOLD/      *
004000*                              WR-LOOT-SCRAP CHANGED FROM        *
004100*                              COMP-3 TO DISPLAY, WC-CHAR-NAME   *
004200*                              TRIMMED 60 TO 40, WR FILLER       *
004300*                              WIDENED 30 TO 45 (TICKET 23-009)  *
004400*                              -- FD-USERS-REC/-OUT-REC NOW 60,  *
004500*                              FD-CHARS-REC/-OUT-REC NOW 150,    *
004600*                              FD-RAIDS-REC/-OUT-REC NOW 180     *
004700*================================================================*
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.  TOD060.
005000 AUTHOR.  R SAYLES.
005100 INSTALLATION. THRONE OF DUST GAME SYSTEMS GROUP.
005200 DATE-WRITTEN. 02/20/87.
005300 DATE-COMPILED.
005400 SECURITY.  NON-CONFIDENTIAL.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT USERS-FILE ASSIGN TO USERSIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-USERS-STATUS.
006700     SELECT USERS-FILE-OUT ASSIGN TO USERSOUT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-USERS-STATUS.
007000     SELECT BLDGS-FILE ASSIGN TO BLDGSIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-BLDGS-STATUS.
007300     SELECT CHARS-FILE ASSIGN TO CHARSIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-CHARS-STATUS.
007600     SELECT CHARS-FILE-OUT ASSIGN TO CHARSOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-CHARS-STATUS.
007900     SELECT RAIDS-FILE ASSIGN TO RAIDSIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-RAIDS-STATUS.
008200     SELECT RAIDS-FILE-OUT ASSIGN TO RAIDSOUT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-RAIDS-STATUS.
008500     SELECT RPT-FILE ASSIGN TO RESOLVERPT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-RPT-STATUS.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  USERS-FILE
009200     RECORDING MODE IS F.
009300 01  FD-USERS-REC                PIC X(60).
009400 FD  USERS-FILE-OUT
009500     RECORDING MODE IS F.
009600 01  FD-USERS-OUT-REC            PIC X(60).
009700 FD  BLDGS-FILE
009800     RECORDING MODE IS F.
009900 01  FD-BLDGS-REC                PIC X(60).
010000 FD  CHARS-FILE
010100     RECORDING MODE IS F.
010200 01  FD-CHARS-REC                PIC X(150).
010300 FD  CHARS-FILE-OUT
010400     RECORDING MODE IS F.
010500 01  FD-CHARS-OUT-REC            PIC X(150).
010600 FD  RAIDS-FILE
010700     RECORDING MODE IS F.
010800 01  FD-RAIDS-REC                PIC X(180).
010900 FD  RAIDS-FILE-OUT
011000     RECORDING MODE IS F.
011100 01  FD-RAIDS-OUT-REC            PIC X(180).
011200 FD  RPT-FILE
011300     RECORDING MODE IS F.
011400 01  FD-RPT-REC                  PIC X(132).
011500*
011600 WORKING-STORAGE SECTION.
011700     COPY TODWRKC.
011800     COPY TODMAPC.
011900*----------------------------------------------------------------*
012000*    USERS.DAT IN MEMORY -- GOLD/SCRAP CREDITED AT STEP 9.       *
012100*----------------------------------------------------------------*
012200 01  WS-USERS-TABLE-CTL.
012300     05  WS-USERS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
012400 01  WS-USERS-TABLE.
012500     05  WS-USERS-ROW OCCURS 1 TO 5000 TIMES
012600                     DEPENDING ON WS-USERS-COUNT
012700                     ASCENDING KEY IS WU-USER-ID
012800                     INDEXED BY WU-IDX.
012900         10  WU-USER-ID          PIC 9(09).
013000         10  WU-WOOD-QTY         PIC 9(07).
013100         10  WU-STONE-QTY        PIC 9(07).
013200         10  WU-SCRAP-QTY        PIC 9(07).
013300         10  WU-GOLD-QTY         PIC 9(07).
013400         10  WU-LAST-COLL-TS     PIC 9(14).
013500         10  FILLER              PIC X(09).
013600*----------------------------------------------------------------*
013700*    BUILDINGS.DAT IN MEMORY, READ ONLY -- RADAR LEVEL LOOKUP    *
013800*    FOR THE ALLY-BETRAYAL CHANCE IN STEP 6.                     *
013900*----------------------------------------------------------------*
014000 01  WS-BLDGS-TABLE-CTL.
014100     05  WS-BLDGS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
014200 01  WS-BLDGS-TABLE.
014300     05  WS-BLDGS-ROW OCCURS 1 TO 3000 TIMES
014400                     DEPENDING ON WS-BLDGS-COUNT
014500                     ASCENDING KEY IS WB-USER-ID WB-BUILDING-TYPE
014600                     INDEXED BY WB-IDX.
014700         10  WB-USER-ID          PIC 9(09).
014800         10  WB-BUILDING-TYPE    PIC X(12).
014900         10  WB-BUILDING-LEVEL   PIC 9(03).
015000         10  WB-LAST-COLL-TS     PIC 9(14).
015100         10  WB-LAST-ACTION-TS   PIC 9(14).
015200         10  WB-RECRUITS-COUNT   PIC 9(05).
015300         10  FILLER              PIC X(03).
015400*----------------------------------------------------------------*
015500*    CHARACTERS.DAT IN MEMORY -- STATUS, XP, LEVEL ALL CHANGE    *
015600*    DURING RESOLUTION SO THE WHOLE TABLE IS REWRITTEN.          *
015700*----------------------------------------------------------------*
015800 01  WS-CHARS-TABLE-CTL.
015900     05  WS-CHARS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
016000 01  WS-CHARS-TABLE.
016100     05  WS-CHARS-ROW OCCURS 1 TO 20000 TIMES
016200                     DEPENDING ON WS-CHARS-COUNT
016300                     ASCENDING KEY IS WC-CHAR-ID
016400                     INDEXED BY WC-IDX.
016500         10  WC-CHAR-ID          PIC 9(09).
016600         10  WC-USER-ID          PIC 9(09).
016700         10  WC-CHAR-NAME        PIC X(40).
016800         10  WC-CHAR-CLASS       PIC X(20).
016900         10  WC-CHAR-STATUS      PIC X(10).
017000         10  WC-CHAR-LEVEL       PIC 9(03).
017100         10  WC-CHAR-XP          PIC 9(07).
017200         10  WC-TRAIT-TBL OCCURS 3 TIMES.
017300             15  WC-TRAIT        PIC X(15).
017400         10  FILLER              PIC X(07).
017500*----------------------------------------------------------------*
017600*    RAIDS.DAT IN MEMORY -- THE ROW IS REWRITTEN IN PLACE AT     *
017700*    STEP 398 ONCE RESOLUTION IS COMPLETE.                       *
017800*----------------------------------------------------------------*
017900 01  WS-RAIDS-TABLE-CTL.
018000     05  WS-RAIDS-COUNT          PIC 9(05)      COMP-3 VALUE 0.
018100 01  WS-RAIDS-TABLE.
018200     05  WS-RAIDS-ROW OCCURS 1 TO 10000 TIMES
018300                     DEPENDING ON WS-RAIDS-COUNT
018400                     INDEXED BY WR-IDX.
018500         10  WR-RAID-ID          PIC 9(09).
018600         10  WR-USER-ID          PIC 9(09).
018700         10  WR-MAP-CODE         PIC X(20).
018800         10  WR-RAID-STATUS      PIC X(12).
018900         10  WR-ALLY-MODE-FLAG   PIC X(01).
019000         10  WR-START-TS         PIC 9(14).
019100         10  WR-END-TS           PIC 9(14).
019200         10  WR-MEMBER-TBL OCCURS 4 TIMES.
019300             15  WR-MEMBER-CHAR-ID PIC 9(09).
019400         10  WR-MEMBER-COUNT     PIC 9(01).
019500         10  WR-SUCCESS-FLAG     PIC X(01).
019600         10  WR-LOOT-GOLD        PIC S9(07).
019700         10  WR-LOOT-SCRAP       PIC S9(07).
019800         10  WR-BETRAYAL-FLAG    PIC X(01).
019900         10  WR-EXTRACTION-FLAG  PIC X(01).
020000         10  WR-CASUALTIES       PIC 9(02).
020100         10  FILLER              PIC X(45).
020200*----------------------------------------------------------------*
020300*    RUN TIMESTAMP AND PER-RAID DUE CHECK.                       *
020400*----------------------------------------------------------------*
020500 01  WS-ELAPSED-SECONDS          PIC S9(09)     COMP-3 VALUE 0.
020600 01  WS-DUE-SWITCH               PIC X(01)      VALUE 'N'.
020700     88  WS-RAID-IS-DUE              VALUE 'Y'.
020800*----------------------------------------------------------------*
020900*    PER-RAID WORK AREA -- CLEARED AT THE TOP OF EVERY RAID BY   *
021000*    315-INIT-RAID-WORK BEFORE THE SQUAD IS LOADED.              *
021100*----------------------------------------------------------------*
021200 01  WS-MEMBER-IDX-TBL.
021300     05  WS-MEMBER-IDX OCCURS 4 TIMES PIC 9(05) COMP-3.
021400 01  WS-ALIVE-IDX-TBL.
021500     05  WS-ALIVE-IDX OCCURS 4 TIMES PIC 9(05) COMP-3.
021600 01  WS-ALIVE-COUNT               PIC 9(01)      COMP-3 VALUE 0.
021700 01  WS-PICK-ALIVE                PIC 9(01)      COMP-3 VALUE 0.
021800 01  WS-TOTAL-LEVEL               PIC S9(05)     COMP-3 VALUE 0.
021900 01  WS-AVG-LEVEL                 PIC S9(03)V9(02) COMP-3 VALUE 0.
022000 01  WS-AVG-LEVEL-DUMP REDEFINES WS-AVG-LEVEL PIC S9(05).
022100 01  WS-CAUTIOUS-CNT              PIC 9(01)      COMP-3 VALUE 0.
022200 01  WS-RECKLESS-CNT              PIC 9(01)      COMP-3 VALUE 0.
022300 01  WS-STEADY-CNT                PIC 9(01)      COMP-3 VALUE 0.
022400 01  WS-LOOTER-CNT                PIC 9(01)      COMP-3 VALUE 0.
022500 01  WS-SCOUTS-CNT                PIC 9(01)      COMP-3 VALUE 0.
022600 01  WS-TRAIT-IDX                 PIC 9(01)      COMP-3 VALUE 0.
022700 01  WS-OVERALL-MINUS             PIC S9(01)V9(4) COMP-3 VALUE 0.
022800 01  WS-OVERALL-PLUS              PIC S9(01)V9(4) COMP-3 VALUE 0.
022900 01  WS-RADAR-LEVEL               PIC 9(03)      COMP-3 VALUE 0.
023000*----------------------------------------------------------------*
023100*    CLAMP HELPER -- 900-CLAMP-PROBABILITY CLAMPS WS-CLAMP-WORK  *
023200*    BETWEEN WS-CLAMP-MIN AND WS-CLAMP-MAX.  CALLER LOADS THE    *
023300*    THREE FIELDS, PERFORMS THE PARAGRAPH, THEN MOVES THE        *
023400*    RESULT BACK OUT OF WS-CLAMP-WORK.                           *
023500*----------------------------------------------------------------*
023600 01  WS-CLAMP-WORK                PIC S9(02)V9(4) COMP-3 VALUE 0.
023700 01  WS-CLAMP-MIN                 PIC 9(01)V9(4) COMP-3 VALUE 0.
023800 01  WS-CLAMP-MAX                 PIC 9(01)V9(4) COMP-3 VALUE 0.
023900*----------------------------------------------------------------*
024000*    RANDOM-INT-INCLUSIVE HELPER -- 910-RANDOM-INT-INCLUSIVE     *
024100*    RETURNS AN INTEGER IN WS-RND-MIN THRU WS-RND-MAX INCLUSIVE. *
024200*----------------------------------------------------------------*
024300 01  WS-DICE-ROLL                 PIC 9V9(4)     VALUE 0.
024400 01  WS-RND-MIN                   PIC 9(05)      COMP-3 VALUE 0.
024500 01  WS-RND-MAX                   PIC 9(05)      COMP-3 VALUE 0.
024600 01  WS-RND-RESULT                PIC 9(05)      COMP-3 VALUE 0.
024700*----------------------------------------------------------------*
024800*    RAID-FAIL / EXTRACT-FAIL / DEATH / BETRAY WORK PERCENTAGES. *
024900*----------------------------------------------------------------*
025000 01  WS-RAID-FAIL-PCT             PIC S9(02)V9(4) COMP-3 VALUE 0.
025100 01  WS-RAID-FAIL-DUMP REDEFINES WS-RAID-FAIL-PCT PIC S9(06).
025200 01  WS-EXTRACT-FAIL-PCT          PIC S9(02)V9(4) COMP-3 VALUE 0.
025300 01  WS-BASE-DEATH                PIC 9(01)V9(4) COMP-3 VALUE 0.
025400 01  WS-DEATH-CHANCE              PIC S9(02)V9(4) COMP-3 VALUE 0.
025500 01  WS-BETRAY-CHANCE             PIC S9(02)V9(4) COMP-3 VALUE 0.
025600*----------------------------------------------------------------*
025700*    SUCCESS / BETRAYAL / EXTRACTION SWITCHES FOR THE RAID NOW   *
025800*    BEING RESOLVED -- MOVED OUT TO WR-xxx-FLAG AT STEP 398.     *
025900*----------------------------------------------------------------*
026000 01  WS-SUCCESS-SWITCH            PIC X(01)      VALUE 'N'.
026100     88  WS-RAID-SUCCEEDED            VALUE 'Y'.
026200 01  WS-BETRAYAL-SWITCH           PIC X(01)      VALUE 'N'.
026300 01  WS-EXTRACTION-SWITCH         PIC X(01)      VALUE 'N'.
026400 01  WS-UNTRUSTWORTHY-SWITCH      PIC X(01)      VALUE 'N'.
026500 01  WS-MEDIC-PRESENT-SWITCH      PIC X(01)      VALUE 'N'.
026600*----------------------------------------------------------------*
026700*    LOOT WORK FIELDS.  WS-LOOT-GOLD-W/WS-LOOT-SCRAP-W CARRY     *
026800*    THE RUNNING (POSSIBLY NEGATIVE) FIGURE THROUGH STEPS 3      *
026900*    THRU 9; THE RAID ROW STORES THIS UNCLAMPED VALUE, WHILE     *
027000*    THE WALLET ONLY EVER RECEIVES THE CLAMPED, MAX-OF-ZERO CUT. *
027100*----------------------------------------------------------------*
027200 01  WS-LOOT-GOLD-BASE            PIC S9(05)     COMP-3 VALUE 0.
027300 01  WS-LOOT-SCRAP-BASE           PIC S9(05)     COMP-3 VALUE 0.
027400 01  WS-LOOT-MULTIPLIER           PIC S9(01)V9(4) COMP-3 VALUE 0.
027500 01  WS-LOOT-GOLD-W               PIC S9(07)     COMP-3 VALUE 0.
027600 01  WS-LOOT-GOLD-DUMP REDEFINES WS-LOOT-GOLD-W PIC S9(07).
027700 01  WS-LOOT-SCRAP-W              PIC S9(07)     COMP-3 VALUE 0.
027800 01  WS-LOOT-REDUCE-GOLD          PIC S9(07)     COMP-3 VALUE 0.
027900 01  WS-LOOT-REDUCE-SCRAP         PIC S9(07)     COMP-3 VALUE 0.
028000 01  WS-BANKED-GOLD               PIC S9(07)     COMP-3 VALUE 0.
028100 01  WS-BANKED-SCRAP              PIC S9(07)     COMP-3 VALUE 0.
028200 01  WS-CASUALTIES-W              PIC 9(02)      COMP-3 VALUE 0.
028300 01  WS-XP-GAIN                   PIC 9(02)      COMP-3 VALUE 0.
028400 01  WS-SCAN-IDX                  PIC 9(05)      COMP-3 VALUE 0.
028500*----------------------------------------------------------------*
028600*    PER-RAID REPORT DETAIL LINE.                                *
028700*----------------------------------------------------------------*
028800 01  RPT-DETAIL-LINE.
028900     05  RPT-RAID-ID              PIC 9(09).
029000     05  FILLER                   PIC X(02) VALUE SPACES.
029100     05  RPT-USER-ID              PIC 9(09).
029200     05  FILLER                   PIC X(02) VALUE SPACES.
029300     05  RPT-MAP-CODE             PIC X(20).
029400     05  FILLER                   PIC X(02) VALUE SPACES.
029500     05  RPT-SUCCESS              PIC X(03).
029600     05  FILLER                   PIC X(02) VALUE SPACES.
029700     05  RPT-LOOT-GOLD            PIC -(6)9.
029800     05  FILLER                   PIC X(02) VALUE SPACES.
029900     05  RPT-LOOT-SCRAP           PIC -(6)9.
030000     05  FILLER                   PIC X(02) VALUE SPACES.
030100     05  RPT-CASUALTIES           PIC 9(02).
030200     05  FILLER                   PIC X(02) VALUE SPACES.
030300     05  RPT-BETRAYAL             PIC X(03).
030400     05  FILLER                   PIC X(02) VALUE SPACES.
030500     05  RPT-EXTRACTED            PIC X(03).
030600     05  FILLER                   PIC X(53) VALUE SPACES.
030700*----------------------------------------------------------------*
030800*    CLOSING CONTROL-TOTAL LINE.                                 *
030900*----------------------------------------------------------------*
031000 01  RPT-TOTAL-LINE.
031100     05  FILLER                   PIC X(14) VALUE
031200         'RAIDS RSLVD: '.
031300     05  RPT-TOT-RAIDS            PIC ZZZZ9.
031400     05  FILLER                   PIC X(03) VALUE SPACES.
031500     05  FILLER                   PIC X(11) VALUE
031600         'GOLD TOT: '.
031700     05  RPT-TOT-GOLD             PIC -(8)9.
031800     05  FILLER                   PIC X(03) VALUE SPACES.
031900     05  FILLER                   PIC X(12) VALUE
032000         'SCRAP TOT: '.
032100     05  RPT-TOT-SCRAP            PIC -(8)9.
032200     05  FILLER                   PIC X(03) VALUE SPACES.
032300     05  FILLER                   PIC X(12) VALUE
032400         'CASUALTIES: '.
032500     05  RPT-TOT-CASUALTIES       PIC ZZZZ9.
032600     05  FILLER                   PIC X(03) VALUE SPACES.
032700     05  FILLER                   PIC X(12) VALUE
032800         'BETRAYALS: '.
032900     05  RPT-TOT-BETRAYALS        PIC ZZZZ9.
033000     05  FILLER                   PIC X(03) VALUE SPACES.
033100     05  FILLER                   PIC X(12) VALUE
033200         'FAILED EXT:'.
033300     05  RPT-TOT-FAIL-EXT         PIC ZZZZ9.
033400     05  FILLER                   PIC X(06) VALUE SPACES.
033500*
033600 PROCEDURE DIVISION.
033700*----------------------------------------------------------------*
033800 000-MAIN-LOGIC.
033900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
034000     PERFORM 710-LOAD-TABLES THRU 710-EXIT.
034100     PERFORM 720-GET-RUN-TIMESTAMP THRU 720-EXIT.
034200
034300     PERFORM 300-RESOLVE-ONE-RAID THRU 300-EXIT
034400         VARYING WR-IDX FROM 1 BY 1
034500             UNTIL WR-IDX > WS-RAIDS-COUNT.
034600
034700     PERFORM 740-REWRITE-MASTERS THRU 740-EXIT.
034800     PERFORM 800-PRINT-TOTALS THRU 800-EXIT.
034900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
035000
035100     STOP RUN.
035200*----------------------------------------------------------------*
035300*    A RAID IS ONLY TOUCHED IF IT IS NOT ALREADY RESOLVED AND
035400*    ITS END-TS HAS PASSED.  EVERYTHING ELSE IN THIS PARAGRAPH
035500*    RUNS AGAINST WR-IDX, THE CURRENT RAID ROW.                  *
035600*----------------------------------------------------------------*
035700 300-RESOLVE-ONE-RAID.
035800     IF WR-RAID-STATUS(WR-IDX) NOT = 'RESOLVED'
035900         PERFORM 310-CHECK-DUE THRU 310-EXIT
036000         IF WS-RAID-IS-DUE
036100             PERFORM 315-INIT-RAID-WORK THRU 315-EXIT
036200             PERFORM 325-FIND-MAP THRU 325-EXIT
036300             PERFORM 320-LOAD-SQUAD THRU 320-EXIT
036400             PERFORM 330-RAID-FAIL-ROLL THRU 330-EXIT
036500             PERFORM 340-LOOT-ROLL THRU 340-EXIT
036600             PERFORM 350-DEATH-ROLLS THRU 350-EXIT
036700             PERFORM 360-OWN-BETRAYAL THRU 360-EXIT
036800             PERFORM 370-ALLY-BETRAYAL THRU 370-EXIT
036900             PERFORM 380-EXTRACTION THRU 380-EXIT
037000             PERFORM 390-XP-AND-LEVEL THRU 390-EXIT
037100             PERFORM 395-FINAL-BANKING THRU 395-EXIT
037200             PERFORM 398-CLOSE-OUT-RAID THRU 398-EXIT
037300             PERFORM 450-PRINT-DETAIL-LINE THRU 450-EXIT
037400         END-IF
037500     END-IF.
037600 300-EXIT.
037700     EXIT.
037800*----------------------------------------------------------------*
037900*    CALL TODELSEC TO GET THE ELAPSED SECONDS FROM THE RAID'S    *
038000*    END-TS TO RIGHT NOW.  ZERO OR POSITIVE MEANS DUE.           *
038100*----------------------------------------------------------------*
038200 310-CHECK-DUE.
038300     MOVE 'N' TO WS-DUE-SWITCH.
038400     CALL 'TODELSEC' USING WR-END-TS(WR-IDX), WS-RUN-TIMESTAMP,
038500         WS-ELAPSED-SECONDS.
038600     IF WS-ELAPSED-SECONDS NOT < 0
038700         MOVE 'Y' TO WS-DUE-SWITCH
038800     END-IF.
038900 310-EXIT.
039000     EXIT.
039100*----------------------------------------------------------------*
039200 315-INIT-RAID-WORK.
039300     MOVE 0   TO WS-TOTAL-LEVEL.
039400     MOVE 0   TO WS-AVG-LEVEL.
039500     MOVE 0   TO WS-CAUTIOUS-CNT.
039600     MOVE 0   TO WS-RECKLESS-CNT.
039700     MOVE 0   TO WS-STEADY-CNT.
039800     MOVE 0   TO WS-LOOTER-CNT.
039900     MOVE 0   TO WS-SCOUTS-CNT.
040000     MOVE 0   TO WS-OVERALL-MINUS.
040100     MOVE 0   TO WS-OVERALL-PLUS.
040200     MOVE 0   TO WS-RADAR-LEVEL.
040300     MOVE 0   TO WS-CASUALTIES-W.
040400     MOVE 0   TO WS-LOOT-GOLD-W.
040500     MOVE 0   TO WS-LOOT-SCRAP-W.
040600     MOVE 'N' TO WS-SUCCESS-SWITCH.
040700     MOVE 'N' TO WS-BETRAYAL-SWITCH.
040800     MOVE 'N' TO WS-EXTRACTION-SWITCH.
040900 315-EXIT.
041000     EXIT.
041100*----------------------------------------------------------------*
041200 325-FIND-MAP.
041300     SET TOD-MAP-IDX TO 1.
041400     SEARCH ALL TOD-MAP-IDX
041500         WHEN TOD-MAP-CODE(TOD-MAP-IDX) = WR-MAP-CODE(WR-IDX)
041600             CONTINUE
041700     END-SEARCH.
041800 325-EXIT.
041900     EXIT.
042000*----------------------------------------------------------------*
042100*    LOAD EACH SQUAD MEMBER'S TABLE INDEX, ACCUMULATE THE LEVEL  *
042200*    TOTAL AND THE TRAIT COUNTS USED BY STEPS 2/3/7 BELOW, AND   *
042300*    LOOK UP THE CALLER'S RADAR LEVEL (ZERO IF NOT BUILT).       *
042400*----------------------------------------------------------------*
042500 320-LOAD-SQUAD.
042600     PERFORM 321-LOAD-ONE-MEMBER THRU 321-EXIT
042700         VARYING WS-SCAN-IDX FROM 1 BY 1
042800             UNTIL WS-SCAN-IDX > WR-MEMBER-COUNT(WR-IDX).
042900
043000     COMPUTE WS-AVG-LEVEL ROUNDED =
043100         WS-TOTAL-LEVEL / WR-MEMBER-COUNT(WR-IDX).
043200     COMPUTE WS-OVERALL-MINUS = 0.05 * WS-CAUTIOUS-CNT.
043300     COMPUTE WS-OVERALL-PLUS  = 0.05 * WS-RECKLESS-CNT.
043400
043500     MOVE 'N' TO WS-FOUND-SWITCH.
043600     IF WS-BLDGS-COUNT > 0
043700         SET WB-IDX TO 1
043800         SEARCH ALL WB-IDX
043900             WHEN WB-USER-ID(WB-IDX) = WR-USER-ID(WR-IDX)
044000              AND WB-BUILDING-TYPE(WB-IDX) = 'RADAR'
044100                 MOVE 'Y' TO WS-FOUND-SWITCH
044200         END-SEARCH
044300     END-IF.
044400     IF WS-REC-FOUND
044500         MOVE WB-BUILDING-LEVEL(WB-IDX) TO WS-RADAR-LEVEL
044600     END-IF.
044700 320-EXIT.
044800     EXIT.
044900*----------------------------------------------------------------*
045000 321-LOAD-ONE-MEMBER.
045100     SET WC-IDX TO 1.
045200     SEARCH ALL WC-IDX
045300         WHEN WC-CHAR-ID(WC-IDX) =
045400                 WR-MEMBER-CHAR-ID(WR-IDX, WS-SCAN-IDX)
045500             SET WS-MEMBER-IDX(WS-SCAN-IDX) TO WC-IDX
045600     END-SEARCH.
045700     ADD WC-CHAR-LEVEL(WC-IDX) TO WS-TOTAL-LEVEL.
045800
045900     PERFORM 322-COUNT-ONE-TRAIT THRU 322-EXIT
046000         VARYING WS-TRAIT-IDX FROM 1 BY 1
046100             UNTIL WS-TRAIT-IDX > 3.
046200 321-EXIT.
046300     EXIT.
046400*----------------------------------------------------------------*
046500 322-COUNT-ONE-TRAIT.
046600     MOVE WC-TRAIT(WC-IDX, WS-TRAIT-IDX) TO TOD-TRAIT-CODE.
046700     IF TOD-TRAIT-CAUTIOUS
046800         ADD 1 TO WS-CAUTIOUS-CNT
046900     END-IF.
047000     IF TOD-TRAIT-RECKLESS
047100         ADD 1 TO WS-RECKLESS-CNT
047200     END-IF.
047300     IF TOD-TRAIT-STEADY-HAND
047400         ADD 1 TO WS-STEADY-CNT
047500     END-IF.
047600     IF TOD-TRAIT-LOOTER
047700         ADD 1 TO WS-LOOTER-CNT
047800     END-IF.
047900     IF TOD-TRAIT-SCOUTS-EYE
048000         ADD 1 TO WS-SCOUTS-CNT
048100     END-IF.
048200 322-EXIT.
048300     EXIT.
048400*----------------------------------------------------------------*
048500*    SECTION A -- RAID-FAIL ROLL.                                *
048600*----------------------------------------------------------------*
048700 330-RAID-FAIL-ROLL.
048800     MOVE TOD-MAP-BASE-RAID-FAIL(TOD-MAP-IDX)
048900         TO WS-RAID-FAIL-PCT.
049000     IF WR-ALLY-MODE-FLAG(WR-IDX) = 'Y'
049100         SUBTRACT 0.15 FROM WS-RAID-FAIL-PCT
049200     END-IF.
049300     COMPUTE WS-RAID-FAIL-PCT =
049400         WS-RAID-FAIL-PCT - (0.005 * WS-AVG-LEVEL).
049500     SUBTRACT WS-OVERALL-MINUS FROM WS-RAID-FAIL-PCT.
049600     ADD      WS-OVERALL-PLUS  TO   WS-RAID-FAIL-PCT.
049700     COMPUTE WS-RAID-FAIL-PCT =
049800         WS-RAID-FAIL-PCT - (0.05 * WS-STEADY-CNT).
049900
050000     MOVE WS-RAID-FAIL-PCT TO WS-CLAMP-WORK.
050100     MOVE 0.05 TO WS-CLAMP-MIN.
050200     MOVE 0.95 TO WS-CLAMP-MAX.
050300     PERFORM 900-CLAMP-PROBABILITY THRU 900-EXIT.
050400     MOVE WS-CLAMP-WORK TO WS-RAID-FAIL-PCT.
050500
050600     CALL 'TODRAND' USING WS-DICE-ROLL.
050700     IF WS-DICE-ROLL < WS-RAID-FAIL-PCT
050800         MOVE 'N' TO WS-SUCCESS-SWITCH
050900     ELSE
051000         MOVE 'Y' TO WS-SUCCESS-SWITCH
051100     END-IF.
051200 330-EXIT.
051300     EXIT.
051400*----------------------------------------------------------------*
051500*    SECTION B -- IF SUCCESS, BASE LOOT ROLL AND TRAIT-DRIVEN    *
051600*    MULTIPLIER.  A FAILED RAID CARRIES ZERO LOOT INTO STEP 4.   *
051700*----------------------------------------------------------------*
051800 340-LOOT-ROLL.
051900     IF WS-RAID-SUCCEEDED
052000         MOVE TOD-MAP-GOLD-MIN(TOD-MAP-IDX) TO WS-RND-MIN
052100         MOVE TOD-MAP-GOLD-MAX(TOD-MAP-IDX) TO WS-RND-MAX
052200         PERFORM 910-RANDOM-INT-INCLUSIVE THRU 910-EXIT
052300         MOVE WS-RND-RESULT TO WS-LOOT-GOLD-BASE
052400
052500         MOVE TOD-MAP-SCRAP-MIN(TOD-MAP-IDX) TO WS-RND-MIN
052600         MOVE TOD-MAP-SCRAP-MAX(TOD-MAP-IDX) TO WS-RND-MAX
052700         PERFORM 910-RANDOM-INT-INCLUSIVE THRU 910-EXIT
052800         MOVE WS-RND-RESULT TO WS-LOOT-SCRAP-BASE
052900
053000         COMPUTE WS-LOOT-MULTIPLIER =
053100             1 + (0.15 * WS-LOOTER-CNT) -
053200                 (0.10 * WS-CAUTIOUS-CNT) +
053300                 (0.10 * WS-RECKLESS-CNT)
053400
053500         COMPUTE WS-LOOT-GOLD-W ROUNDED =
053600             WS-LOOT-GOLD-BASE * WS-LOOT-MULTIPLIER
053700         COMPUTE WS-LOOT-SCRAP-W ROUNDED =
053800             WS-LOOT-SCRAP-BASE * WS-LOOT-MULTIPLIER.
053900     ELSE
054000         MOVE 0 TO WS-LOOT-GOLD-W
054100         MOVE 0 TO WS-LOOT-SCRAP-W
054200     END-IF.
054300 340-EXIT.
054400     EXIT.
054500*----------------------------------------------------------------*
054600*    SECTION C -- PER-MEMBER DEATH ROLL.  THIS PASS RUNS NO      *
054700*    MATTER WHAT THE RAID-FAIL ROLL CAME OUT TO.  OVERALL-MINUS  *
054800*    AND OVERALL-PLUS FROM SECTION A DO NOT APPLY HERE.          *
054900*----------------------------------------------------------------*
055000 350-DEATH-ROLLS.
055100     EVALUATE TRUE
055200         WHEN TOD-MAP-EASY
055300             MOVE 0.05 TO WS-BASE-DEATH
055400         WHEN TOD-MAP-NORMAL
055500             MOVE 0.10 TO WS-BASE-DEATH
055600         WHEN TOD-MAP-HARD
055700             MOVE 0.20 TO WS-BASE-DEATH
055800     END-EVALUATE.
055900     PERFORM 351-DEATH-ROLL-ONE THRU 351-EXIT
056000         VARYING WS-SCAN-IDX FROM 1 BY 1
056100             UNTIL WS-SCAN-IDX > WR-MEMBER-COUNT(WR-IDX).
056200 350-EXIT.
056300     EXIT.
056400*----------------------------------------------------------------*
056500 351-DEATH-ROLL-ONE.
056600     SET WC-IDX TO WS-MEMBER-IDX(WS-SCAN-IDX).
056700     COMPUTE WS-DEATH-CHANCE =
056800         WS-BASE-DEATH - (0.01 * WC-CHAR-LEVEL(WC-IDX)).
056900     MOVE WS-DEATH-CHANCE TO WS-CLAMP-WORK.
057000     MOVE 0.01 TO WS-CLAMP-MIN.
057100     MOVE 0.30 TO WS-CLAMP-MAX.
057200     PERFORM 900-CLAMP-PROBABILITY THRU 900-EXIT.
057300     MOVE WS-CLAMP-WORK TO WS-DEATH-CHANCE.
057400
057500     CALL 'TODRAND' USING WS-DICE-ROLL.
057600     IF WS-DICE-ROLL < WS-DEATH-CHANCE
057700         MOVE 'DEAD' TO WC-CHAR-STATUS(WC-IDX)
057800         ADD 1 TO WS-CASUALTIES-W
057900     ELSE
058000         MOVE 'IDLE' TO WC-CHAR-STATUS(WC-IDX)
058100     END-IF.
058200 351-EXIT.
058300     EXIT.
058400*----------------------------------------------------------------*
058500*    SECTION D -- OWN-SQUAD (UNTRUSTWORTHY) BETRAYAL.  SUCCESS   *
058600*    ONLY.  EACH SURVIVING UNTRUSTWORTHY MEMBER IS TESTED IN     *
058700*    SQUAD ORDER -- THIS PASS DOES NOT TOUCH WR-BETRAYAL-FLAG,   *
058800*    THAT FLAG BELONGS TO THE ALLY-BETRAYAL PASS ALONE.          *
058900*----------------------------------------------------------------*
059000 360-OWN-BETRAYAL.
059100     IF WS-RAID-SUCCEEDED
059200         PERFORM 361-OWN-BETRAYAL-ONE THRU 361-EXIT
059300             VARYING WS-SCAN-IDX FROM 1 BY 1
059400                 UNTIL WS-SCAN-IDX > WR-MEMBER-COUNT(WR-IDX)
059500     END-IF.
059600 360-EXIT.
059700     EXIT.
059800*----------------------------------------------------------------*
059900 361-OWN-BETRAYAL-ONE.
060000     SET WC-IDX TO WS-MEMBER-IDX(WS-SCAN-IDX).
060100     MOVE 'N' TO WS-UNTRUSTWORTHY-SWITCH.
060200     IF WC-CHAR-STATUS(WC-IDX) = 'IDLE'
060300         PERFORM 362-SCAN-UNTRUSTWORTHY THRU 362-EXIT
060400             VARYING WS-TRAIT-IDX FROM 1 BY 1
060500                 UNTIL WS-TRAIT-IDX > 3
060600     END-IF.
060700     IF WS-UNTRUSTWORTHY-SWITCH = 'Y'
060800         CALL 'TODRAND' USING WS-DICE-ROLL
060900         IF WS-DICE-ROLL < 0.10
061000             COMPUTE WS-LOOT-REDUCE-GOLD =
061100                 WS-LOOT-GOLD-W * 0.10
061200             SUBTRACT WS-LOOT-REDUCE-GOLD FROM WS-LOOT-GOLD-W
061300             COMPUTE WS-LOOT-REDUCE-SCRAP =
061400                 WS-LOOT-SCRAP-W * 0.10
061500             SUBTRACT WS-LOOT-REDUCE-SCRAP FROM WS-LOOT-SCRAP-W
061600             MOVE 'DEAD' TO WC-CHAR-STATUS(WC-IDX)
061700             ADD 1 TO WS-CASUALTIES-W
061800         END-IF
061900     END-IF.
062000 361-EXIT.
062100     EXIT.
062200*----------------------------------------------------------------*
062300 362-SCAN-UNTRUSTWORTHY.
062400     MOVE WC-TRAIT(WC-IDX, WS-TRAIT-IDX) TO TOD-TRAIT-CODE.
062500     IF TOD-TRAIT-UNTRUSTWORTHY
062600         MOVE 'Y' TO WS-UNTRUSTWORTHY-SWITCH
062700     END-IF.
062800 362-EXIT.
062900     EXIT.
063000
063100*----------------------------------------------------------------*
063200*    SECTION E -- ALLY BETRAYAL.  ALLY MODE AND SUCCESS ONLY.    *
063300*    THIS IS THE ONLY PASS THAT SETS WR-BETRAYAL-FLAG.           *
063400*----------------------------------------------------------------*
063500 370-ALLY-BETRAYAL.
063600     IF WR-ALLY-MODE-FLAG(WR-IDX) = 'Y' AND WS-RAID-SUCCEEDED
063700         COMPUTE WS-BETRAY-CHANCE =
063800             0.20 - (0.02 * WS-RADAR-LEVEL)
063900         MOVE WS-BETRAY-CHANCE TO WS-CLAMP-WORK
064000         MOVE 0.02 TO WS-CLAMP-MIN
064100         MOVE 0.20 TO WS-CLAMP-MAX
064200         PERFORM 900-CLAMP-PROBABILITY THRU 900-EXIT
064300         MOVE WS-CLAMP-WORK TO WS-BETRAY-CHANCE
064400         CALL 'TODRAND' USING WS-DICE-ROLL
064500         IF WS-DICE-ROLL < WS-BETRAY-CHANCE
064600             MOVE 'Y' TO WS-BETRAYAL-SWITCH
064700             COMPUTE WS-LOOT-GOLD-W ROUNDED =
064800                 WS-LOOT-GOLD-W * 0.6
064900             COMPUTE WS-LOOT-SCRAP-W ROUNDED =
065000                 WS-LOOT-SCRAP-W * 0.6
065100             MOVE 0 TO WS-ALIVE-COUNT
065200             PERFORM 371-BUILD-ALIVE-LIST THRU 371-EXIT
065300                 VARYING WS-SCAN-IDX FROM 1 BY 1
065400                     UNTIL WS-SCAN-IDX > WR-MEMBER-COUNT(WR-IDX)
065500             IF WS-ALIVE-COUNT > 0
065600                 CALL 'TODRAND' USING WS-DICE-ROLL
065700                 IF WS-DICE-ROLL < 0.5
065800                     MOVE 1 TO WS-RND-MIN
065900                     MOVE WS-ALIVE-COUNT TO WS-RND-MAX
066000                     PERFORM 910-RANDOM-INT-INCLUSIVE
066100                         THRU 910-EXIT
066200                     MOVE WS-RND-RESULT TO WS-PICK-ALIVE
066300                     SET WC-IDX TO WS-ALIVE-IDX(WS-PICK-ALIVE)
066400                     MOVE 'DEAD' TO WC-CHAR-STATUS(WC-IDX)
066500                     ADD 1 TO WS-CASUALTIES-W
066600                 END-IF
066700             END-IF
066800         ELSE
066900             COMPUTE WS-LOOT-GOLD-W ROUNDED =
067000                 WS-LOOT-GOLD-W * 1.05
067100             COMPUTE WS-LOOT-SCRAP-W ROUNDED =
067200                 WS-LOOT-SCRAP-W * 1.05
067300         END-IF
067400     END-IF.
067500 370-EXIT.
067600     EXIT.
067700*----------------------------------------------------------------*
067800*    ONE SURVIVOR'S WC-IDX IS APPENDED TO THE ALIVE LIST EACH    *
067900*    TIME THROUGH -- USED ABOVE TO PICK THE BETRAYAL VICTIM.     *
068000*----------------------------------------------------------------*
068100 371-BUILD-ALIVE-LIST.
068200     SET WC-IDX TO WS-MEMBER-IDX(WS-SCAN-IDX).
068300     IF WC-CHAR-STATUS(WC-IDX) = 'IDLE'
068400         ADD 1 TO WS-ALIVE-COUNT
068500         MOVE WC-IDX TO WS-ALIVE-IDX(WS-ALIVE-COUNT)
068600     END-IF.
068700 371-EXIT.
068800     EXIT.
068900*----------------------------------------------------------------*
069000*    SECTION F -- EXTRACTION ROLL.  SUCCESS ONLY.  A MEDIC IN    *
069100*    THE SURVIVING SQUAD HALVES THE LOOT INSTEAD OF LOSING IT    *
069200*    ALL.  A RAID THAT NEVER SUCCEEDED NEVER ATTEMPTS EXTRACTION *
069300*    AND IS NOT COUNTED AS A FAILED PULL ON THE CLOSE LINE.      *
069400*----------------------------------------------------------------*
069500 380-EXTRACTION.
069600     IF WS-RAID-SUCCEEDED
069700         COMPUTE WS-EXTRACT-FAIL-PCT =
069800             TOD-MAP-BASE-EXTR-FAIL(TOD-MAP-IDX)
069900                 - (0.005 * WS-AVG-LEVEL)
070000                 - (0.05  * WS-SCOUTS-CNT)
070100                 - WS-OVERALL-MINUS + WS-OVERALL-PLUS
070200         MOVE WS-EXTRACT-FAIL-PCT TO WS-CLAMP-WORK
070300         MOVE 0.05 TO WS-CLAMP-MIN
070400         MOVE 0.95 TO WS-CLAMP-MAX
070500         PERFORM 900-CLAMP-PROBABILITY THRU 900-EXIT
070600         MOVE WS-CLAMP-WORK TO WS-EXTRACT-FAIL-PCT
070700
070800         MOVE 'Y' TO WS-EXTRACTION-SWITCH
070900         CALL 'TODRAND' USING WS-DICE-ROLL
071000         IF WS-DICE-ROLL < WS-EXTRACT-FAIL-PCT
071100             MOVE 'N' TO WS-MEDIC-PRESENT-SWITCH
071200             PERFORM 381-SCAN-MEMBER-FOR-MEDIC THRU 381-EXIT
071300                 VARYING WS-SCAN-IDX FROM 1 BY 1
071400                     UNTIL WS-SCAN-IDX > WR-MEMBER-COUNT(WR-IDX)
071500             IF WS-MEDIC-PRESENT-SWITCH = 'Y'
071600                 COMPUTE WS-LOOT-GOLD-W ROUNDED =
071700                     WS-LOOT-GOLD-W * 0.5
071800                 COMPUTE WS-LOOT-SCRAP-W ROUNDED =
071900                     WS-LOOT-SCRAP-W * 0.5
072000             ELSE
072100                 MOVE 0 TO WS-LOOT-GOLD-W
072200                 MOVE 0 TO WS-LOOT-SCRAP-W
072300                 MOVE 'N' TO WS-EXTRACTION-SWITCH
072400             END-IF
072500         END-IF
072600     END-IF.
072700 380-EXIT.
072800     EXIT.
072900*----------------------------------------------------------------*
073000*    ONE SQUAD MEMBER'S TRAIT LIST IS CHECKED FOR A MEDIC --     *
073100*    ONLY A MEMBER STILL ALIVE AFTER SECTIONS C/D/E COUNTS.      *
073200*----------------------------------------------------------------*
073300 381-SCAN-MEMBER-FOR-MEDIC.
073400     SET WC-IDX TO WS-MEMBER-IDX(WS-SCAN-IDX).
073500     IF WC-CHAR-STATUS(WC-IDX) NOT = 'DEAD'
073600         PERFORM 382-CHECK-ONE-MEDIC-TRAIT THRU 382-EXIT
073700             VARYING WS-TRAIT-IDX FROM 1 BY 1
073800                 UNTIL WS-TRAIT-IDX > 3
073900     END-IF.
074000 381-EXIT.
074100     EXIT.
074200*----------------------------------------------------------------*
074300 382-CHECK-ONE-MEDIC-TRAIT.
074400     MOVE WC-TRAIT(WC-IDX, WS-TRAIT-IDX) TO TOD-TRAIT-CODE.
074500     IF TOD-TRAIT-MEDIC
074600         MOVE 'Y' TO WS-MEDIC-PRESENT-SWITCH
074700     END-IF.
074800 382-EXIT.
074900     EXIT.
075000
075100*----------------------------------------------------------------*
075200*    SECTION G -- XP AND LEVEL-UP.  EVERY MEMBER STILL STANDING  *
075300*    GAINS XP WHETHER THE RAID SUCCEEDED OR NOT -- A FAILED PULL *
075400*    STILL TEACHES SOMETHING.                                    *
075500*----------------------------------------------------------------*
075600 390-XP-AND-LEVEL.
075700     IF WS-RAID-SUCCEEDED
075800         MOVE 10 TO WS-XP-GAIN
075900     ELSE
076000         MOVE 5 TO WS-XP-GAIN
076100     END-IF.
076200     PERFORM 391-XP-ONE-MEMBER THRU 391-EXIT
076300         VARYING WS-SCAN-IDX FROM 1 BY 1
076400             UNTIL WS-SCAN-IDX > WR-MEMBER-COUNT(WR-IDX).
076500 390-EXIT.
076600     EXIT.
076700*----------------------------------------------------------------*
076800 391-XP-ONE-MEMBER.
076900     SET WC-IDX TO WS-MEMBER-IDX(WS-SCAN-IDX).
077000     IF WC-CHAR-STATUS(WC-IDX) NOT = 'DEAD'
077100         ADD WS-XP-GAIN TO WC-CHAR-XP(WC-IDX)
077200         PERFORM 392-LEVEL-UP-ONE THRU 392-EXIT
077300             UNTIL WC-CHAR-XP(WC-IDX) <
077400                 (WC-CHAR-LEVEL(WC-IDX) * 50)
077500     END-IF.
077600 391-EXIT.
077700     EXIT.
077800*----------------------------------------------------------------*
077900 392-LEVEL-UP-ONE.
078000     COMPUTE WC-CHAR-XP(WC-IDX) =
078100         WC-CHAR-XP(WC-IDX) - (WC-CHAR-LEVEL(WC-IDX) * 50).
078200     ADD 1 TO WC-CHAR-LEVEL(WC-IDX).
078300 392-EXIT.
078400     EXIT.
078500*----------------------------------------------------------------*
078600*    SECTION H -- BANK THE LOOT.  NEGATIVE FIGURES (A BETRAYAL   *
078700*    OR A BOTCHED EXTRACTION CAN LEAVE THE RUNNING TOTAL BELOW   *
078800*    ZERO) ARE NEVER CREDITED TO THE WALLET -- THE RAID ROW      *
078900*    ITSELF STILL CARRIES THE TRUE, UNCLAMPED FIGURE.            *
079000*----------------------------------------------------------------*
079100 395-FINAL-BANKING.
079200     MOVE 0 TO WS-BANKED-GOLD.
079300     MOVE 0 TO WS-BANKED-SCRAP.
079400     IF WS-LOOT-GOLD-W > 0
079500         MOVE WS-LOOT-GOLD-W TO WS-BANKED-GOLD
079600     END-IF.
079700     IF WS-LOOT-SCRAP-W > 0
079800         MOVE WS-LOOT-SCRAP-W TO WS-BANKED-SCRAP
079900     END-IF.
080000     IF WS-BANKED-GOLD > 0 OR WS-BANKED-SCRAP > 0
080100         SET WU-IDX TO 1
080200         SEARCH ALL WU-IDX
080300             WHEN WU-USER-ID(WU-IDX) = WR-USER-ID(WR-IDX)
080400                 ADD WS-BANKED-GOLD  TO WU-GOLD-QTY(WU-IDX)
080500                 ADD WS-BANKED-SCRAP TO WU-SCRAP-QTY(WU-IDX)
080600         END-SEARCH
080700     END-IF.
080800 395-EXIT.
080900     EXIT.
081000*----------------------------------------------------------------*
081100*    THE RAID ROW IS REWRITTEN WITH THE FULL RESULT, THE PRINT   *
081200*    LINE IS BUILT, AND THE RUN CONTROL TOTALS ARE UPDATED.      *
081300*----------------------------------------------------------------*
081400 398-CLOSE-OUT-RAID.
081500     MOVE WS-SUCCESS-SWITCH    TO WR-SUCCESS-FLAG(WR-IDX).
081600     MOVE WS-LOOT-GOLD-W       TO WR-LOOT-GOLD(WR-IDX).
081700     MOVE WS-LOOT-SCRAP-W      TO WR-LOOT-SCRAP(WR-IDX).
081800     MOVE WS-BETRAYAL-SWITCH   TO WR-BETRAYAL-FLAG(WR-IDX).
081900     MOVE WS-EXTRACTION-SWITCH TO WR-EXTRACTION-FLAG(WR-IDX).
082000     MOVE WS-CASUALTIES-W      TO WR-CASUALTIES(WR-IDX).
082100     MOVE 'RESOLVED'           TO WR-RAID-STATUS(WR-IDX).
082200
082300     ADD 1 TO WS-RAID-TOTAL.
082400     ADD WS-CASUALTIES-W TO WS-CASUALTY-TOTAL.
082500     IF WS-BETRAYAL-SWITCH = 'Y'
082600         ADD 1 TO WS-BETRAYAL-TOTAL
082700     END-IF.
082800     IF WS-RAID-SUCCEEDED AND WS-EXTRACTION-SWITCH = 'N'
082900         ADD 1 TO WS-EXTRACT-FAIL-TOTAL
083000     END-IF.
083100     ADD WS-BANKED-GOLD  TO WS-GOLD-TOTAL.
083200     ADD WS-BANKED-SCRAP TO WS-SCRAP-TOTAL.
083300 398-EXIT.
083400     EXIT.
083500*----------------------------------------------------------------*
083600 450-PRINT-DETAIL-LINE.
083700     MOVE SPACES TO RPT-DETAIL-LINE.
083800     MOVE WR-RAID-ID(WR-IDX)   TO RPT-RAID-ID.
083900     MOVE WR-USER-ID(WR-IDX)   TO RPT-USER-ID.
084000     MOVE WR-MAP-CODE(WR-IDX)  TO RPT-MAP-CODE.
084100     IF WS-RAID-SUCCEEDED
084200         MOVE 'YES' TO RPT-SUCCESS
084300     ELSE
084400         MOVE 'NO'  TO RPT-SUCCESS
084500     END-IF.
084600     MOVE WS-LOOT-GOLD-W  TO RPT-LOOT-GOLD.
084700     MOVE WS-LOOT-SCRAP-W TO RPT-LOOT-SCRAP.
084800     MOVE WS-CASUALTIES-W TO RPT-CASUALTIES.
084900     IF WS-BETRAYAL-SWITCH = 'Y'
085000         MOVE 'YES' TO RPT-BETRAYAL
085100     ELSE
085200         MOVE 'NO'  TO RPT-BETRAYAL
085300     END-IF.
085400     IF WS-EXTRACTION-SWITCH = 'Y'
085500         MOVE 'YES' TO RPT-EXTRACTED
085600     ELSE
085700         MOVE 'NO'  TO RPT-EXTRACTED
085800     END-IF.
085900     WRITE FD-RPT-REC FROM RPT-DETAIL-LINE.
086000 450-EXIT.
086100     EXIT.
086200
086300*----------------------------------------------------------------*
086400 700-OPEN-FILES.
086500     OPEN INPUT  USERS-FILE.
086600     OPEN OUTPUT USERS-FILE-OUT.
086700     OPEN INPUT  BLDGS-FILE.
086800     OPEN INPUT  CHARS-FILE.
086900     OPEN OUTPUT CHARS-FILE-OUT.
087000     OPEN INPUT  RAIDS-FILE.
087100     OPEN OUTPUT RAIDS-FILE-OUT.
087200     OPEN OUTPUT RPT-FILE.
087300 700-EXIT.
087400     EXIT.
087500*----------------------------------------------------------------*
087600*    ALL FOUR MASTERS ARE READ INTO MEMORY WHOLE, THE SAME       *
087700*    PATTERN AS TOD010/TOD030/TOD050.  BUILDINGS.DAT NEVER GETS  *
087800*    A REWRITE PASS -- IT IS LOOKUP-ONLY IN THIS PROGRAM.        *
087900*----------------------------------------------------------------*
088000 710-LOAD-TABLES.
088100     MOVE 'N' TO WS-EOF-SWITCH.
088200     PERFORM 711-LOAD-USERS THRU 711-EXIT
088300         UNTIL WS-AT-EOF.
088400     MOVE 'N' TO WS-EOF-SWITCH.
088500     PERFORM 712-LOAD-BLDGS THRU 712-EXIT
088600         UNTIL WS-AT-EOF.
088700     MOVE 'N' TO WS-EOF-SWITCH.
088800     PERFORM 713-LOAD-CHARS THRU 713-EXIT
088900         UNTIL WS-AT-EOF.
089000     MOVE 'N' TO WS-EOF-SWITCH.
089100     PERFORM 714-LOAD-RAIDS THRU 714-EXIT
089200         UNTIL WS-AT-EOF.
089300 710-EXIT.
089400     EXIT.
089500*----------------------------------------------------------------*
089600 711-LOAD-USERS.
089700     READ USERS-FILE INTO WS-USERS-ROW(WS-USERS-COUNT + 1)
089800         AT END
089900             MOVE 'Y' TO WS-EOF-SWITCH
090000         NOT AT END
090100             ADD 1 TO WS-USERS-COUNT
090200     END-READ.
090300 711-EXIT.
090400     EXIT.
090500*----------------------------------------------------------------*
090600 712-LOAD-BLDGS.
090700     READ BLDGS-FILE INTO WS-BLDGS-ROW(WS-BLDGS-COUNT + 1)
090800         AT END
090900             MOVE 'Y' TO WS-EOF-SWITCH
091000         NOT AT END
091100             ADD 1 TO WS-BLDGS-COUNT
091200     END-READ.
091300 712-EXIT.
091400     EXIT.
091500*----------------------------------------------------------------*
091600 713-LOAD-CHARS.
091700     READ CHARS-FILE INTO WS-CHARS-ROW(WS-CHARS-COUNT + 1)
091800         AT END
091900             MOVE 'Y' TO WS-EOF-SWITCH
092000         NOT AT END
092100             ADD 1 TO WS-CHARS-COUNT
092200     END-READ.
092300 713-EXIT.
092400     EXIT.
092500*----------------------------------------------------------------*
092600 714-LOAD-RAIDS.
092700     READ RAIDS-FILE INTO WS-RAIDS-ROW(WS-RAIDS-COUNT + 1)
092800         AT END
092900             MOVE 'Y' TO WS-EOF-SWITCH
093000         NOT AT END
093100             ADD 1 TO WS-RAIDS-COUNT
093200     END-READ.
093300 714-EXIT.
093400     EXIT.
093500*----------------------------------------------------------------*
093600*    THE RUN-TIME CLOCK IS READ ONCE -- EVERY RAID'S DUE-CHECK   *
093700*    IN 310-CHECK-DUE RUNS AGAINST THE SAME TIMESTAMP.           *
093800*----------------------------------------------------------------*
093900 720-GET-RUN-TIMESTAMP.
094000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
094100     ACCEPT WS-RUN-TIME FROM TIME.
094200     MOVE WS-RUN-DATE TO WS-RUN-TS-DATE.
094300     MOVE WS-RUN-TIME TO WS-RUN-TS-TIME.
094400 720-EXIT.
094500     EXIT.
094600*----------------------------------------------------------------*
094700 740-REWRITE-MASTERS.
094800     PERFORM 741-REWRITE-ONE-USER THRU 741-EXIT
094900         VARYING WU-IDX FROM 1 BY 1
095000             UNTIL WU-IDX > WS-USERS-COUNT.
095100     PERFORM 742-REWRITE-ONE-CHAR THRU 742-EXIT
095200         VARYING WC-IDX FROM 1 BY 1
095300             UNTIL WC-IDX > WS-CHARS-COUNT.
095400     PERFORM 743-REWRITE-ONE-RAID THRU 743-EXIT
095500         VARYING WR-IDX FROM 1 BY 1
095600             UNTIL WR-IDX > WS-RAIDS-COUNT.
095700 740-EXIT.
095800     EXIT.
095900*----------------------------------------------------------------*
096000 741-REWRITE-ONE-USER.
096100     WRITE FD-USERS-OUT-REC FROM WS-USERS-ROW(WU-IDX).
096200 741-EXIT.
096300     EXIT.
096400*----------------------------------------------------------------*
096500 742-REWRITE-ONE-CHAR.
096600     WRITE FD-CHARS-OUT-REC FROM WS-CHARS-ROW(WC-IDX).
096700 742-EXIT.
096800     EXIT.
096900*----------------------------------------------------------------*
097000 743-REWRITE-ONE-RAID.
097100     WRITE FD-RAIDS-OUT-REC FROM WS-RAIDS-ROW(WR-IDX).
097200 743-EXIT.
097300     EXIT.
097400*----------------------------------------------------------------*
097500 790-CLOSE-FILES.
097600     CLOSE USERS-FILE.
097700     CLOSE USERS-FILE-OUT.
097800     CLOSE BLDGS-FILE.
097900     CLOSE CHARS-FILE.
098000     CLOSE CHARS-FILE-OUT.
098100     CLOSE RAIDS-FILE.
098200     CLOSE RAIDS-FILE-OUT.
098300     CLOSE RPT-FILE.
098400 790-EXIT.
098500     EXIT.
098600*----------------------------------------------------------------*
098700 800-PRINT-TOTALS.
098800     MOVE SPACES            TO RPT-TOTAL-LINE.
098900     MOVE WS-RAID-TOTAL     TO RPT-TOT-RAIDS.
099000     MOVE WS-GOLD-TOTAL     TO RPT-TOT-GOLD.
099100     MOVE WS-SCRAP-TOTAL    TO RPT-TOT-SCRAP.
099200     MOVE WS-CASUALTY-TOTAL TO RPT-TOT-CASUALTIES.
099300     MOVE WS-BETRAYAL-TOTAL TO RPT-TOT-BETRAYALS.
099400     MOVE WS-EXTRACT-FAIL-TOTAL TO RPT-TOT-FAIL-EXT.
099500     WRITE FD-RPT-REC FROM RPT-TOTAL-LINE.
099600 800-EXIT.
099700     EXIT.
099800*----------------------------------------------------------------*
099900*    GENERIC PERCENTAGE CLAMP.  CALLER LOADS WS-CLAMP-WORK,      *
100000*    WS-CLAMP-MIN AND WS-CLAMP-MAX BEFORE THE PERFORM AND MOVES  *
100100*    WS-CLAMP-WORK BACK OUT TO THE REAL FIELD AFTERWARD.         *
100200*----------------------------------------------------------------*
100300 900-CLAMP-PROBABILITY.
100400     IF WS-CLAMP-WORK < WS-CLAMP-MIN
100500         MOVE WS-CLAMP-MIN TO WS-CLAMP-WORK
100600     END-IF.
100700     IF WS-CLAMP-WORK > WS-CLAMP-MAX
100800         MOVE WS-CLAMP-MAX TO WS-CLAMP-WORK
100900     END-IF.
101000 900-EXIT.
101100     EXIT.
101200*----------------------------------------------------------------*
101300*    GENERIC UNIFORM RANDOM INTEGER, WS-RND-MIN THRU WS-RND-MAX  *
101400*    INCLUSIVE.  TODRAND RETURNS A FOUR-PLACE FRACTION, 0 THRU   *
101500*    0.9999 -- THE RECEIVING FIELD'S INTEGER PIC TRUNCATES THE   *
101600*    PRODUCT DOWN TO THE FLOORED RESULT.                         *
101700*----------------------------------------------------------------*
101800 910-RANDOM-INT-INCLUSIVE.
101900     CALL 'TODRAND' USING WS-DICE-ROLL.
102000     COMPUTE WS-RND-RESULT =
102100         WS-RND-MIN +
102200             ((WS-RND-MAX - WS-RND-MIN + 1) * WS-DICE-ROLL).
102300 910-EXIT.
102400     EXIT.
